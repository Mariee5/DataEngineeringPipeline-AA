000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF AKASA AIR LTD                *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500* PROGRAM:  ORDANL1                                             *
000600*                                                                *
000700* READS THE STORE-VARIANT CUSTOMER AND ORDER-LINE KEYED DATA    *
000800* BUILT BY STORLD1 AND PRODUCES THE FOUR U5 ANALYTIC EXTRACTS - *
000900* REPEAT CUSTOMERS, MONTHLY ORDER TRENDS, REGIONAL REVENUE AND  *
001000* TOP-10 CUSTOMERS IN THE LAST 30 DAYS.  THE RUN DATE FOR THE   *
001100* 30-DAY WINDOW COMES FROM A PARAMETER CARD, NOT THE SYSTEM     *
001200* CLOCK, SO A RERUN OF AN OLDER NIGHT REPRODUCES THE SAME       *
001300* WINDOW.  THE FOUR LISTINGS ARE APPENDED TO THE SAME DATABASE- *
001400* VARIANT SUMMARY REPORT STORLD1 OPENS EARLIER IN THE RUN.      *
001500****************************************************************
001600*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     ORDANL1.
001900 AUTHOR.         R J TANNER.
002000 INSTALLATION.   AKASA AIR - REVENUE SYSTEMS.
002100 DATE-WRITTEN.   11/09/92.
002200 DATE-COMPILED.
002300 SECURITY.       AKASA AIR INTERNAL USE ONLY - NOT FOR RELEASE
002400                 OUTSIDE THE REVENUE SYSTEMS GROUP.
002500*
002600****************************************************************
002700*                                                                *
002800*   CHANGE LOG                                                  *
002900*   ----------------------------------------------------------  *
003000*   11/09/92  RJT  TKT-4614  ORIGINAL PROGRAM - REPEAT CUSTOMER  *
003100*                            AND MONTHLY TREND EXTRACTS ONLY     *
003200*   04/02/94  RJT  TKT-4695  ADDED REGIONAL REVENUE EXTRACT -    *
003300*                            SALES WANTED REVENUE BY REGION ON   *
003400*                            THE SAME CADENCE AS ORDKPI1         *
003500*   09/28/96  LMH  TKT-4910  ADDED TOP-30-DAY CUSTOMER EXTRACT;  *
003600*                            RUN DATE NOW READ FROM A PARM CARD  *
003700*                            INSTEAD OF THE HARD-CODED TEST DATE *
003800*   08/14/98  PKS  TKT-5040  Y2K REMEDIATION - PARM CARD AND     *
003900*                            YEAR-MONTH KEYS WIDENED TO 4-DIGIT  *
004000*                            YEARS                               *
004100*   01/22/99  PKS  TKT-5041  Y2K REMEDIATION - DATE-COMPILED     *
004200*                            VERIFIED CENTURY-SAFE ON RECOMPILE  *
004300*   03/30/18  PKS  TKT-5636  30-DAY WINDOW NOW USES THE JULIAN   *
004400*                            DAY NUMBER IN DTWORK - THE OLD      *
004500*                            CALENDAR-ONLY COMPARE MISSED ORDERS *
004600*                            WHEN THE WINDOW CROSSED A MONTH END *
004700*   02/05/24  NGS  TKT-6911  REGIONAL REVENUE AND REPEAT-CUSTOMER*
004800*                            EXTRACTS NOW SKIP ORDER LINES WITH  *
004900*                            NO CUSTOMER-STORE MATCH INSTEAD OF  *
005000*                            COUNTING THEM AGAINST A BLANK REGION*
005100*                                                                *
005200****************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS DIGITS-ONLY    IS "0" THRU "9"
005900     UPSI-0 IS WS-TEST-RUN-SWITCH.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400     SELECT CUSTOMER-STORE    ASSIGN TO CUSTSTOR
006500            ORGANIZATION IS INDEXED
006600            ACCESS MODE  IS DYNAMIC
006700            RECORD KEY   IS CS-CUSTOMER-ID
006800            FILE STATUS  IS WS-CUSTSTOR-STATUS.
006900*
007000     SELECT ORDER-STORE-FILE  ASSIGN TO ORDRSTOR
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS  WS-ORDRSTOR-STATUS.
007300*
007400     SELECT REPEAT-CUST-FILE  ASSIGN TO REPTCUST
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS  WS-REPTCUST-STATUS.
007700*
007800     SELECT MONTHLY-TREND-FILE ASSIGN TO MONTREND
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS  WS-MONTREND-STATUS.
008100*
008200     SELECT REGION-REV-FILE   ASSIGN TO REGNREV
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS  WS-REGNREV-STATUS.
008500*
008600     SELECT TOP30-CUST-FILE   ASSIGN TO TOP30CU
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS  WS-TOP30CU-STATUS.
008900*
009000     SELECT SUMMARY2-RPT-FILE ASSIGN TO SUMMRPT2
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS  WS-SUMMRPT2-STATUS.
009300*
009400****************************************************************
009500 DATA DIVISION.
009600 FILE SECTION.
009700*
009800 FD  CUSTOMER-STORE
009900     RECORDING MODE IS F.
010000 COPY CUSTKEY.
010100*
010200 FD  ORDER-STORE-FILE
010300     RECORDING MODE IS F.
010400 COPY ORDSTKR.
010500*
010600 FD  REPEAT-CUST-FILE
010700     RECORDING MODE IS F.
010800 01  REPTCUST-OUT-REC                PIC X(80).
010900*
011000 FD  MONTHLY-TREND-FILE
011100     RECORDING MODE IS F.
011200 01  MONTREND-OUT-REC                PIC X(70).
011300*
011400 FD  REGION-REV-FILE
011500     RECORDING MODE IS F.
011600 01  REGNREV-OUT-REC                 PIC X(80).
011700*
011800 FD  TOP30-CUST-FILE
011900     RECORDING MODE IS F.
012000 01  TOP30CU-OUT-REC                 PIC X(90).
012100*
012200 FD  SUMMARY2-RPT-FILE
012300     RECORDING MODE IS F.
012400 01  SUMMRPT2-OUT-REC                PIC X(132).
012500*
012600****************************************************************
012700 WORKING-STORAGE SECTION.
012800****************************************************************
012900*
013000 01  WS-FILE-STATUS-FIELDS.
013100     05  WS-CUSTSTOR-STATUS          PIC X(02) VALUE SPACES.
013200     05  WS-ORDRSTOR-STATUS          PIC X(02) VALUE SPACES.
013300     05  WS-REPTCUST-STATUS          PIC X(02) VALUE SPACES.
013400     05  WS-MONTREND-STATUS          PIC X(02) VALUE SPACES.
013500     05  WS-REGNREV-STATUS           PIC X(02) VALUE SPACES.
013600     05  WS-TOP30CU-STATUS           PIC X(02) VALUE SPACES.
013700     05  WS-SUMMRPT2-STATUS          PIC X(02) VALUE SPACES.
013800     05  FILLER                      PIC X(08).
013900*
014000 01  WS-EOF-SWITCHES.
014100     05  WS-CUSTSTOR-EOF-SW          PIC X(01) VALUE 'N'.
014200         88  WS-CUSTSTOR-EOF             VALUE 'Y'.
014300     05  WS-ORDRSTOR-EOF-SW          PIC X(01) VALUE 'N'.
014400         88  WS-ORDRSTOR-EOF             VALUE 'Y'.
014500*
014600****************************************************************
014700*   PARM-CARD - THE OPERATIONS RUN-CARD SUPPLIES THE NIGHT'S    *
014800*   PROCESSING DATE SO THE 30-DAY WINDOW NEVER RELIES ON        *
014900*   WALL-CLOCK TIME (TKT-4910).  PARM-RECORD-ALT IS THE OLD     *
015000*   6-DIGIT YYMMDD CARD LAYOUT FROM BEFORE TKT-5040 - KEPT IN   *
015100*   CASE AN OLD JCL DECK STILL PUNCHES IT THAT WAY.             *
015200****************************************************************
015300 01  PARAM-RECORD.
015400     05  PARM-RUN-DATE               PIC 9(08).
015500     05  PARM-TOP-N                  PIC 9(02) VALUE 10.
015600     05  FILLER                      PIC X(10).
015700 01  PARM-RECORD-ALT REDEFINES PARAM-RECORD.
015800     05  PARM-RUN-DATE-OLD           PIC X(06).
015900     05  FILLER                      PIC X(14).
016000*
016100 01  WS-RUN-DATE-WORK.
016200     05  WS-RUN-YEAR                 PIC 9(04).
016300     05  WS-RUN-MONTH                PIC 9(02).
016400     05  WS-RUN-DAY                  PIC 9(02).
016500*    WS-RUN-DATE-ALT - DISPLAY-FORM TRACE USED WHEN THE OLD     *
016600*    PARM CARD (PARM-RECORD-ALT) IS PUNCHED AND THE OPERATOR    *
016700*    NEEDS TO CONFIRM THE CENTURY WINDOW CHOSE THE RIGHT YEAR.  *
016800 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-WORK.
016900     05  WS-RUN-DATE-RAW             PIC X(08).
017000*
017100 COPY DTWORK.
017200*
017300****************************************************************
017400*   WS-ORDER-TIMESTAMP-WORK - SCRATCH AREA FOR SPLITTING AN     *
017500*   ORDER-STORE TIMESTAMP (YYYY-MM-DD HH:MM:SS) INTO ITS DATE   *
017600*   PARTS, THE SAME LAYOUT ORDCLN1 USES FOR OL-ORDER-DATE-TIME. *
017700****************************************************************
017800 01  WS-ORDER-TIMESTAMP-WORK         PIC X(19).
017900 01  WS-ORDER-TIMESTAMP-R REDEFINES
018000     WS-ORDER-TIMESTAMP-WORK.
018100     05  WS-OT-YEAR                  PIC 9(04).
018200     05  FILLER                      PIC X(01).
018300     05  WS-OT-MONTH                 PIC 9(02).
018400     05  FILLER                      PIC X(01).
018500     05  WS-OT-DAY                   PIC 9(02).
018600     05  FILLER                      PIC X(08).
018700*
018800****************************************************************
018900*   DATE-MATH SCRATCH FIELDS FOR 700-DERIVE-CUTOFF-WINDOW AND   *
019000*   ITS SUBORDINATE PARAGRAPHS (LEAP-YEAR TEST, JULIAN DAY      *
019100*   NUMBER, CALENDAR BACKDATE).                                 *
019200****************************************************************
019300 01  WS-DATE-MATH-WORK.
019400     05  WS-LY-REM1                  PIC 9(03)    COMP-3.
019500     05  WS-LY-REM2                  PIC 9(03)    COMP-3.
019600     05  WS-LY-REM3                  PIC 9(03)    COMP-3.
019700     05  WS-LY-Q2                    PIC 9(04)    COMP-3.
019800     05  WS-LY-Q3                    PIC 9(04)    COMP-3.
019900     05  WS-FULL-YEARS               PIC 9(04)    COMP-3.
020000     05  WS-JD-LEAP4                 PIC 9(04)    COMP-3.
020100     05  WS-JD-LEAP100               PIC 9(04)    COMP-3.
020200     05  WS-JD-LEAP400               PIC 9(04)    COMP-3.
020300     05  WS-JD-REM                   PIC 9(04)    COMP-3.
020400     05  WS-CUM-DAYS                 PIC 9(03)    COMP-3.
020500     05  WS-MONTH-IDX                PIC 9(02)    COMP.
020600     05  WS-BD-YEAR                  PIC 9(04)    COMP-3.
020700     05  WS-BD-MONTH                 PIC 9(02)    COMP-3.
020800     05  WS-BD-DAY                   PIC 9(02)    COMP-3.
020900*
021000****************************************************************
021100*   WS-CUSTOMER-TABLE - ONE ENTRY PER CUSTOMER-STORE ROW,       *
021200*   SEARCHED BY MOBILE NUMBER (ORDER-STORE CARRIES NO           *
021300*   CUSTOMER-ID, ONLY THE MOBILE NUMBER - SAME JOIN ORDCLN1      *
021400*   USES AGAINST CUSTOMER-MASTER).                               *
021500****************************************************************
021600 01  WS-CUSTOMER-TABLE.
021700     05  WS-CUST-ENTRY       OCCURS 2000 TIMES
021800                              INDEXED BY CU-IDX1 CU-IDX2.
021900         10  CU-CUSTOMER-ID          PIC X(10).
022000         10  CU-CUSTOMER-NAME        PIC X(30).
022100         10  CU-MOBILE-NUMBER        PIC X(12).
022200         10  CU-REGION               PIC X(15).
022300 77  WS-CUSTOMER-TABLE-CNT           PIC S9(5)    COMP VALUE ZERO.
022400*
022500****************************************************************
022600*   WS-ORDER-DEDUP-TABLE - ONE ENTRY PER DISTINCT ORDER-ID,     *
022700*   KEEPING THE EARLIEST TIMESTAMP AND THE LOWEST TOTAL-AMOUNT  *
022800*   SEEN ACROSS THE ORDER'S LINE ITEMS (U5 DEDUP RULE - NOTE    *
022900*   THIS DIFFERS FROM ORDKPI1'S "FIRST AMOUNT SEEN" RULE).      *
023000****************************************************************
023100 01  WS-ORDER-DEDUP-TABLE.
023200     05  WS-ORDDD-ENTRY      OCCURS 5000 TIMES
023300                              INDEXED BY OD-IDX1 OD-IDX2.
023400         10  OD-ORDER-ID             PIC X(10).
023500         10  OD-MOBILE-NUMBER        PIC X(12).
023600         10  OD-TIMESTAMP            PIC X(19).
023700         10  OD-AMOUNT               PIC S9(7)V99 COMP-3.
023800 77  WS-ORDER-DEDUP-CNT              PIC S9(5)    COMP VALUE ZERO.
023900*
024000****************************************************************
024100*   WS-CUST-SUMMARY-TABLE - ALL-TIME DISTINCT-ORDER COUNT AND   *
024200*   REVENUE PER CUSTOMER, BUILT FROM THE DEDUP TABLE ABOVE.     *
024300*   FEEDS BOTH THE REPEAT-CUSTOMERS AND REGIONAL-REVENUE        *
024400*   EXTRACTS SO THE JOIN TO CUSTOMER-STORE HAPPENS ONLY ONCE.   *
024500****************************************************************
024600 01  WS-CUST-SUMMARY-TABLE.
024700     05  WS-CS2-ENTRY        OCCURS 2000 TIMES
024800                              INDEXED BY CS2-IDX1 CS2-IDX2.
024900         10  CS2-CUSTOMER-ID         PIC X(10).
025000         10  CS2-CUSTOMER-NAME       PIC X(30).
025100         10  CS2-REGION              PIC X(15).
025200         10  CS2-ORDER-COUNT         PIC S9(5)    COMP-3.
025300         10  CS2-REVENUE             PIC S9(9)V99 COMP-3.
025400 77  WS-CUST-SUMMARY-CNT             PIC S9(5)    COMP VALUE ZERO.
025500 01  WS-CUST-SELECTED-AREA.
025600     05  WS-CUST-SELECTED    OCCURS 2000 TIMES
025700                              PIC X(01) VALUE 'N'.
025800*
025900****************************************************************
026000*   WS-MONTHLY-TREND-TABLE - DISTINCT-ORDER COUNT AND REVENUE   *
026100*   BY CALENDAR YEAR/MONTH.                                     *
026200****************************************************************
026300 01  WS-MONTHLY-TREND-TABLE.
026400     05  WS-MT-ENTRY         OCCURS 120 TIMES
026500                              INDEXED BY MT-IDX1 MT-IDX2.
026600         10  MT-YEAR                 PIC 9(04).
026700         10  MT-MONTH                PIC 9(02).
026800         10  MT-ORDER-COUNT          PIC S9(5)    COMP-3.
026900         10  MT-REVENUE              PIC S9(9)V99 COMP-3.
027000 77  WS-MONTHLY-TREND-CNT            PIC S9(5)    COMP VALUE ZERO.
027100 01  WS-MT-SELECTED-AREA.
027200     05  WS-MT-SELECTED      OCCURS 120 TIMES
027300                              PIC X(01) VALUE 'N'.
027400*
027500****************************************************************
027600*   WS-REGION-REV-TABLE - DISTINCT CUSTOMER COUNT, ORDER COUNT  *
027700*   AND REVENUE BY REGION, ROLLED UP FROM WS-CUST-SUMMARY-TABLE.*
027800****************************************************************
027900 01  WS-REGION-REV-TABLE.
028000     05  WS-RR-ENTRY         OCCURS 30 TIMES
028100                              INDEXED BY RR-IDX1 RR-IDX2.
028200         10  RR-REGION               PIC X(15).
028300         10  RR-CUSTOMER-COUNT       PIC S9(5)    COMP-3.
028400         10  RR-ORDER-COUNT          PIC S9(5)    COMP-3.
028500         10  RR-REVENUE              PIC S9(9)V99 COMP-3.
028600 77  WS-REGION-REV-CNT               PIC S9(5)    COMP VALUE ZERO.
028700 01  WS-RR-SELECTED-AREA.
028800     05  WS-RR-SELECTED      OCCURS 30 TIMES
028900                              PIC X(01) VALUE 'N'.
029000*
029100****************************************************************
029200*   WS-WINDOW-CUST-TABLE - PER-CUSTOMER ORDER COUNT, TOTAL      *
029300*   SPENT AND LAST ORDER TIMESTAMP FOR ORDERS FALLING INSIDE    *
029400*   THE 30-DAY WINDOW ENDING ON THE PARM-CARD RUN DATE.         *
029500****************************************************************
029600 01  WS-WINDOW-CUST-TABLE.
029700     05  WS-WC-ENTRY         OCCURS 2000 TIMES
029800                              INDEXED BY WC-IDX1 WC-IDX2.
029900         10  WC-CUSTOMER-ID          PIC X(10).
030000         10  WC-CUSTOMER-NAME        PIC X(30).
030100         10  WC-ORDER-COUNT          PIC S9(5)    COMP-3.
030200         10  WC-TOTAL-SPENT          PIC S9(9)V99 COMP-3.
030300         10  WC-LAST-TIMESTAMP       PIC X(19).
030400 77  WS-WINDOW-CUST-CNT              PIC S9(5)    COMP VALUE ZERO.
030500 01  WS-WC-SELECTED-AREA.
030600     05  WS-WC-SELECTED      OCCURS 2000 TIMES
030700                              PIC X(01) VALUE 'N'.
030800*
030900 01  WS-JOIN-SWITCHES.
031000     05  WS-ORDER-FOUND-SW           PIC X(01) VALUE 'N'.
031100         88  WS-ORDER-WAS-FOUND          VALUE 'Y'.
031200     05  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.
031300         88  WS-CUST-WAS-FOUND           VALUE 'Y'.
031400     05  WS-SUMMARY-FOUND-SW         PIC X(01) VALUE 'N'.
031500         88  WS-SUMMARY-WAS-FOUND        VALUE 'Y'.
031600     05  WS-TREND-FOUND-SW           PIC X(01) VALUE 'N'.
031700         88  WS-TREND-WAS-FOUND          VALUE 'Y'.
031800     05  WS-REGION-FOUND-SW          PIC X(01) VALUE 'N'.
031900         88  WS-REGION-WAS-FOUND         VALUE 'Y'.
032000     05  WS-WINDOW-FOUND-SW          PIC X(01) VALUE 'N'.
032100         88  WS-WINDOW-WAS-FOUND         VALUE 'Y'.
032200     05  WS-BEST-FOUND-SW            PIC X(01) VALUE 'N'.
032300         88  WS-BEST-WAS-FOUND           VALUE 'Y'.
032400*
032500 01  WS-RANK-WORK.
032600     05  WS-BEST-IDX                 PIC S9(5)    COMP VALUE ZERO.
032700     05  WS-BEST-COUNT                PIC S9(5)    COMP-3.
032800     05  WS-BEST-REVENUE              PIC S9(9)V99 COMP-3.
032900     05  WS-BEST-KEY                  PIC S9(7)    COMP-3.
033000     05  WS-RANK-PRINTED             PIC S9(3)    COMP VALUE ZERO.
033100*
033200 77  WS-TEST-RUN-SWITCH              PIC X(01) VALUE 'N'.
033300*
033400 01  WS-REPORT-LINE-AREAS.
033500     05  WS-RPT-LINE-01              PIC X(132) VALUE SPACES.
033600     05  FILLER                      PIC X(10).
033700*
033800 01  RPT-ANL-HEAD-LINE.
033900     05  RPT-AH-TEXT                 PIC X(60) VALUE SPACES.
034000     05  FILLER                      PIC X(72) VALUE SPACES.
034100*
039200 01  RPT-REPEAT-LINE.
039210     05  RPT-RL-CUSTOMER-ID          PIC X(10) VALUE SPACES.
039220     05  FILLER                      PIC X(03) VALUE ' - '.
039300     05  RPT-RL-NAME                 PIC X(30) VALUE SPACES.
039400     05  FILLER                      PIC X(03) VALUE ' - '.
039500     05  RPT-RL-REGION               PIC X(15) VALUE SPACES.
039600     05  FILLER                      PIC X(02) VALUE ' ('.
039700     05  RPT-RL-ORDERS               PIC ZZ9.
039800     05  FILLER                      PIC X(08) VALUE ' ORDERS)'.
039900     05  FILLER                      PIC X(58) VALUE SPACES.
040000*
040100 01  RPT-TREND-LINE.
040200     05  RPT-TR-YRMO                 PIC X(07) VALUE SPACES.
040300     05  FILLER                      PIC X(03) VALUE ' - '.
040400     05  RPT-TR-ORDERS               PIC ZZ,ZZ9.
040500     05  FILLER                      PIC X(09) VALUE ' ORDERS, '.
040600     05  RPT-TR-REVENUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
040700     05  FILLER                     PIC X(12) VALUE ' REV, AVG $'.
040800     05  RPT-TR-AVG                  PIC ZZ,ZZ9.99.
040900     05  FILLER                      PIC X(41) VALUE SPACES.
041000*
041100 01  RPT-REGION-LINE.
041200     05  RPT-RG-REGION               PIC X(15) VALUE SPACES.
041300     05  FILLER                      PIC X(03) VALUE ' - '.
041400     05  RPT-RG-CUSTOMERS            PIC ZZ9.
041500     05  FILLER                      PIC X(06) VALUE ' CUST/'.
041600     05  RPT-RG-ORDERS               PIC ZZ,ZZ9.
041700     05  FILLER                      PIC X(07) VALUE ' ORDS, '.
041800     05  RPT-RG-REVENUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
041900     05  FILLER                      PIC X(04) VALUE ' REV'.
041920     05  FILLER                      PIC X(07) VALUE ', AVG $'.
041940     05  RPT-RG-AVG-ORDER            PIC ZZ,ZZ9.99.
042000     05  FILLER                      PIC X(17) VALUE SPACES.
042100*
042200 01  RPT-TOP30-LINE.
042300     05  RPT-T3-RANK                 PIC Z9.
042400     05  FILLER                      PIC X(02) VALUE '. '.
042500     05  RPT-T3-NAME                 PIC X(30) VALUE SPACES.
042600     05  FILLER                      PIC X(03) VALUE ' - '.
042700     05  RPT-T3-SPENT                PIC Z,ZZZ,ZZZ,ZZ9.99.
042800     05  FILLER                      PIC X(02) VALUE ' ('.
042900     05  RPT-T3-ORDERS               PIC ZZ9.
043000     05  FILLER                      PIC X(08) VALUE ' ORDERS)'.
043020     05  FILLER                      PIC X(07) VALUE ', AVG $'.
043040     05  RPT-T3-AVG-ORDER            PIC ZZ,ZZ9.99.
043060     05  FILLER                      PIC X(08) VALUE ', LAST: '.
043080     05  RPT-T3-LAST-ORDER           PIC X(19) VALUE SPACES.
043100     05  FILLER                      PIC X(23) VALUE SPACES.
043200*
043300****************************************************************
043400 PROCEDURE DIVISION.
043500****************************************************************
043600*
043700 000-MAIN-CONTROL.
043800     DISPLAY 'ORDANL1 STARTING - ANALYTICAL KPI EXTRACTS'.
043900     PERFORM 800-OPEN-FILES.
044000     PERFORM 050-DERIVE-RUN-DATE.
044100     PERFORM 100-READ-CUSTOMER-STORE.
044200     PERFORM 102-LOAD-ONE-CUSTOMER UNTIL WS-CUSTSTOR-EOF.
044300     PERFORM 150-READ-ORDER-STORE.
044400     PERFORM 152-DEDUP-ONE-ORDER UNTIL WS-ORDRSTOR-EOF.
044500     PERFORM 200-BUILD-MONTHLY-TRENDS
044600         VARYING OD-IDX1 FROM 1 BY 1
044700         UNTIL OD-IDX1 > WS-ORDER-DEDUP-CNT.
044800     PERFORM 300-BUILD-CUSTOMER-SUMMARY
044900         VARYING OD-IDX1 FROM 1 BY 1
045000         UNTIL OD-IDX1 > WS-ORDER-DEDUP-CNT.
045100     PERFORM 350-BUILD-REGION-SUMMARY
045200         VARYING CS2-IDX1 FROM 1 BY 1
045300         UNTIL CS2-IDX1 > WS-CUST-SUMMARY-CNT.
045400     PERFORM 400-BUILD-WINDOW-SUMMARY
045500         VARYING OD-IDX1 FROM 1 BY 1
045600         UNTIL OD-IDX1 > WS-ORDER-DEDUP-CNT.
045700     PERFORM 850-PRINT-KPI-BANNER.
045800     PERFORM 500-WRITE-REPEAT-CUSTOMERS.
045900     PERFORM 550-WRITE-MONTHLY-TRENDS.
046000     PERFORM 600-WRITE-REGION-REVENUE.
046100     PERFORM 650-WRITE-TOP30-CUSTOMERS.
046600     PERFORM 900-CLOSE-FILES.
046700     DISPLAY 'ORDANL1 COMPLETE - ANALYTIC EXTRACTS WRITTEN'.
046800     GOBACK.
046900*
047000****************************************************************
047100*   050-DERIVE-RUN-DATE - READS THE OPERATIONS PARM CARD AND    *
047200*   SPLITS IT INTO YEAR/MONTH/DAY, THEN DERIVES THE 30-DAY      *
047300*   CUTOFF WINDOW (TKT-4910, TKT-5636).                         *
047400****************************************************************
047500 050-DERIVE-RUN-DATE.
047600     ACCEPT PARAM-RECORD.
047700     COMPUTE WS-RUN-YEAR  = PARM-RUN-DATE / 10000.
047800     COMPUTE WS-RUN-MONTH = (PARM-RUN-DATE -
047900         (WS-RUN-YEAR * 10000)) / 100.
048000     COMPUTE WS-RUN-DAY   = PARM-RUN-DATE
048100         - (WS-RUN-YEAR * 10000) - (WS-RUN-MONTH * 100).
048200     PERFORM 700-DERIVE-CUTOFF-WINDOW.
048300*
048400****************************************************************
048500*   100/102 - READ-AHEAD LOAD OF CUSTOMER-STORE INTO THE IN-    *
048600*   MEMORY TABLE SEARCHED BY MOBILE NUMBER.                     *
048700****************************************************************
048800 100-READ-CUSTOMER-STORE.
048900     READ CUSTOMER-STORE NEXT
049000         AT END
049100             MOVE 'Y' TO WS-CUSTSTOR-EOF-SW
049200     END-READ.
049300*
049400 102-LOAD-ONE-CUSTOMER.
049500     ADD 1 TO WS-CUSTOMER-TABLE-CNT.
049600     SET CU-IDX1 TO WS-CUSTOMER-TABLE-CNT.
049700     MOVE CS-CUSTOMER-ID   TO CU-CUSTOMER-ID (CU-IDX1).
049800     MOVE CS-CUSTOMER-NAME TO CU-CUSTOMER-NAME (CU-IDX1).
049900     MOVE CS-MOBILE-NUMBER TO CU-MOBILE-NUMBER (CU-IDX1).
050000     MOVE CS-REGION        TO CU-REGION (CU-IDX1).
050100     PERFORM 100-READ-CUSTOMER-STORE.
050200*
050300****************************************************************
050400*   150/152 - READ-AHEAD LOAD OF ORDER-STORE, DEDUPLICATING TO  *
050500*   ONE ROW PER ORDER-ID WITH THE EARLIEST TIMESTAMP AND THE    *
050600*   LOWEST TOTAL-AMOUNT SEEN ACROSS THE ORDER'S LINES.          *
050700****************************************************************
050800 150-READ-ORDER-STORE.
050900     READ ORDER-STORE-FILE INTO ORDER-STORE-REC
051000         AT END
051100             MOVE 'Y' TO WS-ORDRSTOR-EOF-SW
051200     END-READ.
051300*
051400 152-DEDUP-ONE-ORDER.
051500     MOVE 'N' TO WS-ORDER-FOUND-SW.
051600     PERFORM 154-SEARCH-FOR-ORDER
051700         VARYING OD-IDX1 FROM 1 BY 1
051800         UNTIL OD-IDX1 > WS-ORDER-DEDUP-CNT
051900            OR WS-ORDER-WAS-FOUND.
052000     IF WS-ORDER-WAS-FOUND
052100         PERFORM 156-UPDATE-EXISTING-ORDER
052200     ELSE
052300         PERFORM 158-ADD-NEW-ORDER
052400     END-IF.
052500     PERFORM 150-READ-ORDER-STORE.
052600*
052700 154-SEARCH-FOR-ORDER.
052800     IF OD-ORDER-ID (OD-IDX1) = OS-ORDER-ID
052900         MOVE 'Y' TO WS-ORDER-FOUND-SW
053000     END-IF.
053100*
053200 156-UPDATE-EXISTING-ORDER.
053300     IF OS-ORDER-DATE-TIME < OD-TIMESTAMP (OD-IDX1)
053400         MOVE OS-ORDER-DATE-TIME TO OD-TIMESTAMP (OD-IDX1)
053500     END-IF.
053600     IF OS-TOTAL-AMOUNT < OD-AMOUNT (OD-IDX1)
053700         MOVE OS-TOTAL-AMOUNT TO OD-AMOUNT (OD-IDX1)
053800     END-IF.
053900*
054000 158-ADD-NEW-ORDER.
054100     ADD 1 TO WS-ORDER-DEDUP-CNT.
054200     SET OD-IDX2 TO WS-ORDER-DEDUP-CNT.
054300     MOVE OS-ORDER-ID        TO OD-ORDER-ID (OD-IDX2).
054400     MOVE OS-MOBILE-NUMBER   TO OD-MOBILE-NUMBER (OD-IDX2).
054500     MOVE OS-ORDER-DATE-TIME TO OD-TIMESTAMP (OD-IDX2).
054600     MOVE OS-TOTAL-AMOUNT    TO OD-AMOUNT (OD-IDX2).
054700*
054800****************************************************************
054900*   200 - GROUPS THE DEDUPED ORDER TABLE BY CALENDAR YEAR/MONTH.*
055000****************************************************************
055100 200-BUILD-MONTHLY-TRENDS.
055200     MOVE OD-TIMESTAMP (OD-IDX1) TO WS-ORDER-TIMESTAMP-WORK.
055300     SET MT-IDX1 TO 1.
055400     MOVE 'N' TO WS-TREND-FOUND-SW.
055500     PERFORM 202-SEARCH-FOR-YRMO
055600         VARYING MT-IDX1 FROM 1 BY 1
055700         UNTIL MT-IDX1 > WS-MONTHLY-TREND-CNT
055800            OR WS-TREND-WAS-FOUND.
055900     IF NOT WS-TREND-WAS-FOUND
056000         ADD 1 TO WS-MONTHLY-TREND-CNT
056100         SET MT-IDX1 TO WS-MONTHLY-TREND-CNT
056200         MOVE WS-OT-YEAR  TO MT-YEAR (MT-IDX1)
056300         MOVE WS-OT-MONTH TO MT-MONTH (MT-IDX1)
056400     END-IF.
056500     ADD 1 TO MT-ORDER-COUNT (MT-IDX1).
056600     ADD OD-AMOUNT (OD-IDX1) TO MT-REVENUE (MT-IDX1).
056700*
056800 202-SEARCH-FOR-YRMO.
056900     IF MT-YEAR (MT-IDX1) = WS-OT-YEAR
057000        AND MT-MONTH (MT-IDX1) = WS-OT-MONTH
057100         MOVE 'Y' TO WS-TREND-FOUND-SW
057200     END-IF.
057300*
057400****************************************************************
057500*   300 - JOINS EACH DEDUPED ORDER TO CUSTOMER-STORE BY MOBILE  *
057600*   NUMBER AND ACCUMULATES THE ALL-TIME PER-CUSTOMER SUMMARY.   *
057700*   LINES WITH NO MATCH ARE SKIPPED (TKT-6911).                 *
057800****************************************************************
057900 300-BUILD-CUSTOMER-SUMMARY.
058000     MOVE 'N' TO WS-CUST-FOUND-SW.
058100     PERFORM 302-SEARCH-FOR-CUSTOMER
058200         VARYING CU-IDX1 FROM 1 BY 1
058300         UNTIL CU-IDX1 > WS-CUSTOMER-TABLE-CNT
058400            OR WS-CUST-WAS-FOUND.
058500     IF NOT WS-CUST-WAS-FOUND
058600         GO TO 300-BUILD-CUSTOMER-SUMMARY-EXIT
058700     END-IF.
058800     MOVE 'N' TO WS-SUMMARY-FOUND-SW.
058900     PERFORM 304-SEARCH-FOR-CUST-SUMMARY
059000         VARYING CS2-IDX1 FROM 1 BY 1
059100         UNTIL CS2-IDX1 > WS-CUST-SUMMARY-CNT
059200            OR WS-SUMMARY-WAS-FOUND.
059300     IF NOT WS-SUMMARY-WAS-FOUND
059400         ADD 1 TO WS-CUST-SUMMARY-CNT
059500         SET CS2-IDX1 TO WS-CUST-SUMMARY-CNT
059600         MOVE CU-CUSTOMER-ID (CU-IDX1) TO
059700             CS2-CUSTOMER-ID (CS2-IDX1)
059800         MOVE CU-CUSTOMER-NAME (CU-IDX1) TO
059900             CS2-CUSTOMER-NAME (CS2-IDX1)
060000         MOVE CU-REGION (CU-IDX1)        TO CS2-REGION (CS2-IDX1)
060100     END-IF.
060200     ADD 1 TO CS2-ORDER-COUNT (CS2-IDX1).
060300     ADD OD-AMOUNT (OD-IDX1) TO CS2-REVENUE (CS2-IDX1).
060400 300-BUILD-CUSTOMER-SUMMARY-EXIT.
060500     EXIT.
060600*
060700 302-SEARCH-FOR-CUSTOMER.
060800     IF CU-MOBILE-NUMBER (CU-IDX1) = OD-MOBILE-NUMBER (OD-IDX1)
060900         MOVE 'Y' TO WS-CUST-FOUND-SW
061000     END-IF.
061100*
061200 304-SEARCH-FOR-CUST-SUMMARY.
061300     IF CS2-CUSTOMER-ID (CS2-IDX1) = CU-CUSTOMER-ID (CU-IDX1)
061400         MOVE 'Y' TO WS-SUMMARY-FOUND-SW
061500     END-IF.
061600*
061700****************************************************************
061800*   350 - ROLLS THE ALL-TIME CUSTOMER SUMMARY UP TO REGION      *
061900*   LEVEL (DISTINCT CUSTOMERS, ORDERS, REVENUE).                *
062000****************************************************************
062100 350-BUILD-REGION-SUMMARY.
062200     MOVE 'N' TO WS-REGION-FOUND-SW.
062300     PERFORM 352-SEARCH-FOR-REGION
062400         VARYING RR-IDX1 FROM 1 BY 1
062500         UNTIL RR-IDX1 > WS-REGION-REV-CNT
062600            OR WS-REGION-WAS-FOUND.
062700     IF NOT WS-REGION-WAS-FOUND
062800         ADD 1 TO WS-REGION-REV-CNT
062900         SET RR-IDX1 TO WS-REGION-REV-CNT
063000         MOVE CS2-REGION (CS2-IDX1) TO RR-REGION (RR-IDX1)
063100     END-IF.
063200     ADD 1                         TO RR-CUSTOMER-COUNT (RR-IDX1).
063300     ADD CS2-ORDER-COUNT (CS2-IDX1) TO RR-ORDER-COUNT (RR-IDX1).
063400     ADD CS2-REVENUE (CS2-IDX1)     TO RR-REVENUE (RR-IDX1).
063500*
063600 352-SEARCH-FOR-REGION.
063700     IF RR-REGION (RR-IDX1) = CS2-REGION (CS2-IDX1)
063800         MOVE 'Y' TO WS-REGION-WAS-FOUND
063900     END-IF.
064000*
064100****************************************************************
064200*   400 - FILTERS THE DEDUPED ORDER TABLE TO THE 30-DAY WINDOW  *
064300*   AND ACCUMULATES PER-CUSTOMER TOTALS FOR THE TOP-10 EXTRACT. *
064400****************************************************************
064500 400-BUILD-WINDOW-SUMMARY.
064600     MOVE OD-TIMESTAMP (OD-IDX1) TO WS-ORDER-TIMESTAMP-WORK.
064700     MOVE WS-OT-YEAR  TO DW-JULIAN-YEAR.
064800     MOVE WS-OT-MONTH TO DW-JULIAN-MONTH.
064900     MOVE WS-OT-DAY   TO DW-JULIAN-DAY.
065000     PERFORM 710-TEST-LEAP-YEAR.
065100     PERFORM 720-COMPUTE-JULIAN-DAY.
065200     IF DW-JULIAN-DAY-NBR < DW-MINUS-30-JULIAN
065300         GO TO 400-BUILD-WINDOW-SUMMARY-EXIT
065400     END-IF.
065500     MOVE 'N' TO WS-CUST-FOUND-SW.
065600     PERFORM 302-SEARCH-FOR-CUSTOMER
065700         VARYING CU-IDX1 FROM 1 BY 1
065800         UNTIL CU-IDX1 > WS-CUSTOMER-TABLE-CNT
065900            OR WS-CUST-WAS-FOUND.
066000     IF NOT WS-CUST-WAS-FOUND
066100         GO TO 400-BUILD-WINDOW-SUMMARY-EXIT
066200     END-IF.
066300     MOVE 'N' TO WS-WINDOW-FOUND-SW.
066400     PERFORM 402-SEARCH-FOR-WINDOW-CUSTOMER
066500         VARYING WC-IDX1 FROM 1 BY 1
066600         UNTIL WC-IDX1 > WS-WINDOW-CUST-CNT
066700            OR WS-WINDOW-WAS-FOUND.
066800     IF NOT WS-WINDOW-WAS-FOUND
066900         ADD 1 TO WS-WINDOW-CUST-CNT
067000         SET WC-IDX1 TO WS-WINDOW-CUST-CNT
067100         MOVE CU-CUSTOMER-ID (CU-IDX1) TO WC-CUSTOMER-ID (WC-IDX1)
067200         MOVE CU-CUSTOMER-NAME (CU-IDX1) TO
067300             WC-CUSTOMER-NAME (WC-IDX1)
067400         MOVE LOW-VALUES TO WC-LAST-TIMESTAMP (WC-IDX1)
067500     END-IF.
067600     ADD 1 TO WC-ORDER-COUNT (WC-IDX1).
067700     ADD OD-AMOUNT (OD-IDX1) TO WC-TOTAL-SPENT (WC-IDX1).
067800     IF OD-TIMESTAMP (OD-IDX1) > WC-LAST-TIMESTAMP (WC-IDX1)
067900         MOVE OD-TIMESTAMP (OD-IDX1) TO
068000             WC-LAST-TIMESTAMP (WC-IDX1)
068100     END-IF.
068200 400-BUILD-WINDOW-SUMMARY-EXIT.
068300     EXIT.
068400*
068500 402-SEARCH-FOR-WINDOW-CUSTOMER.
068600     IF WC-CUSTOMER-ID (WC-IDX1) = CU-CUSTOMER-ID (CU-IDX1)
068700         MOVE 'Y' TO WS-WINDOW-FOUND-SW
068800     END-IF.
068900*
069000****************************************************************
069100*   500 - SELECTS CUSTOMERS WITH MORE THAN ONE DISTINCT ORDER,  *
069200*   HIGHEST ORDER COUNT FIRST (FIVE-PASS UNSELECTED-MAXIMUM     *
069300*   SCAN, THE SAME TECHNIQUE ORDKPI1 USES FOR ITS TOP-5 PICK -  *
069400*   THIS SHOP DOES NOT USE THE SORT VERB FOR SMALL IN-MEMORY    *
069500*   TABLES).                                                    *
069600****************************************************************
069700 500-WRITE-REPEAT-CUSTOMERS.
069750     MOVE 'REPEAT CUSTOMERS (MORE THAN ONE ORDER)' TO
069770         RPT-AH-TEXT.
069790     WRITE SUMMRPT2-OUT-REC FROM RPT-ANL-HEAD-LINE.
069800     MOVE ZERO TO WS-RANK-PRINTED.
069900     PERFORM 502-PICK-ONE-REPEAT-CUSTOMER
070000         WS-CUST-SUMMARY-CNT TIMES.
070100*
070200 502-PICK-ONE-REPEAT-CUSTOMER.
070300     MOVE 'N' TO WS-BEST-FOUND-SW.
070400     MOVE ZERO TO WS-BEST-COUNT.
070500     PERFORM 504-CHECK-ONE-CANDIDATE
070600         VARYING CS2-IDX1 FROM 1 BY 1
070700         UNTIL CS2-IDX1 > WS-CUST-SUMMARY-CNT.
070800     IF WS-BEST-WAS-FOUND
070900         MOVE 'Y' TO WS-CUST-SELECTED (WS-BEST-IDX)
071000         IF CS2-ORDER-COUNT (WS-BEST-IDX) > 1
071050             MOVE CS2-CUSTOMER-ID (WS-BEST-IDX)   TO
071070                 RPT-RL-CUSTOMER-ID
071100             MOVE CS2-CUSTOMER-NAME (WS-BEST-IDX) TO RPT-RL-NAME
071200             MOVE CS2-REGION (WS-BEST-IDX)        TO RPT-RL-REGION
071300             MOVE CS2-ORDER-COUNT (WS-BEST-IDX)   TO RPT-RL-ORDERS
071400             WRITE REPTCUST-OUT-REC FROM RPT-REPEAT-LINE
071450             WRITE SUMMRPT2-OUT-REC FROM RPT-REPEAT-LINE
071500         END-IF
071600     END-IF.
071700*
071800 504-CHECK-ONE-CANDIDATE.
071900     IF WS-CUST-SELECTED (CS2-IDX1) = 'N'
072000        AND CS2-ORDER-COUNT (CS2-IDX1) > WS-BEST-COUNT
072100         MOVE CS2-ORDER-COUNT (CS2-IDX1) TO WS-BEST-COUNT
072200         SET WS-BEST-IDX TO CS2-IDX1
072300         MOVE 'Y' TO WS-BEST-FOUND-SW
072400     END-IF.
072500*
072600****************************************************************
072700*   550 - WRITES THE MONTHLY TREND EXTRACT IN CHRONOLOGICAL     *
072800*   ORDER (LOWEST YEAR/MONTH FIRST, SAME UNSELECTED-SCAN STYLE, *
072900*   MINIMUM INSTEAD OF MAXIMUM).                                *
073000****************************************************************
073100 550-WRITE-MONTHLY-TRENDS.
073120     MOVE 'MONTHLY ORDER TRENDS' TO RPT-AH-TEXT.
073140     WRITE SUMMRPT2-OUT-REC FROM RPT-ANL-HEAD-LINE.
073200     PERFORM 552-PICK-ONE-MONTH WS-MONTHLY-TREND-CNT TIMES.
073300*
073400 552-PICK-ONE-MONTH.
073500     MOVE 'N' TO WS-BEST-FOUND-SW.
073600     MOVE 999912 TO WS-BEST-KEY.
073700     PERFORM 554-CHECK-ONE-MONTH-CANDIDATE
073800         VARYING MT-IDX1 FROM 1 BY 1
073900         UNTIL MT-IDX1 > WS-MONTHLY-TREND-CNT.
074000     IF WS-BEST-WAS-FOUND
074100         MOVE 'Y' TO WS-MT-SELECTED (WS-BEST-IDX)
074200         MOVE MT-YEAR (WS-BEST-IDX)  TO RPT-TR-YRMO (1:4)
074300         MOVE '-'                    TO RPT-TR-YRMO (5:1)
074400         MOVE MT-MONTH (WS-BEST-IDX) TO RPT-TR-YRMO (6:2)
074500         MOVE MT-ORDER-COUNT (WS-BEST-IDX) TO RPT-TR-ORDERS
074600         MOVE MT-REVENUE (WS-BEST-IDX)  TO RPT-TR-REVENUE
074700         COMPUTE RPT-TR-AVG ROUNDED =
074800             MT-REVENUE (WS-BEST-IDX) / MT-ORDER-COUNT
074900                 (WS-BEST-IDX)
074950         WRITE MONTREND-OUT-REC FROM RPT-TREND-LINE
074970         WRITE SUMMRPT2-OUT-REC FROM RPT-TREND-LINE
075100     END-IF.
075200*
075300 554-CHECK-ONE-MONTH-CANDIDATE.
075400     IF WS-MT-SELECTED (MT-IDX1) = 'N'
075500         COMPUTE WS-JD-REM =
075600             MT-YEAR (MT-IDX1) * 100 + MT-MONTH (MT-IDX1)
075700         IF WS-JD-REM < WS-BEST-KEY
075800             MOVE WS-JD-REM TO WS-BEST-KEY
075900             SET WS-BEST-IDX TO MT-IDX1
076000             MOVE 'Y' TO WS-BEST-FOUND-SW
076100         END-IF
076200     END-IF.
076300*
076400****************************************************************
076500*   600 - WRITES THE REGIONAL REVENUE EXTRACT, HIGHEST REVENUE  *
076600*   FIRST.                                                      *
076700****************************************************************
076800 600-WRITE-REGION-REVENUE.
076820     MOVE 'REGIONAL REVENUE' TO RPT-AH-TEXT.
076840     WRITE SUMMRPT2-OUT-REC FROM RPT-ANL-HEAD-LINE.
076900     PERFORM 602-PICK-ONE-REGION WS-REGION-REV-CNT TIMES.
077000*
077100 602-PICK-ONE-REGION.
077200     MOVE 'N' TO WS-BEST-FOUND-SW.
077300     MOVE ZERO TO WS-BEST-REVENUE.
077400     PERFORM 604-CHECK-ONE-REGION-CANDIDATE
077500         VARYING RR-IDX1 FROM 1 BY 1
077600         UNTIL RR-IDX1 > WS-REGION-REV-CNT.
077700     IF WS-BEST-WAS-FOUND
077800         MOVE 'Y' TO WS-RR-SELECTED (WS-BEST-IDX)
077900         MOVE RR-REGION (WS-BEST-IDX)          TO RPT-RG-REGION
078000         MOVE RR-CUSTOMER-COUNT (WS-BEST-IDX)  TO RPT-RG-CUSTOMERS
078100         MOVE RR-ORDER-COUNT (WS-BEST-IDX)     TO RPT-RG-ORDERS
078150         COMPUTE RPT-RG-AVG-ORDER ROUNDED =
078170             RR-REVENUE (WS-BEST-IDX) / RR-ORDER-COUNT
078190                 (WS-BEST-IDX)
078200         MOVE RR-REVENUE (WS-BEST-IDX)         TO RPT-RG-REVENUE
078250         WRITE REGNREV-OUT-REC FROM RPT-REGION-LINE
078280         WRITE SUMMRPT2-OUT-REC FROM RPT-REGION-LINE
078400     END-IF.
078500*
078600 604-CHECK-ONE-REGION-CANDIDATE.
078700     IF WS-RR-SELECTED (RR-IDX1) = 'N'
078800        AND RR-REVENUE (RR-IDX1) > WS-BEST-REVENUE
078900         MOVE RR-REVENUE (RR-IDX1) TO WS-BEST-REVENUE
079000         SET WS-BEST-IDX TO RR-IDX1
079100         MOVE 'Y' TO WS-BEST-FOUND-SW
079200     END-IF.
079300*
079400****************************************************************
079500*   650 - WRITES THE TOP-10 LAST-30-DAYS CUSTOMER EXTRACT,      *
079600*   HIGHEST TOTAL SPENT FIRST, STOPPING AT PARM-TOP-N ROWS.     *
079700****************************************************************
079800 650-WRITE-TOP30-CUSTOMERS.
079820     MOVE 'TOP 10 CUSTOMERS - LAST 30 DAYS' TO RPT-AH-TEXT.
079840     WRITE SUMMRPT2-OUT-REC FROM RPT-ANL-HEAD-LINE.
079900     MOVE ZERO TO WS-RANK-PRINTED.
080000     PERFORM 652-PICK-ONE-TOP30 WS-WINDOW-CUST-CNT TIMES.
080100*
080200 652-PICK-ONE-TOP30.
080300     IF WS-RANK-PRINTED NOT < PARM-TOP-N
080400         GO TO 652-PICK-ONE-TOP30-EXIT
080500     END-IF.
080600     MOVE 'N' TO WS-BEST-FOUND-SW.
080700     MOVE ZERO TO WS-BEST-REVENUE.
080800     PERFORM 654-CHECK-ONE-TOP30-CANDIDATE
080900         VARYING WC-IDX1 FROM 1 BY 1
081000         UNTIL WC-IDX1 > WS-WINDOW-CUST-CNT.
081100     IF WS-BEST-WAS-FOUND
081200         MOVE 'Y' TO WS-WC-SELECTED (WS-BEST-IDX)
081300         ADD 1 TO WS-RANK-PRINTED
081400         MOVE WS-RANK-PRINTED               TO RPT-T3-RANK
081500         MOVE WC-CUSTOMER-NAME (WS-BEST-IDX) TO RPT-T3-NAME
081600         MOVE WC-TOTAL-SPENT (WS-BEST-IDX)   TO RPT-T3-SPENT
081700         MOVE WC-ORDER-COUNT (WS-BEST-IDX)   TO RPT-T3-ORDERS
081710         COMPUTE RPT-T3-AVG-ORDER ROUNDED =
081720             WC-TOTAL-SPENT (WS-BEST-IDX) /
081730                 WC-ORDER-COUNT (WS-BEST-IDX)
081740         MOVE WC-LAST-TIMESTAMP (WS-BEST-IDX) TO
081745             RPT-T3-LAST-ORDER
081750         WRITE TOP30CU-OUT-REC FROM RPT-TOP30-LINE
081780         WRITE SUMMRPT2-OUT-REC FROM RPT-TOP30-LINE
081900     END-IF.
082000 652-PICK-ONE-TOP30-EXIT.
082100     EXIT.
082200*
082300 654-CHECK-ONE-TOP30-CANDIDATE.
082400     IF WS-WC-SELECTED (WC-IDX1) = 'N'
082500        AND WC-TOTAL-SPENT (WC-IDX1) > WS-BEST-REVENUE
082600         MOVE WC-TOTAL-SPENT (WC-IDX1) TO WS-BEST-REVENUE
082700         SET WS-BEST-IDX TO WC-IDX1
082800         MOVE 'Y' TO WS-BEST-FOUND-SW
082900     END-IF.
083000*
083100****************************************************************
083200*   700/710/720/725 - JULIAN DAY NUMBER ROUTINES (TKT-5636).    *
083300*   710 SETS DW-LEAP-YEAR-SW FOR DW-JULIAN-YEAR; 720 TURNS      *
083400*   DW-JULIAN-YEAR/MONTH/DAY INTO A SINGLE COMPARABLE DAY       *
083500*   COUNT IN DW-JULIAN-DAY-NBR; 730/735 WALK THE RUN DATE BACK  *
083600*   30 CALENDAR DAYS FOR THE DISPLAY FIELD DW-DATE-MINUS-30.    *
083700****************************************************************
083800 700-DERIVE-CUTOFF-WINDOW.
083900     MOVE WS-RUN-YEAR  TO DW-JULIAN-YEAR.
084000     MOVE WS-RUN-MONTH TO DW-JULIAN-MONTH.
084100     MOVE WS-RUN-DAY   TO DW-JULIAN-DAY.
084200     PERFORM 710-TEST-LEAP-YEAR.
084300     PERFORM 720-COMPUTE-JULIAN-DAY.
084400     COMPUTE DW-MINUS-30-JULIAN = DW-JULIAN-DAY-NBR - 30.
084500     MOVE WS-RUN-YEAR  TO WS-BD-YEAR.
084600     MOVE WS-RUN-MONTH TO WS-BD-MONTH.
084700     MOVE WS-RUN-DAY   TO WS-BD-DAY.
084800     PERFORM 735-SUBTRACT-ONE-DAY 30 TIMES.
084900     COMPUTE DW-DATE-MINUS-30 =
085000         WS-BD-YEAR * 10000 + WS-BD-MONTH * 100 + WS-BD-DAY.
085100*
085200 710-TEST-LEAP-YEAR.
085300     DIVIDE DW-JULIAN-YEAR BY 4   GIVING WS-LY-Q2
085400         REMAINDER WS-LY-REM1.
085500     DIVIDE DW-JULIAN-YEAR BY 100 GIVING WS-LY-Q2
085600         REMAINDER WS-LY-REM2.
085700     DIVIDE DW-JULIAN-YEAR BY 400 GIVING WS-LY-Q3
085800         REMAINDER WS-LY-REM3.
085900     IF WS-LY-REM1 = 0 AND (WS-LY-REM2 NOT = 0 OR WS-LY-REM3 = 0)
086000         MOVE 'Y' TO DW-LEAP-YEAR-SW
086100     ELSE
086200         MOVE 'N' TO DW-LEAP-YEAR-SW
086300     END-IF.
086400*
086500 720-COMPUTE-JULIAN-DAY.
086600     COMPUTE WS-FULL-YEARS = DW-JULIAN-YEAR - 1.
086700     DIVIDE WS-FULL-YEARS BY 4   GIVING WS-JD-LEAP4
086800         REMAINDER WS-JD-REM.
086900     DIVIDE WS-FULL-YEARS BY 100 GIVING WS-JD-LEAP100
087000         REMAINDER WS-JD-REM.
087100     DIVIDE WS-FULL-YEARS BY 400 GIVING WS-JD-LEAP400
087200         REMAINDER WS-JD-REM.
087300     COMPUTE DW-JULIAN-DAY-NBR =
087400         (WS-FULL-YEARS * 365) + WS-JD-LEAP4
087500             - WS-JD-LEAP100 + WS-JD-LEAP400.
087600     MOVE ZERO TO WS-CUM-DAYS.
087700     IF DW-JULIAN-MONTH > 1
087800         PERFORM 725-ACCUM-MONTH-DAYS
087900             VARYING WS-MONTH-IDX FROM 1 BY 1
088000             UNTIL WS-MONTH-IDX >= DW-JULIAN-MONTH
088100     END-IF.
088200     IF DW-JULIAN-MONTH > 2 AND DW-IS-LEAP-YEAR
088300         ADD 1 TO WS-CUM-DAYS
088400     END-IF.
088500     COMPUTE DW-JULIAN-DAY-NBR =
088600         DW-JULIAN-DAY-NBR + WS-CUM-DAYS + DW-JULIAN-DAY.
088700*
088800 725-ACCUM-MONTH-DAYS.
088900     ADD DW-DAYS-IN-MONTH (WS-MONTH-IDX) TO WS-CUM-DAYS.
089000*
089100****************************************************************
089200*   735 - BACKS UP WS-BD-YEAR/MONTH/DAY BY ONE CALENDAR DAY,    *
089300*   REUSING DW-JULIAN-YEAR/MONTH AS SCRATCH FOR THE LEAP-YEAR   *
089400*   TEST WHEN A MONTH BORROW CROSSES INTO FEBRUARY.             *
089500****************************************************************
089600 735-SUBTRACT-ONE-DAY.
089700     SUBTRACT 1 FROM WS-BD-DAY.
089800     IF WS-BD-DAY = 0
089900         SUBTRACT 1 FROM WS-BD-MONTH
090000         IF WS-BD-MONTH = 0
090100             MOVE 12 TO WS-BD-MONTH
090200             SUBTRACT 1 FROM WS-BD-YEAR
090300         END-IF
090400         MOVE WS-BD-YEAR  TO DW-JULIAN-YEAR
090500         MOVE WS-BD-MONTH TO DW-JULIAN-MONTH
090600         PERFORM 710-TEST-LEAP-YEAR
090700         MOVE DW-DAYS-IN-MONTH (WS-BD-MONTH) TO WS-BD-DAY
090800         IF WS-BD-MONTH = 2 AND DW-IS-LEAP-YEAR
090900             ADD 1 TO WS-BD-DAY
091000         END-IF
091100     END-IF.
091200*
091300****************************************************************
091400 800-OPEN-FILES.
091500     OPEN INPUT  CUSTOMER-STORE.
091600     OPEN INPUT  ORDER-STORE-FILE.
091700     OPEN OUTPUT REPEAT-CUST-FILE.
091800     OPEN OUTPUT MONTHLY-TREND-FILE.
091900     OPEN OUTPUT REGION-REV-FILE.
092000     OPEN OUTPUT TOP30-CUST-FILE.
092100     OPEN EXTEND SUMMARY2-RPT-FILE.
092200     IF WS-CUSTSTOR-STATUS NOT = '00'
092300         DISPLAY 'ORDANL1 ERROR OPENING CUSTOMER-STORE'
092400     END-IF.
092500*
092600****************************************************************
092700*   850 - WRITES THE OVERALL BANNER FOR THE FOUR ANALYTIC KPI    *
092800*   LISTINGS APPENDED TO THE DATABASE-VARIANT SUMMARY REPORT     *
092900*   STORLD1 OPENED EARLIER IN THE NIGHTLY RUN.  EACH LISTING'S   *
092950*   OWN SECTION HEADER AND DATA LINES ARE WRITTEN TO             *
092970*   SUMMRPT2-OUT-REC ALONGSIDE ITS EXTRACT FILE BY 500/550/600/  *
092990*   650 BELOW, SO THE TWO OUTPUTS CAN NEVER DRIFT APART.         *
093000****************************************************************
093100 850-PRINT-KPI-BANNER.
093200     MOVE SPACES TO WS-RPT-LINE-01.
093300     WRITE SUMMRPT2-OUT-REC FROM WS-RPT-LINE-01.
093400     MOVE 'ANALYTICAL KPI EXTRACTS (LAST 30 DAYS THROUGH '
093500         TO RPT-AH-TEXT.
093600     MOVE DW-DATE-MINUS-30 TO RPT-AH-TEXT (49:8).
093700     MOVE ')' TO RPT-AH-TEXT (57:1).
093800     WRITE SUMMRPT2-OUT-REC FROM RPT-ANL-HEAD-LINE.
093900     MOVE ALL '-' TO WS-RPT-LINE-01.
094000     WRITE SUMMRPT2-OUT-REC FROM WS-RPT-LINE-01.
094100*
095800 900-CLOSE-FILES.
095900     CLOSE CUSTOMER-STORE ORDER-STORE-FILE REPEAT-CUST-FILE
096000           MONTHLY-TREND-FILE REGION-REV-FILE TOP30-CUST-FILE
096100           SUMMARY2-RPT-FILE.
096200*
096300****************************************************************
096400*   END OF PROGRAM ORDANL1                                      *
096500****************************************************************
