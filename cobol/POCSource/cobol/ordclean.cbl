000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF AKASA AIR LTD                *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500* PROGRAM:  ORDCLN1                                             *
000600*                                                                *
000700* READS THE CUSTOMER MASTER AND ORDER LINE-ITEM EXTRACT FILES,  *
000800* DEDUPLICATES AND STANDARDIZES CUSTOMERS, VALIDATES ORDER      *
000900* LINES, DERIVES DATE PARTS, LEFT-JOINS ORDERS TO CUSTOMERS ON  *
001000* MOBILE NUMBER, AND WRITES THE CLEAN/MERGED/REJECT EXTRACTS    *
001100* PLUS THE CONTROL-TOTAL HAND-OFF CARD READ BY ORDKPI1.         *
001200*                                                                *
001300* REPLACES THE OLD RESV-SERIES DESK-CHECK SPREADSHEET THAT THE  *
001400* E-COMMERCE DESK USED TO RUN BY HAND EACH MORNING.             *
001500****************************************************************
001600*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     ORDCLN1.
001900 AUTHOR.         R J TANNER.
002000 INSTALLATION.   AKASA AIR - REVENUE SYSTEMS.
002100 DATE-WRITTEN.   02/18/89.
002200 DATE-COMPILED.
002300 SECURITY.       AKASA AIR INTERNAL USE ONLY - NOT FOR RELEASE
002400                 OUTSIDE THE REVENUE SYSTEMS GROUP.
002500*
002600****************************************************************
002700*                                                                *
002800*   CHANGE LOG                                                  *
002900*   ----------------------------------------------------------  *
003000*   02/18/89  RJT  TKT-4410  ORIGINAL PROGRAM - STRAIGHT         *
003100*                            SEQUENTIAL CUSTOMER DEDUP, NO       *
003200*                            ORDER FILE YET (ADDED 1991)         *
003300*   07/30/91  RJT  TKT-4512  ADDED ORDER LINE-ITEM EDIT AND      *
003400*                            MERGE LOGIC FOR THE NEW RESV        *
003500*                            TICKETING INTERFACE                 *
003600*   11/09/94  LMH  TKT-4780  ADDED TITLE-CASE STANDARDIZATION    *
003700*                            FOR REGION - MARKETING WANTED       *
003800*                            CONSISTENT REPORT GROUPINGS         *
003900*   06/03/96  LMH  TKT-4901  CUSTOMER-NAME WIDENED TO 30 CHARS   *
004000*   08/14/98  PKS  TKT-5040  Y2K REMEDIATION - ALL DATE WORK     *
004100*                            FIELDS CONVERTED TO 4-DIGIT YEAR;   *
004200*                            REMOVED 2-DIGIT CENTURY WINDOWING   *
004300*   01/22/99  PKS  TKT-5041  Y2K REMEDIATION - DATE-COMPILED     *
004400*                            VERIFIED CENTURY-SAFE ON RECOMPILE  *
004500*   09/22/01  PKS  TKT-5587  ADDED CM-REGION-R REDEFINES SUPPORT *
004600*                            IN CUSTMST COPYBOOK                 *
004700*   04/14/09  RJT  TKT-4412  REBUILT MERGE STEP AROUND THE NEW   *
004800*                            ORDCLNR COPYBOOK - ONE RECORD PER   *
004900*                            VALID LINE, CUSTOMER FIELDS BLANK   *
005000*                            WHEN NO MATCH (LEFT JOIN)           *
005100*   03/30/18  PKS  TKT-5634  ADDED CO-NO-CUSTOMER-MATCH-SW       *
005200*   01/14/19  DBH  TKT-6120  ADDED CM-STATUS-FLAGS GROUP FOR     *
005300*                            DUPLICATE/DROP TRACKING             *
005400*   05/11/09  RJT  TKT-4421  ADDED STATS-CARD OUTPUT - ORDKPI1   *
005500*                            NOW READS OUR COUNTS INSTEAD OF     *
005600*                            RE-DERIVING THEM FROM THE EXTRACTS  *
005700*   08/30/21  DBH  TKT-6288  FIXED ZELLER WEEKDAY CALC - TERMS   *
005800*                            WERE TRUNCATING WRONG WHEN COMBINED *
005900*                            INTO ONE COMPUTE STATEMENT          *
006000*   02/05/24  NGS  TKT-6910  ADDED SKU-COUNT/TOTAL-AMOUNT SIGNED *
006100*                            TEXT PARSE - UPSTREAM FEED STARTED  *
006200*                            SENDING NEGATIVE AMOUNTS FOR REFUNDS*
006300*                                                                *
006400****************************************************************
006500*
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS DIGITS-ONLY    IS "0" THRU "9"
007100     UPSI-0 IS WS-TEST-RUN-SWITCH.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500*
007600     SELECT CUSTOMER-MASTER   ASSIGN TO CUSTMAST
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS  WS-CUSTMAST-STATUS.
007900*
008000     SELECT ORDER-DETAIL      ASSIGN TO ORDRDTL
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS  WS-ORDRDTL-STATUS.
008300*
008400     SELECT CUST-CLEAN-FILE   ASSIGN TO CUSTCLN
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS  WS-CUSTCLN-STATUS.
008700*
008800     SELECT ORDER-CLEAN-FILE  ASSIGN TO ORDRCLN
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS  WS-ORDRCLN-STATUS.
009100*
009200     SELECT ORDER-REJECT-FILE ASSIGN TO ORDRREJ
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS  IS  WS-ORDRREJ-STATUS.
009500*
009600     SELECT MERGED-DATA-FILE  ASSIGN TO MERGDTA
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS  IS  WS-MERGDTA-STATUS.
009900*
010000     SELECT STATS-CARD-FILE   ASSIGN TO STATCRD
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS  IS  WS-STATCRD-STATUS.
010300*
010400****************************************************************
010500 DATA DIVISION.
010600 FILE SECTION.
010700*
010800 FD  CUSTOMER-MASTER
010900     RECORDING MODE IS F.
011000 01  CUSTMAST-IN-REC                 PIC X(120).
011100*
011200 FD  ORDER-DETAIL
011300     RECORDING MODE IS F.
011400 01  ORDRDTL-IN-REC                  PIC X(120).
011500*
011600 FD  CUST-CLEAN-FILE
011700     RECORDING MODE IS F.
011800 01  CUSTCLN-OUT-REC                 PIC X(92).
011900*
012000 FD  ORDER-CLEAN-FILE
012100     RECORDING MODE IS F.
012200 01  ORDRCLN-OUT-REC                 PIC X(84).
012300*
012400 FD  ORDER-REJECT-FILE
012500     RECORDING MODE IS F.
012600 01  ORDRREJ-OUT-REC                 PIC X(69).
012700*
012800 FD  MERGED-DATA-FILE
012900     RECORDING MODE IS F.
013000 01  MERGDTA-OUT-REC                 PIC X(128).
013100*
013200 FD  STATS-CARD-FILE
013300     RECORDING MODE IS F.
013400 01  STATCRD-OUT-REC                 PIC X(80).
013500*
013600****************************************************************
013700 WORKING-STORAGE SECTION.
013800****************************************************************
013900*
014000 01  WS-FILE-STATUS-FIELDS.
014100     05  WS-CUSTMAST-STATUS          PIC X(02) VALUE SPACES.
014200     05  WS-ORDRDTL-STATUS           PIC X(02) VALUE SPACES.
014300     05  WS-CUSTCLN-STATUS           PIC X(02) VALUE SPACES.
014400     05  WS-ORDRCLN-STATUS           PIC X(02) VALUE SPACES.
014500     05  WS-ORDRREJ-STATUS           PIC X(02) VALUE SPACES.
014600     05  WS-MERGDTA-STATUS           PIC X(02) VALUE SPACES.
014700     05  WS-STATCRD-STATUS           PIC X(02) VALUE SPACES.
014800     05  FILLER                      PIC X(10).
014900*
015000 01  WS-EOF-SWITCHES.
015100     05  WS-CUSTMAST-EOF-SW          PIC X(01) VALUE 'N'.
015200         88  WS-CUSTMAST-EOF             VALUE 'Y'.
015300     05  WS-ORDRDTL-EOF-SW           PIC X(01) VALUE 'N'.
015400         88  WS-ORDRDTL-EOF              VALUE 'Y'.
015500*
015600 COPY CUSTMST.
015700 COPY ORDLINE.
015800 COPY ORDCLNR.
015900 COPY ORDINVR.
016000 COPY CUSTCLR.
016100 COPY DTWORK.
016200 COPY STATCRD.
016300*
016400*    ----------------------------------------------------------
016500*    OUTPUT RECORD FOR ORDER-CLEAN-FILE - ORDER FIELDS AND
016600*    DERIVED DATE PARTS ONLY, NO CUSTOMER FIELDS (SEE ORDCLNR
016700*    FOR THE MERGED VERSION CUSTOMER FIELDS ARE CARRIED ON)
016800*    ----------------------------------------------------------
016900 01  ORDER-CLEAN-EXTRACT-REC.
017000     05  OE-ORDER-ID                 PIC X(10).
017100     05  OE-MOBILE-NUMBER            PIC X(12).
017200     05  OE-ORDER-DATE-TIME          PIC X(19).
017300     05  OE-SKU-ID                   PIC X(10).
017400     05  OE-SKU-COUNT                PIC S9(5)    COMP-3.
017500     05  OE-TOTAL-AMOUNT             PIC S9(7)V99 COMP-3.
017600     05  OE-ORDER-YEAR                PIC 9(04).
017700     05  OE-ORDER-MONTH               PIC 9(02).
017800     05  OE-ORDER-DAY                 PIC 9(02).
017900     05  OE-ORDER-HOUR                PIC 9(02).
018000     05  OE-ORDER-WEEKDAY             PIC X(09).
018100     05  FILLER                      PIC X(07).
018200*
018300*    ----------------------------------------------------------
018400*    IN-MEMORY CUSTOMER TABLE - LOADED ONCE BY 100-PROCESS-
018500*    CUSTOMERS, SEARCHED BY 210-EDIT-CUSTOMER (DEDUP CHECK)
018600*    AND BY 400-MERGE-ORDER-TO-CUSTOMER (JOIN ON MOBILE NUMBER)
018700*    ----------------------------------------------------------
018800 01  WS-CUSTOMER-TABLE.
018900     05  WS-CUSTOMER-ENTRY OCCURS 5000 TIMES
019000                            INDEXED BY CM-IDX1 CM-IDX2.
019100         10  WS-CT-CUSTOMER-ID       PIC X(10).
019200         10  WS-CT-CUSTOMER-NAME     PIC X(30).
019300         10  WS-CT-MOBILE-NUMBER     PIC X(12).
019400         10  WS-CT-REGION            PIC X(15).
019500*
019600 77  WS-TEST-RUN-SWITCH              PIC X(01) VALUE 'N'.
019700 77  WS-CUSTOMER-TABLE-CNT           PIC S9(5)  COMP VALUE 0.
019800 77  WS-DUP-FOUND-SW                 PIC X(01)  VALUE 'N'.
019900     88  WS-DUP-FOUND                    VALUE 'Y'.
020000 77  WS-MATCH-FOUND-SW               PIC X(01)  VALUE 'N'.
020100     88  WS-MATCH-FOUND                  VALUE 'Y'.
020200 77  WS-ORDER-VALID-SW               PIC X(01)  VALUE 'Y'.
020300     88  WS-ORDER-IS-VALID                VALUE 'Y'.
020400*
020500*    ----------------------------------------------------------
020600*    GENERIC LEFT-TRIM WORK AREA - SHARED BY EVERY TRIM CALL
020700*    ----------------------------------------------------------
020800 01  WS-TRIM-WORK-AREA.
020900     05  WS-TRIM-SOURCE              PIC X(30).
021000     05  WS-TRIM-TARGET              PIC X(30).
021100     05  WS-TRIM-IDX                 PIC S9(03) COMP.
021200     05  WS-TRIM-FOUND-SW            PIC X(01)  VALUE 'N'.
021300         88  WS-TRIM-FOUND               VALUE 'Y'.
021400*
021500*    ----------------------------------------------------------
021600*    TITLE-CASE WORK AREA FOR REGION STANDARDIZATION
021700*    ----------------------------------------------------------
021800 01  WS-TITLECASE-WORK-AREA.
021900     05  WS-TC-SOURCE                PIC X(15).
022000     05  WS-TC-TARGET                PIC X(15).
022100     05  WS-TC-IDX                   PIC S9(03) COMP.
022200     05  WS-TC-AT-WORD-START-SW      PIC X(01)  VALUE 'Y'.
022300         88  WS-TC-AT-WORD-START         VALUE 'Y'.
022400     05  WS-TC-THIS-CHAR             PIC X(01).
022500*
022600*    ----------------------------------------------------------
022700*    DATE-TEXT-TO-NUMERIC CONVERSION AREA - REDEFINES LET US
022800*    TEST EACH COMPONENT FOR DIGITS-ONLY BEFORE TRUSTING IT
022900*    ----------------------------------------------------------
023000 01  WS-DATE-NUMERIC-CHECK.
023100     05  WS-DNC-YEAR                 PIC X(04).
023200     05  WS-DNC-YEAR-N  REDEFINES WS-DNC-YEAR  PIC 9(04).
023300     05  WS-DNC-MONTH                PIC X(02).
023400     05  WS-DNC-MONTH-N REDEFINES WS-DNC-MONTH PIC 9(02).
023500     05  WS-DNC-DAY                  PIC X(02).
023600     05  WS-DNC-DAY-N   REDEFINES WS-DNC-DAY   PIC 9(02).
023700     05  WS-DNC-HOUR                 PIC X(02).
023800     05  WS-DNC-HOUR-N  REDEFINES WS-DNC-HOUR  PIC 9(02).
023900     05  FILLER                      PIC X(05).
024000*
024100*    ----------------------------------------------------------
024200*    SIGNED SKU-COUNT / TOTAL-AMOUNT TEXT PARSE WORK AREA
024300*    ----------------------------------------------------------
024400 01  WS-AMOUNT-EDIT-WORK.
024500     05  WS-AE-SIGN-CHAR             PIC X(01)  VALUE SPACE.
024600     05  WS-AE-INT-PART-TEXT         PIC X(09)  VALUE SPACES.
024700     05  WS-AE-INT-PART-N REDEFINES
024800         WS-AE-INT-PART-TEXT         PIC 9(09).
024900     05  WS-AE-DEC-PART-TEXT         PIC X(02)  VALUE SPACES.
025000     05  WS-AE-DEC-PART-N REDEFINES
025100         WS-AE-DEC-PART-TEXT         PIC 9(02).
025200     05  WS-AE-SPLIT-COUNT           PIC S9(03) COMP VALUE 0.
025300     05  WS-AMOUNT-SPLIT-SOURCE      PIC X(12)  VALUE SPACES.
025400     05  WS-SKU-COUNT-SPLIT-SOURCE   PIC X(06)  VALUE SPACES.
025500*
025600 01  WS-REPORT-LINE-AREAS.
025700     05  WS-RL-BANNER1.
025800         10  FILLER  PIC X(40) VALUE
025900             'ORDCLN1 - ORDER CLEANSE AND MERGE LOG  '.
026000         10  FILLER  PIC X(40) VALUE SPACES.
026100*
026200****************************************************************
026300 PROCEDURE DIVISION.
026400****************************************************************
026500*
026600 000-MAIN-CONTROL.
026700     DISPLAY 'ORDCLN1 STARTING - CUSTOMER/ORDER CLEANSE'.
026800     PERFORM 800-OPEN-FILES.
026900*
027000     PERFORM 200-READ-CUSTOMER-MASTER.
027100     PERFORM 100-PROCESS-CUSTOMERS
027200         UNTIL WS-CUSTMAST-EOF.
027300*
027400     PERFORM 300-READ-ORDER-DETAIL.
027500     PERFORM 150-PROCESS-ORDERS
027600         UNTIL WS-ORDRDTL-EOF.
027700*
027800     PERFORM 850-WRITE-STATS-CARD.
027900     PERFORM 900-CLOSE-FILES.
028000     DISPLAY 'ORDCLN1 COMPLETE - SEE STATS CARD FOR COUNTS'.
028100     GOBACK.
028200*
028300 100-PROCESS-CUSTOMERS.
028400     PERFORM 210-EDIT-CUSTOMER.
028500     PERFORM 200-READ-CUSTOMER-MASTER.
028600*
028700 150-PROCESS-ORDERS.
028800     PERFORM 310-EDIT-ORDER.
028900     PERFORM 300-READ-ORDER-DETAIL.
029000*
029100 200-READ-CUSTOMER-MASTER.
029200     READ CUSTOMER-MASTER INTO CM-RAW-LINE
029300         AT END
029400             MOVE 'Y' TO WS-CUSTMAST-EOF-SW
029500     END-READ.
029600     IF NOT WS-CUSTMAST-EOF
029700         ADD 1 TO SC-CUST-ORIGINAL-CNT
029800         UNSTRING CM-RAW-LINE DELIMITED BY ','
029900             INTO CM-RAW-FIELD (1) CM-RAW-FIELD (2)
030000                  CM-RAW-FIELD (3) CM-RAW-FIELD (4)
030100         END-UNSTRING
030200     END-IF.
030300*
030400 210-EDIT-CUSTOMER.
030500     MOVE SPACES TO CM-STATUS-FLAGS.
030600*
030700*    ---- LEFT-TRIM EACH RAW FIELD INTO THE NAMED FIELD -------
030800     MOVE CM-RAW-FIELD (1) TO WS-TRIM-SOURCE.
030900     PERFORM 820-TRIM-LEADING-SPACES.
031000     MOVE WS-TRIM-TARGET(1:10)  TO CM-CUSTOMER-ID.
031100*
031200     MOVE CM-RAW-FIELD (2) TO WS-TRIM-SOURCE.
031300     PERFORM 820-TRIM-LEADING-SPACES.
031400     MOVE WS-TRIM-TARGET(1:30)  TO CM-CUSTOMER-NAME.
031500*
031600     MOVE CM-RAW-FIELD (3) TO WS-TRIM-SOURCE.
031700     PERFORM 820-TRIM-LEADING-SPACES.
031800     MOVE WS-TRIM-TARGET(1:12)  TO CM-MOBILE-NUMBER.
031900*
032000     MOVE CM-RAW-FIELD (4) TO WS-TRIM-SOURCE.
032100     PERFORM 820-TRIM-LEADING-SPACES.
032200     MOVE WS-TRIM-TARGET(1:15)  TO CM-REGION.
032300*
032400*    ---- RULE U2.2 - REQUIRED KEY FIELDS ---------------------
032500     IF CM-CUSTOMER-ID = SPACES OR CM-MOBILE-NUMBER = SPACES
032600         MOVE 'Y' TO CM-DROPPED-SW
032700         ADD 1 TO SC-CUST-DROPPED-CNT
032800         GO TO 210-EDIT-CUSTOMER-EXIT
032900     END-IF.
033000*
033100*    ---- RULE U2.1 - DUPLICATE CUSTOMER-ID (KEEP FIRST) ------
033200     MOVE 'N' TO WS-DUP-FOUND-SW.
033300     IF WS-CUSTOMER-TABLE-CNT > 0
033400         PERFORM 212-SEARCH-FOR-DUPLICATE
033500             VARYING CM-IDX1 FROM 1 BY 1
033600             UNTIL CM-IDX1 > WS-CUSTOMER-TABLE-CNT
033700                OR WS-DUP-FOUND
033800     END-IF.
033900     IF WS-DUP-FOUND
034000         MOVE 'Y' TO CM-DUPLICATE-SW
034100         ADD 1 TO SC-CUST-DUPLICATE-CNT
034200         GO TO 210-EDIT-CUSTOMER-EXIT
034300     END-IF.
034400*
034500*    ---- RULE U2.3 - DEFAULT BLANK NAME / REGION -------------
034600     IF CM-CUSTOMER-NAME = SPACES
034700         MOVE 'Unknown' TO CM-CUSTOMER-NAME
034800         MOVE 'Y' TO CM-NAME-DEFAULTED-SW
034900     END-IF.
035000     IF CM-REGION = SPACES
035100         MOVE 'Unknown' TO CM-REGION
035200         MOVE 'Y' TO CM-REGION-DEFAULTED-SW
035300     ELSE
035400         MOVE CM-REGION TO WS-TC-SOURCE
035500         PERFORM 830-TITLE-CASE-FIELD
035600         MOVE WS-TC-TARGET TO CM-REGION
035700     END-IF.
035800*
035900*    ---- ADD TO IN-MEMORY TABLE AND WRITE CLEAN EXTRACT ------
036000     ADD 1 TO WS-CUSTOMER-TABLE-CNT.
036100     SET CM-IDX1 TO WS-CUSTOMER-TABLE-CNT.
036200     MOVE CM-CUSTOMER-ID     TO WS-CT-CUSTOMER-ID (CM-IDX1).
036300     MOVE CM-CUSTOMER-NAME   TO WS-CT-CUSTOMER-NAME (CM-IDX1).
036400     MOVE CM-MOBILE-NUMBER   TO WS-CT-MOBILE-NUMBER (CM-IDX1).
036500     MOVE CM-REGION          TO WS-CT-REGION (CM-IDX1).
036600     ADD 1 TO SC-CUST-FINAL-CNT.
036700*
036800     MOVE CM-CUSTOMER-ID     TO CC-CUSTOMER-ID.
036900     MOVE CM-CUSTOMER-NAME   TO CC-CUSTOMER-NAME.
037000     MOVE CM-MOBILE-NUMBER   TO CC-MOBILE-NUMBER.
037100     MOVE CM-REGION          TO CC-REGION.
037200     WRITE CUSTCLN-OUT-REC FROM CLEAN-CUSTOMER-REC.
037300*
037400 210-EDIT-CUSTOMER-EXIT.
037500     EXIT.
037600*
037700 212-SEARCH-FOR-DUPLICATE.
037800     IF WS-CT-CUSTOMER-ID (CM-IDX1) = CM-CUSTOMER-ID
037900         MOVE 'Y' TO WS-DUP-FOUND-SW
038000     END-IF.
038100*
038200 300-READ-ORDER-DETAIL.
038300     READ ORDER-DETAIL INTO OL-RAW-LINE
038400         AT END
038500             MOVE 'Y' TO WS-ORDRDTL-EOF-SW
038600     END-READ.
038700     IF NOT WS-ORDRDTL-EOF
038800         ADD 1 TO SC-ORDER-ORIGINAL-CNT
038900         UNSTRING OL-RAW-LINE DELIMITED BY ','
039000             INTO OL-RAW-FIELD (1) OL-RAW-FIELD (2)
039100                  OL-RAW-FIELD (3) OL-RAW-FIELD (4)
039200                  OL-RAW-FIELD (5) OL-RAW-FIELD (6)
039300         END-UNSTRING
039400     END-IF.
039500*
039600 310-EDIT-ORDER.
039700     MOVE SPACES TO INVALID-ORDER-REC.
039800     MOVE SPACES TO CLEAN-ORDER-REC.
039900     MOVE 'Y' TO WS-ORDER-VALID-SW.
040000*
040100     MOVE OL-RAW-FIELD (1)(1:10) TO OL-ORDER-ID.
040200     MOVE OL-RAW-FIELD (2)(1:12) TO OL-MOBILE-NUMBER.
040300     MOVE OL-RAW-FIELD (3)(1:19) TO OL-ORDER-DATE-TIME.
040400     MOVE OL-RAW-FIELD (4)(1:10) TO OL-SKU-ID.
040500     MOVE OL-RAW-FIELD (5)(1:6)  TO OL-SKU-COUNT-TEXT.
040600     MOVE OL-RAW-FIELD (6)(1:12) TO OL-TOTAL-AMOUNT-TEXT.
040700*
040800     MOVE OL-MOBILE-NUMBER TO WS-TRIM-SOURCE(1:12).
040900     PERFORM 820-TRIM-LEADING-SPACES.
041000     MOVE WS-TRIM-TARGET(1:12) TO OL-MOBILE-NUMBER.
041100*
041200     PERFORM 870-EDIT-SKU-COUNT.
041300     PERFORM 880-EDIT-TOTAL-AMOUNT.
041400*
041500*    ---- RULE R1/R2 - SKU-COUNT MISSING, NON-NUMERIC OR <= 0 -
041600     IF NOT OL-SKU-COUNT-IS-NUMERIC OR OL-SKU-COUNT-N NOT > 0
041700         MOVE 'N' TO WS-ORDER-VALID-SW
041800         ADD 1 TO SC-ORDER-BAD-SKU-CNT
041900         IF IR-REJECT-REASON = SPACES
042000             IF NOT OL-SKU-COUNT-IS-NUMERIC
042100                 MOVE 'MISSING-SKU-COUNT' TO IR-REJECT-REASON
042200             ELSE
042300                 MOVE 'NONPOS-SKU-COUNT'  TO IR-REJECT-REASON
042400             END-IF
042500         END-IF
042600     END-IF.
042700*
042800*    ---- RULE R3 - TOTAL-AMOUNT NUMERIC AND NEGATIVE ---------
042900     IF OL-AMOUNT-IS-NUMERIC AND OL-TOTAL-AMOUNT-N < 0
043000         MOVE 'N' TO WS-ORDER-VALID-SW
043100         ADD 1 TO SC-ORDER-NEG-AMT-CNT
043200         IF IR-REJECT-REASON = SPACES
043300             MOVE 'NEGATIVE-AMOUNT' TO IR-REJECT-REASON
043400         END-IF
043500     END-IF.
043600*
043700*    ---- RULE R4 - ORDER-ID / MOBILE-NUMBER / SKU-ID BLANK ---
043800     IF OL-ORDER-ID = SPACES OR OL-MOBILE-NUMBER = SPACES
043900                             OR OL-SKU-ID = SPACES
044000         MOVE 'N' TO WS-ORDER-VALID-SW
044100         ADD 1 TO SC-ORDER-MISS-KEY-CNT
044200         IF IR-REJECT-REASON = SPACES
044300             MOVE 'MISSING-KEY-FIELD' TO IR-REJECT-REASON
044400         END-IF
044500     END-IF.
044600*
044700     IF NOT WS-ORDER-IS-VALID
044800         ADD 1 TO SC-ORDER-INVALID-CNT
044900         MOVE OL-ORDER-ID          TO IR-ORDER-ID
045000         MOVE OL-MOBILE-NUMBER     TO IR-MOBILE-NUMBER
045100         MOVE OL-ORDER-DATE-TIME   TO IR-ORDER-DATE-TIME
045200         MOVE OL-SKU-ID            TO IR-SKU-ID
045300         MOVE OL-SKU-COUNT-TEXT    TO IR-SKU-COUNT-TEXT
045400         MOVE OL-TOTAL-AMOUNT-TEXT TO IR-TOTAL-AMOUNT-TEXT
045500         WRITE ORDRREJ-OUT-REC FROM INVALID-ORDER-REC
045600         GO TO 310-EDIT-ORDER-EXIT
045700     END-IF.
045800*
045900     ADD 1 TO SC-ORDER-VALID-CNT.
046000     PERFORM 320-DERIVE-DATE-PARTS.
046100     PERFORM 400-MERGE-ORDER-TO-CUSTOMER.
046200*
046300 310-EDIT-ORDER-EXIT.
046400     EXIT.
046500*
046600 320-DERIVE-DATE-PARTS.
046700     MOVE 'N' TO CO-DATE-UNPARSEABLE-SW.
046800     MOVE OL-DT-YEAR  TO WS-DNC-YEAR.
046900     MOVE OL-DT-MONTH TO WS-DNC-MONTH.
047000     MOVE OL-DT-DAY   TO WS-DNC-DAY.
047100     MOVE OL-DT-HOUR  TO WS-DNC-HOUR.
047200     IF WS-DNC-YEAR IS DIGITS-ONLY AND WS-DNC-MONTH IS DIGITS-ONLY
047300        AND WS-DNC-DAY IS DIGITS-ONLY
047400        AND WS-DNC-HOUR IS DIGITS-ONLY
047500         MOVE WS-DNC-YEAR-N  TO CO-ORDER-YEAR
047600         MOVE WS-DNC-MONTH-N TO CO-ORDER-MONTH
047700         MOVE WS-DNC-DAY-N   TO CO-ORDER-DAY
047800         MOVE WS-DNC-HOUR-N  TO CO-ORDER-HOUR
047900         PERFORM 322-ZELLER-WEEKDAY
048000         MOVE DW-WEEKDAY-NAME (DW-ZELLER-DOW + 1)
048100                                    TO CO-ORDER-WEEKDAY
048200     ELSE
048300         MOVE 'Y' TO CO-DATE-UNPARSEABLE-SW
048400         ADD 1 TO SC-ORDER-BAD-DATE-CNT
048500         MOVE ZEROS TO CO-ORDER-YEAR CO-ORDER-MONTH
048600                       CO-ORDER-DAY  CO-ORDER-HOUR
048700         MOVE SPACES TO CO-ORDER-WEEKDAY
048800     END-IF.
048900*
049000*    ---- ZELLER'S CONGRUENCE - DW-ZELLER-DOW: 0=SATURDAY -----
049100*    08/30/21 DBH - EACH DIVISION MUST TRUNCATE ON ITS OWN
049200 322-ZELLER-WEEKDAY.
049300     IF CO-ORDER-MONTH < 3
049400         COMPUTE DW-MONTH-ADJ = CO-ORDER-MONTH + 12
049500         COMPUTE DW-YEAR-ADJ  = CO-ORDER-YEAR - 1
049600     ELSE
049700         MOVE CO-ORDER-MONTH TO DW-MONTH-ADJ
049800         MOVE CO-ORDER-YEAR  TO DW-YEAR-ADJ
049900     END-IF.
050000     COMPUTE DW-CENTURY       = DW-YEAR-ADJ / 100.
050100     COMPUTE DW-YR-OF-CENTURY = DW-YEAR-ADJ - (DW-CENTURY * 100).
050200     COMPUTE DW-ZW-TERM1 = (13 * (DW-MONTH-ADJ + 1)) / 5.
050300     COMPUTE DW-ZW-TERM2 = DW-YR-OF-CENTURY / 4.
050400     COMPUTE DW-ZW-TERM3 = DW-CENTURY / 4.
050500     COMPUTE DW-ZELLER-WORK =
050600             CO-ORDER-DAY + DW-ZW-TERM1 + DW-YR-OF-CENTURY
050700             + DW-ZW-TERM2 + DW-ZW-TERM3 - (2 * DW-CENTURY).
050800     COMPUTE DW-ZELLER-DOW = DW-ZELLER-WORK -
050900             ((DW-ZELLER-WORK / 7) * 7).
051000*
051100 400-MERGE-ORDER-TO-CUSTOMER.
051200     MOVE 'N' TO WS-MATCH-FOUND-SW.
051300     IF WS-CUSTOMER-TABLE-CNT > 0
051400         PERFORM 410-SEARCH-FOR-CUSTOMER
051500             VARYING CM-IDX2 FROM 1 BY 1
051600             UNTIL CM-IDX2 > WS-CUSTOMER-TABLE-CNT
051700                OR WS-MATCH-FOUND
051800     END-IF.
051900*
052000     MOVE OL-ORDER-ID          TO CO-ORDER-ID OE-ORDER-ID.
052100     MOVE OL-MOBILE-NUMBER     TO CO-MOBILE-NUMBER
052200                                  OE-MOBILE-NUMBER.
052300     MOVE OL-ORDER-DATE-TIME   TO CO-ORDER-DATE-TIME
052400                                  OE-ORDER-DATE-TIME.
052500     MOVE OL-SKU-ID            TO CO-SKU-ID OE-SKU-ID.
052600     MOVE OL-SKU-COUNT-N       TO CO-SKU-COUNT OE-SKU-COUNT.
052700     MOVE OL-TOTAL-AMOUNT-N    TO CO-TOTAL-AMOUNT OE-TOTAL-AMOUNT.
052800     MOVE CO-ORDER-YEAR        TO OE-ORDER-YEAR.
052900     MOVE CO-ORDER-MONTH       TO OE-ORDER-MONTH.
053000     MOVE CO-ORDER-DAY         TO OE-ORDER-DAY.
053100     MOVE CO-ORDER-HOUR        TO OE-ORDER-HOUR.
053200     MOVE CO-ORDER-WEEKDAY     TO OE-ORDER-WEEKDAY.
053300*
053400     IF WS-MATCH-FOUND
053500         MOVE WS-CT-CUSTOMER-ID (CM-IDX2)   TO CO-CUSTOMER-ID
053600         MOVE WS-CT-CUSTOMER-NAME (CM-IDX2) TO CO-CUSTOMER-NAME
053700         MOVE WS-CT-REGION (CM-IDX2)        TO CO-REGION
053800         MOVE SPACE TO CO-NO-CUSTOMER-MATCH-SW
053900     ELSE
054000         MOVE SPACES TO CO-CUSTOMER-ID CO-CUSTOMER-NAME CO-REGION
054100         MOVE 'Y'    TO CO-NO-CUSTOMER-MATCH-SW
054200         ADD 1 TO SC-ORDER-NO-MATCH-CNT
054300     END-IF.
054400*
054500     WRITE ORDRCLN-OUT-REC FROM ORDER-CLEAN-EXTRACT-REC.
054600     WRITE MERGDTA-OUT-REC FROM CLEAN-ORDER-REC.
054700*
054800 410-SEARCH-FOR-CUSTOMER.
054900     IF WS-CT-MOBILE-NUMBER (CM-IDX2) = OL-MOBILE-NUMBER
055000         MOVE 'Y' TO WS-MATCH-FOUND-SW
055100     END-IF.
055200*
055300 800-OPEN-FILES.
055400     OPEN INPUT  CUSTOMER-MASTER
055500                 ORDER-DETAIL
055600          OUTPUT CUST-CLEAN-FILE
055700                 ORDER-CLEAN-FILE
055800                 ORDER-REJECT-FILE
055900                 MERGED-DATA-FILE
056000                 STATS-CARD-FILE.
056100     IF WS-CUSTMAST-STATUS NOT = '00'
056200         DISPLAY 'ORDCLN1 - ERROR OPENING CUSTOMER-MASTER RC: '
056300                 WS-CUSTMAST-STATUS
056400         MOVE 16 TO RETURN-CODE
056500         MOVE 'Y' TO WS-CUSTMAST-EOF-SW WS-ORDRDTL-EOF-SW
056600     END-IF.
056700     IF WS-ORDRDTL-STATUS NOT = '00'
056800         DISPLAY 'ORDCLN1 - ERROR OPENING ORDER-DETAIL RC: '
056900                 WS-ORDRDTL-STATUS
057000         MOVE 16 TO RETURN-CODE
057100         MOVE 'Y' TO WS-CUSTMAST-EOF-SW WS-ORDRDTL-EOF-SW
057200     END-IF.
057300*
057400 850-WRITE-STATS-CARD.
057500     WRITE STATCRD-OUT-REC FROM STATS-CARD-REC.
057600*
057700 900-CLOSE-FILES.
057800     CLOSE CUSTOMER-MASTER
057900           ORDER-DETAIL
058000           CUST-CLEAN-FILE
058100           ORDER-CLEAN-FILE
058200           ORDER-REJECT-FILE
058300           MERGED-DATA-FILE
058400           STATS-CARD-FILE.
058500*
058600*    ----------------------------------------------------------
058700*    820-TRIM-LEADING-SPACES - GENERIC LEFT-TRIM, WORKS ON
058800*    WS-TRIM-SOURCE/WS-TRIM-TARGET REGARDLESS OF CALLER
058900*    ----------------------------------------------------------
059000 820-TRIM-LEADING-SPACES.
059100     MOVE SPACES TO WS-TRIM-TARGET.
059200     MOVE 1      TO WS-TRIM-IDX.
059300     MOVE 'N'    TO WS-TRIM-FOUND-SW.
059400     PERFORM 822-SCAN-FOR-NONBLANK
059500         UNTIL WS-TRIM-IDX > 30 OR WS-TRIM-FOUND.
059600     IF WS-TRIM-FOUND
059700         MOVE WS-TRIM-SOURCE (WS-TRIM-IDX:) TO WS-TRIM-TARGET
059800     END-IF.
059900*
060000 822-SCAN-FOR-NONBLANK.
060100     IF WS-TRIM-SOURCE (WS-TRIM-IDX:1) NOT = SPACE
060200         MOVE 'Y' TO WS-TRIM-FOUND-SW
060300     ELSE
060400         ADD 1 TO WS-TRIM-IDX
060500     END-IF.
060600*
060700*    ----------------------------------------------------------
060800*    830-TITLE-CASE-FIELD - WS-TC-SOURCE(15) TO WS-TC-TARGET,
060900*    FIRST LETTER OF EACH WORD UPPER, REST LOWER
061000*    ----------------------------------------------------------
061100 830-TITLE-CASE-FIELD.
061200     MOVE SPACES TO WS-TC-TARGET.
061300     MOVE 1      TO WS-TC-IDX.
061400     MOVE 'Y'    TO WS-TC-AT-WORD-START-SW.
061500     PERFORM 832-TITLE-CASE-ONE-CHAR
061600         VARYING WS-TC-IDX FROM 1 BY 1
061700         UNTIL WS-TC-IDX > 15.
061800*
061900 832-TITLE-CASE-ONE-CHAR.
062000     MOVE WS-TC-SOURCE (WS-TC-IDX:1) TO WS-TC-THIS-CHAR.
062100     IF WS-TC-THIS-CHAR = SPACE
062200         MOVE 'Y' TO WS-TC-AT-WORD-START-SW
062300     ELSE
062400         IF WS-TC-AT-WORD-START
062500             PERFORM 834-UPPERCASE-THIS-CHAR
062600         ELSE
062700             PERFORM 836-LOWERCASE-THIS-CHAR
062800         END-IF
062900         MOVE 'N' TO WS-TC-AT-WORD-START-SW
063000     END-IF.
063100     MOVE WS-TC-THIS-CHAR TO WS-TC-TARGET (WS-TC-IDX:1).
063200*
063300 834-UPPERCASE-THIS-CHAR.
063400     INSPECT WS-TC-THIS-CHAR CONVERTING
063500         'abcdefghijklmnopqrstuvwxyz'
063600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
063700*
063800 836-LOWERCASE-THIS-CHAR.
063900     INSPECT WS-TC-THIS-CHAR CONVERTING
064000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
064100         TO 'abcdefghijklmnopqrstuvwxyz'.
064200*
064300 870-EDIT-SKU-COUNT.
064400     MOVE 'N' TO OL-SKU-COUNT-NUMERIC-SW.
064500     MOVE 0   TO OL-SKU-COUNT-N.
064600     IF OL-SKU-COUNT-TEXT NOT = SPACES
064700         MOVE SPACE TO WS-AE-SIGN-CHAR
064800         MOVE OL-SKU-COUNT-TEXT TO WS-SKU-COUNT-SPLIT-SOURCE
064900         IF WS-SKU-COUNT-SPLIT-SOURCE (1:1) = '-'
065000             MOVE '-' TO WS-AE-SIGN-CHAR
065100             MOVE WS-SKU-COUNT-SPLIT-SOURCE (2:5)
065200                                TO WS-SKU-COUNT-SPLIT-SOURCE
065300             MOVE SPACE TO WS-SKU-COUNT-SPLIT-SOURCE (6:1)
065400         END-IF
065500         IF WS-SKU-COUNT-SPLIT-SOURCE IS DIGITS-ONLY
065600             MOVE WS-SKU-COUNT-SPLIT-SOURCE TO OL-SKU-COUNT-N
065700             IF WS-AE-SIGN-CHAR = '-'
065800                 COMPUTE OL-SKU-COUNT-N = OL-SKU-COUNT-N * -1
065900             END-IF
066000             MOVE 'Y' TO OL-SKU-COUNT-NUMERIC-SW
066100         END-IF
066200     END-IF.
066300*
066400 880-EDIT-TOTAL-AMOUNT.
066500     MOVE 'N' TO OL-AMOUNT-NUMERIC-SW.
066600     MOVE 0   TO OL-TOTAL-AMOUNT-N.
066700     IF OL-TOTAL-AMOUNT-TEXT NOT = SPACES
066800         MOVE SPACE TO WS-AE-SIGN-CHAR
066900         MOVE ZEROS TO WS-AE-INT-PART-N WS-AE-DEC-PART-N
067000         PERFORM 882-SPLIT-AMOUNT-TEXT
067100         IF WS-AE-INT-PART-TEXT IS DIGITS-ONLY
067200            AND WS-AE-DEC-PART-TEXT IS DIGITS-ONLY
067300             COMPUTE OL-TOTAL-AMOUNT-N ROUNDED =
067400                     WS-AE-INT-PART-N + (WS-AE-DEC-PART-N / 100)
067500             IF WS-AE-SIGN-CHAR = '-'
067600                 COMPUTE OL-TOTAL-AMOUNT-N =
067700                         OL-TOTAL-AMOUNT-N * -1
067800             END-IF
067900             MOVE 'Y' TO OL-AMOUNT-NUMERIC-SW
068000         END-IF
068100     END-IF.
068200*
068300 882-SPLIT-AMOUNT-TEXT.
068400     MOVE OL-TOTAL-AMOUNT-TEXT TO WS-AMOUNT-SPLIT-SOURCE.
068500     IF WS-AMOUNT-SPLIT-SOURCE (1:1) = '-'
068600         MOVE '-' TO WS-AE-SIGN-CHAR
068700         MOVE WS-AMOUNT-SPLIT-SOURCE (2:11)
068800                            TO WS-AMOUNT-SPLIT-SOURCE
068900         MOVE SPACE TO WS-AMOUNT-SPLIT-SOURCE (12:1)
069000     END-IF.
069100     MOVE ZEROS TO WS-AE-SPLIT-COUNT.
069200     UNSTRING WS-AMOUNT-SPLIT-SOURCE DELIMITED BY '.'
069300         INTO WS-AE-INT-PART-TEXT WS-AE-DEC-PART-TEXT
069400         TALLYING IN WS-AE-SPLIT-COUNT
069500     END-UNSTRING.
069600     IF WS-AE-SPLIT-COUNT < 2
069700         MOVE ZEROS TO WS-AE-DEC-PART-N
069800     END-IF.
069900*
070000****************************************************************
070100*   END OF ORDCLN1                                              *
070200****************************************************************
