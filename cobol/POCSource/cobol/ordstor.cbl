000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF AKASA AIR LTD                *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500* PROGRAM:  STORLD1                                             *
000600*                                                                *
000700* LOADS THE CLEANED CUSTOMER AND ORDER EXTRACTS BUILT BY         *
000800* ORDCLN1 INTO THE KEYED DATA STORE - CUSTOMER-STORE IS AN      *
000900* INDEXED FILE UPSERTED ON CUSTOMER-ID (INSERT NEW, REWRITE      *
001000* EXISTING NAME/MOBILE/REGION); ORDER-STORE IS A SEQUENTIAL      *
001100* FILE REBUILT EACH RUN WITH A PROGRAM-ASSIGNED SURROGATE        *
001200* RECORD NUMBER SO A DOWNSTREAM JOB CAN REPRODUCE LOAD ORDER.    *
001300* PRINTS THE ROW-COUNT SECTION OF THE DATABASE-VARIANT SUMMARY   *
001400* REPORT - ORDANL1 APPENDS ITS OWN KPI SECTIONS TO THE SAME      *
001500* REPORT FILE LATER IN THE NIGHTLY RUN.                          *
001600****************************************************************
001700*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     STORLD1.
002000 AUTHOR.         M R OKONKWO.
002100 INSTALLATION.   AKASA AIR - REVENUE SYSTEMS.
002200 DATE-WRITTEN.   04/10/92.
002300 DATE-COMPILED.
002400 SECURITY.       AKASA AIR INTERNAL USE ONLY - NOT FOR RELEASE
002500                 OUTSIDE THE REVENUE SYSTEMS GROUP.
002600*
002700****************************************************************
002800*                                                                *
002900*   CHANGE LOG                                                  *
003000*   ----------------------------------------------------------  *
003100*   04/10/92  MRO  TKT-4460  ORIGINAL PROGRAM - CUSTOMER STORE  *
003200*                            UPSERT ONLY                        *
003300*   09/17/93  MRO  TKT-4488  ADDED ORDER-STORE SEQUENTIAL LOAD  *
003400*                            WITH SURROGATE RECORD NUMBER        *
003500*   11/02/95  LMH  TKT-4790  ROW-COUNT REPORT ADDED FOR THE      *
003600*                            OPERATIONS NIGHTLY CHECKLIST        *
003700*   08/14/98  PKS  TKT-5040  Y2K REMEDIATION - CS-LAST-UPDATE-   *
003800*                            DATE WIDENED TO 4-DIGIT YEAR        *
003900*   01/22/99  PKS  TKT-5041  Y2K REMEDIATION - DATE-COMPILED     *
004000*                            VERIFIED CENTURY-SAFE ON RECOMPILE  *
004100*   01/09/20  DBH  TKT-6140  REWRITE NOW STAMPS CS-LAST-UPDATE-  *
004200*                            DATE SO AUDIT CAN SEE UPSERT ACTVTY*
004300*   03/30/18  PKS  TKT-5635  CUSTOMER-STORE READ NOW CHECKS FOR  *
004400*                            STATUS 23 (NOT FOUND) EXPLICITLY -  *
004500*                            OLD CODE TREATED ANY NON-00 AS FOUND*
004600*                                                                *
004700****************************************************************
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS DIGITS-ONLY    IS "0" THRU "9"
005400     UPSI-0 IS WS-TEST-RUN-SWITCH.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900     SELECT CUST-CLEAN-FILE   ASSIGN TO CUSTCLN
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS  WS-CUSTCLN-STATUS.
006200*
006300     SELECT ORDER-CLEAN-FILE  ASSIGN TO ORDRCLN
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS  WS-ORDRCLN-STATUS.
006600*
006700     SELECT CUSTOMER-STORE    ASSIGN TO CUSTSTOR
006800            ORGANIZATION IS INDEXED
006900            ACCESS MODE  IS DYNAMIC
007000            RECORD KEY   IS CS-CUSTOMER-ID
007100            FILE STATUS  IS WS-CUSTSTOR-STATUS.
007200*
007300     SELECT ORDER-STORE-FILE  ASSIGN TO ORDRSTOR
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS  WS-ORDRSTOR-STATUS.
007600*
007700     SELECT SUMMARY2-RPT-FILE ASSIGN TO SUMMRPT2
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS  WS-SUMMRPT2-STATUS.
008000*
008100****************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  CUST-CLEAN-FILE
008600     RECORDING MODE IS F.
008700 01  CUSTCLN-IN-REC                  PIC X(92).
008800*
008900 FD  ORDER-CLEAN-FILE
009000     RECORDING MODE IS F.
009100 01  ORDRCLN-IN-REC                  PIC X(84).
009200*
009300 FD  CUSTOMER-STORE
009400     RECORDING MODE IS F.
009500 COPY CUSTKEY.
009600*
009700 FD  ORDER-STORE-FILE
009800     RECORDING MODE IS F.
009900 01  ORDRSTOR-OUT-REC                PIC X(78).
010000*
010100 FD  SUMMARY2-RPT-FILE
010200     RECORDING MODE IS F.
010300 01  SUMMRPT2-OUT-REC                PIC X(132).
010400*
010500****************************************************************
010600 WORKING-STORAGE SECTION.
010700****************************************************************
010800*
010900 01  WS-FILE-STATUS-FIELDS.
011000     05  WS-CUSTCLN-STATUS           PIC X(02) VALUE SPACES.
011100     05  WS-ORDRCLN-STATUS           PIC X(02) VALUE SPACES.
011200     05  WS-CUSTSTOR-STATUS          PIC X(02) VALUE SPACES.
011300     05  WS-ORDRSTOR-STATUS          PIC X(02) VALUE SPACES.
011400     05  WS-SUMMRPT2-STATUS          PIC X(02) VALUE SPACES.
011500     05  FILLER                      PIC X(10).
011600*
011700 01  WS-EOF-SWITCHES.
011800     05  WS-CUSTCLN-EOF-SW           PIC X(01) VALUE 'N'.
011900         88  WS-CUSTCLN-EOF              VALUE 'Y'.
012000     05  WS-ORDRCLN-EOF-SW           PIC X(01) VALUE 'N'.
012100         88  WS-ORDRCLN-EOF              VALUE 'Y'.
012200     05  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.
012300         88  WS-CUST-WAS-FOUND           VALUE 'Y'.
012400*
012500 COPY CUSTCLR.
012600*
012700****************************************************************
012800*   LOCAL COPY OF ORDCLN1'S ORDER-CLEAN-FILE LAYOUT - NOT A     *
012900*   SHARED COPYBOOK, SAME AS THE ORIGINAL PROGRAM (ORDCLN1      *
013000*   BUILDS ORDER-CLEAN-EXTRACT-REC IN ITS OWN WORKING-STORAGE). *
013100****************************************************************
013200 01  ORDER-CLEAN-EXTRACT-REC.
013300     05  OE-ORDER-ID                 PIC X(10).
013400     05  OE-MOBILE-NUMBER            PIC X(12).
013500     05  OE-ORDER-DATE-TIME          PIC X(19).
013600     05  OE-SKU-ID                   PIC X(10).
013700     05  OE-SKU-COUNT                PIC S9(5)    COMP-3.
013800     05  OE-TOTAL-AMOUNT             PIC S9(7)V99 COMP-3.
013900     05  OE-ORDER-YEAR                PIC 9(04).
014000     05  OE-ORDER-MONTH               PIC 9(02).
014100     05  OE-ORDER-DAY                 PIC 9(02).
014200     05  OE-ORDER-HOUR                PIC 9(02).
014300     05  OE-ORDER-WEEKDAY             PIC X(09).
014400     05  FILLER                      PIC X(07).
014500*
014600 COPY ORDSTKR.
014700*
014800****************************************************************
014900*   WS-TODAY-DATE-WORK - ACCEPT FROM DATE GIVES A 2-DIGIT YEAR *
015000*   (SAME AS THE ORDER-DATE CENTURY WINDOW IN DTWORK); PIVOT    *
015100*   AT 50 - ANY YY OF 50 OR ABOVE IS 19XX, ELSE 20XX.           *
015200****************************************************************
015300 01  WS-TODAY-DATE-WORK.
015400     05  WS-TODAY-MMDDYY.
015500         10  WS-TODAY-YY             PIC 9(02).
015600         10  WS-TODAY-MM             PIC 9(02).
015700         10  WS-TODAY-DD             PIC 9(02).
015800     05  WS-TODAY-CENTURY            PIC 9(02).
015900     05  WS-TODAY-CCYYMMDD           PIC 9(08)    COMP-3.
016000*
016100*    WS-TODAY-SPLIT-ALT - THE ORIGINAL TKT-4790 ROW-COUNT       *
016200*    REPORT PRINTED THE LOAD DATE AS MM/DD/YY ACROSS THE TOP    *
016300*    OF THE PAGE; KEPT SO THAT OLD LAYOUT CAN BE REINSTATED     *
016400*    WITHOUT RE-DERIVING THE PARTS FROM THE PACKED FIELD.       *
016500 01  WS-TODAY-SPLIT-ALT REDEFINES WS-TODAY-DATE-WORK.
016600     05  WS-TODAY-SPLIT-YY           PIC 9(02).
016700     05  WS-TODAY-SPLIT-MM           PIC 9(02).
016800     05  WS-TODAY-SPLIT-DD           PIC 9(02).
016900     05  FILLER                      PIC X(07).
017000*
017100*    WS-UPDATE-DATE-ALT - A DISPLAY-FORM VIEW OF THE PACKED     *
017200*    STAMP GIVEN TO CS-LAST-UPDATE-DATE, KEPT FOR THE SAME      *
017300*    REASON ORDKPI1 KEEPS WS-OVE-UNSIGNED - A FASTER DISPLAY   *
017400*    WHEN WS-TEST-RUN-SWITCH IS ON.                              *
017500 01  WS-UPDATE-DATE-WORK.
017600     05  WS-UPDATE-DATE-PACKED       PIC 9(08)    COMP-3.
017700 01  WS-UPDATE-DATE-ALT REDEFINES
017800     WS-UPDATE-DATE-WORK.
017900     05  WS-UPDATE-DATE-DISPLAY      PIC X(05).
018000*
018100 01  WS-ROW-COUNTERS.
018200     05  WS-CUST-INSERT-CNT          PIC S9(7)    COMP-3.
018300     05  WS-CUST-UPDATE-CNT          PIC S9(7)    COMP-3.
018400     05  WS-ORDER-STORE-CNT          PIC S9(7)    COMP-3.
018500*
018600*    WS-RECORD-NBR-ALT - RAW-BYTES VIEW USED TO TRACE A          *
018700*    SUSPECTED SURROGATE-NUMBER CORRUPTION DURING THE TKT-5635   *
018800*    INVESTIGATION; LEFT IN PLACE FOR THE NEXT TIME.             *
018900 01  WS-RECORD-NBR-WORK.
019000     05  WS-NEXT-RECORD-NBR          PIC S9(9)    COMP-3
019100                                      VALUE ZERO.
019200 01  WS-RECORD-NBR-ALT REDEFINES
019300     WS-RECORD-NBR-WORK.
019400     05  WS-RECORD-NBR-RAW           PIC X(05).
019500*
019600 77  WS-TEST-RUN-SWITCH              PIC X(01) VALUE 'N'.
019700*
019800 01  WS-REPORT-LINE-AREAS.
019900     05  WS-RPT-LINE-01              PIC X(132) VALUE SPACES.
020000     05  FILLER                      PIC X(20).
020100*
020200 01  RPT-COUNT-LINE.
020300     05  RPT-CL-TEXT                 PIC X(50) VALUE SPACES.
020400     05  RPT-CL-VALUE                PIC ZZZ,ZZZ,ZZ9.
020500     05  FILLER                      PIC X(71) VALUE SPACES.
020600*
020700****************************************************************
020800 PROCEDURE DIVISION.
020900****************************************************************
021000*
021100 000-MAIN-CONTROL.
021200     DISPLAY 'STORLD1 STARTING - CUSTOMER/ORDER STORE LOAD'.
021300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021400     PERFORM 100-LOAD-CUSTOMER-STORE THRU 100-EXIT.
021500     PERFORM 200-LOAD-ORDER-STORE THRU 200-EXIT.
021600     PERFORM 850-REPORT-ROW-COUNTS THRU 850-EXIT.
021700     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
021800     DISPLAY 'STORLD1 COMPLETE - STORE LOAD FINISHED'.
021900     GOBACK.
022000*
022100****************************************************************
022200*   100-LOAD-CUSTOMER-STORE - READ-AHEAD DRIVER OVER THE        *
022300*   CLEANED CUSTOMER EXTRACT, UPSERTING EACH ROW INTO THE       *
022400*   INDEXED CUSTOMER-STORE KEYED ON CS-CUSTOMER-ID.              *
022500****************************************************************
022600 100-LOAD-CUSTOMER-STORE.
022700     PERFORM 110-READ-CLEAN-CUSTOMER THRU 110-EXIT.
022800     PERFORM 120-UPSERT-ONE-CUSTOMER THRU 120-EXIT
022900         UNTIL WS-CUSTCLN-EOF.
023000 100-EXIT.
023100     EXIT.
023200*
023300 110-READ-CLEAN-CUSTOMER.
023400     READ CUST-CLEAN-FILE INTO CLEAN-CUSTOMER-REC
023500         AT END
023600             MOVE 'Y' TO WS-CUSTCLN-EOF-SW
023700     END-READ.
023800 110-EXIT.
023900     EXIT.
024000*
024100 120-UPSERT-ONE-CUSTOMER.
024200     MOVE CC-CUSTOMER-ID TO CS-CUSTOMER-ID.
024300     READ CUSTOMER-STORE
024400         INVALID KEY
024500             MOVE 'N' TO WS-CUST-FOUND-SW
024600         NOT INVALID KEY
024700             MOVE 'Y' TO WS-CUST-FOUND-SW
024800     END-READ.
024900     MOVE CC-CUSTOMER-NAME  TO CS-CUSTOMER-NAME.
025000     MOVE CC-MOBILE-NUMBER  TO CS-MOBILE-NUMBER.
025100     MOVE CC-REGION         TO CS-REGION.
025200     MOVE WS-TODAY-CCYYMMDD TO CS-LAST-UPDATE-DATE.
025300     IF WS-CUST-WAS-FOUND
025400         REWRITE CUSTOMER-STORE-REC
025500         ADD 1 TO WS-CUST-UPDATE-CNT
025600     ELSE
025700         WRITE CUSTOMER-STORE-REC
025800         ADD 1 TO WS-CUST-INSERT-CNT
025900     END-IF.
026000     PERFORM 110-READ-CLEAN-CUSTOMER THRU 110-EXIT.
026100 120-EXIT.
026200     EXIT.
026300*
026400****************************************************************
026500*   200-LOAD-ORDER-STORE - READ-AHEAD DRIVER OVER THE CLEANED   *
026600*   ORDER EXTRACT, APPENDING EACH LINE TO ORDER-STORE WITH A    *
026700*   PROGRAM-ASSIGNED SURROGATE RECORD NUMBER (TKT-4488).         *
026800****************************************************************
026900 200-LOAD-ORDER-STORE.
027000     PERFORM 210-READ-CLEAN-ORDER THRU 210-EXIT.
027100     PERFORM 220-APPEND-ONE-ORDER THRU 220-EXIT
027200         UNTIL WS-ORDRCLN-EOF.
027300 200-EXIT.
027400     EXIT.
027500*
027600 210-READ-CLEAN-ORDER.
027700     READ ORDER-CLEAN-FILE INTO ORDER-CLEAN-EXTRACT-REC
027800         AT END
027900             MOVE 'Y' TO WS-ORDRCLN-EOF-SW
028000     END-READ.
028100 210-EXIT.
028200     EXIT.
028300*
028400 220-APPEND-ONE-ORDER.
028500     ADD 1 TO WS-NEXT-RECORD-NBR.
028600     MOVE WS-NEXT-RECORD-NBR TO OS-RECORD-NBR.
028700     MOVE OE-ORDER-ID        TO OS-ORDER-ID.
028800     MOVE OE-MOBILE-NUMBER   TO OS-MOBILE-NUMBER.
028900     MOVE OE-ORDER-DATE-TIME TO OS-ORDER-DATE-TIME.
029000     MOVE OE-SKU-ID          TO OS-SKU-ID.
029100     MOVE OE-SKU-COUNT       TO OS-SKU-COUNT.
029200     MOVE OE-TOTAL-AMOUNT    TO OS-TOTAL-AMOUNT.
029300     WRITE ORDRSTOR-OUT-REC FROM ORDER-STORE-REC.
029400     ADD 1 TO WS-ORDER-STORE-CNT.
029500     PERFORM 210-READ-CLEAN-ORDER THRU 210-EXIT.
029600 220-EXIT.
029700     EXIT.
029800*
029900****************************************************************
030000 800-OPEN-FILES.
030100     OPEN INPUT  CUST-CLEAN-FILE.
030200     OPEN INPUT  ORDER-CLEAN-FILE.
030300     OPEN I-O    CUSTOMER-STORE.
030400     IF WS-CUSTSTOR-STATUS = '35'
030500         CLOSE CUSTOMER-STORE
030600         OPEN OUTPUT CUSTOMER-STORE
030700         CLOSE CUSTOMER-STORE
030800         OPEN I-O CUSTOMER-STORE
030900     END-IF.
031000     OPEN OUTPUT ORDER-STORE-FILE.
031100     OPEN OUTPUT SUMMARY2-RPT-FILE.
031200     PERFORM 805-DERIVE-LOAD-DATE THRU 805-EXIT.
031300 800-EXIT.
031400     EXIT.
031500*
031600 805-DERIVE-LOAD-DATE.
031700     ACCEPT WS-TODAY-MMDDYY FROM DATE.
031800     IF WS-TODAY-YY < 50
031900         MOVE 20 TO WS-TODAY-CENTURY
032000     ELSE
032100         MOVE 19 TO WS-TODAY-CENTURY
032200     END-IF.
032300     COMPUTE WS-TODAY-CCYYMMDD =
032400         WS-TODAY-CENTURY * 1000000 + WS-TODAY-YY * 10000
032500             + WS-TODAY-MM * 100 + WS-TODAY-DD.
032600 805-EXIT.
032700     EXIT.
032800*
032900 850-REPORT-ROW-COUNTS.
033000     MOVE SPACES TO WS-RPT-LINE-01.
033100     MOVE 'AKASA AIR - DATA STORE LOAD SUMMARY REPORT' TO
033200         WS-RPT-LINE-01.
033300     WRITE SUMMRPT2-OUT-REC FROM WS-RPT-LINE-01.
033400     MOVE ALL '=' TO WS-RPT-LINE-01.
033500     WRITE SUMMRPT2-OUT-REC FROM WS-RPT-LINE-01.
033600     MOVE 'CUSTOMER-STORE ROWS INSERTED' TO RPT-CL-TEXT.
033700     MOVE WS-CUST-INSERT-CNT TO RPT-CL-VALUE.
033800     WRITE SUMMRPT2-OUT-REC FROM RPT-COUNT-LINE.
033900     MOVE 'CUSTOMER-STORE ROWS UPDATED' TO RPT-CL-TEXT.
034000     MOVE WS-CUST-UPDATE-CNT TO RPT-CL-VALUE.
034100     WRITE SUMMRPT2-OUT-REC FROM RPT-COUNT-LINE.
034200     MOVE 'ORDER-STORE ROWS LOADED' TO RPT-CL-TEXT.
034300     MOVE WS-ORDER-STORE-CNT TO RPT-CL-VALUE.
034400     WRITE SUMMRPT2-OUT-REC FROM RPT-COUNT-LINE.
034500 850-EXIT.
034600     EXIT.
034700*
034800 900-CLOSE-FILES.
034900     CLOSE CUST-CLEAN-FILE ORDER-CLEAN-FILE CUSTOMER-STORE
035000           ORDER-STORE-FILE SUMMARY2-RPT-FILE.
035100 900-EXIT.
035200     EXIT.
035300*
035400****************************************************************
035500*   END OF PROGRAM STORLD1                                      *
035600****************************************************************
