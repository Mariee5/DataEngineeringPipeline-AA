000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF AKASA AIR LTD                *
000300* ALL RIGHTS RESERVED                                           *
000400****************************************************************
000500* PROGRAM:  ORDKPI1                                             *
000600*                                                                *
000700* READS THE MERGED ORDER/CUSTOMER EXTRACT BUILT BY ORDCLN1 IN   *
000800* ONE PASS, ACCUMULATES THE CUSTOMER, ORDER, REVENUE, PRODUCT,  *
000900* REGIONAL AND TEMPORAL KPI GROUPS, PICKS THE TOP PERFORMERS,   *
001000* AND PRINTS THE DATA PIPELINE SUMMARY REPORT - DATA QUALITY    *
001100* COUNTS FIRST (FROM ORDCLN1'S STATS CARD), THEN THE KPIS.      *
001200*                                                                *
001300* "ORDER REVENUE" IS ALWAYS THE FIRST TOTAL-AMOUNT SEEN FOR A   *
001400* GIVEN ORDER-ID - NEVER SUMMED ACROSS THE ORDER'S LINE ITEMS.  *
001500****************************************************************
001600*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     ORDKPI1.
001900 AUTHOR.         R J TANNER.
002000 INSTALLATION.   AKASA AIR - REVENUE SYSTEMS.
002100 DATE-WRITTEN.   03/11/89.
002200 DATE-COMPILED.
002300 SECURITY.       AKASA AIR INTERNAL USE ONLY - NOT FOR RELEASE
002400                 OUTSIDE THE REVENUE SYSTEMS GROUP.
002500*
002600****************************************************************
002700*                                                                *
002800*   CHANGE LOG                                                  *
002900*   ----------------------------------------------------------  *
003000*   03/11/89  RJT  TKT-4411  ORIGINAL PROGRAM - CUSTOMER COUNT   *
003100*                            AND ORDER COUNT ONLY               *
003200*   08/02/91  RJT  TKT-4513  ADDED REVENUE AND PRODUCT TOTALS    *
003300*                            TO MATCH THE NEW ORDCLN1 MERGE      *
003400*   02/19/95  LMH  TKT-4782  ADDED REGIONAL BREAKDOWN - SALES    *
003500*                            WANTED REVENUE BY REGION ON THE     *
003600*                            MORNING REPORT                      *
003700*   06/03/96  LMH  TKT-4901  CUSTOMER-NAME WIDENED TO 30 CHARS   *
003800*                            TO MATCH ORDCLNR COPYBOOK CHANGE    *
003900*   08/14/98  PKS  TKT-5040  Y2K REMEDIATION - YEAR-MONTH TABLE  *
004000*                            KEY WIDENED TO 4-DIGIT YEAR         *
004100*   01/22/99  PKS  TKT-5041  Y2K REMEDIATION - DATE-COMPILED     *
004200*                            VERIFIED CENTURY-SAFE ON RECOMPILE  *
004300*   11/14/02  PKS  TKT-5180  ADDED TEMPORAL (HOUR/WEEKDAY) KPIS  *
004400*   05/11/09  RJT  TKT-4421  NOW READS ORDCLN1'S STATS CARD      *
004500*                            INSTEAD OF RE-DERIVING DATA QUALITY *
004600*                            COUNTS FROM THE EXTRACT FILES       *
004700*   03/30/18  PKS  TKT-5634  TOP PERFORMERS NOW SKIPS MERGED     *
004800*                            LINES WITH NO CUSTOMER MATCH        *
004900*   02/05/24  NGS  TKT-6910  MIN/MAX ORDER VALUE NOW KEPT SIGNED *
005000*                            SO REFUND CREDITS SHOW AT THE LOW   *
005100*                            END OF THE RANGE INSTEAD OF BEING   *
005200*                            TREATED AS DATA ERRORS              *
005300*                                                                *
005400****************************************************************
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS DIGITS-ONLY    IS "0" THRU "9"
006100     UPSI-0 IS WS-TEST-RUN-SWITCH.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600     SELECT MERGED-DATA-FILE  ASSIGN TO MERGDTA
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS  WS-MERGDTA-STATUS.
006900*
007000     SELECT STATS-CARD-FILE   ASSIGN TO STATCRD
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS  WS-STATCRD-STATUS.
007300*
007400     SELECT SUMMARY-RPT-FILE  ASSIGN TO SUMMRPT
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS  WS-SUMMRPT-STATUS.
007700*
007800****************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD  MERGED-DATA-FILE
008300     RECORDING MODE IS F.
008400 01  MERGDTA-IN-REC                  PIC X(128).
008500*
008600 FD  STATS-CARD-FILE
008700     RECORDING MODE IS F.
008800 01  STATCRD-IN-REC                  PIC X(80).
008900*
009000 FD  SUMMARY-RPT-FILE
009100     RECORDING MODE IS F.
009200 01  SUMMRPT-OUT-REC                 PIC X(132).
009300*
009400****************************************************************
009500 WORKING-STORAGE SECTION.
009600****************************************************************
009700*
009800 01  WS-FILE-STATUS-FIELDS.
009900     05  WS-MERGDTA-STATUS           PIC X(02) VALUE SPACES.
010000     05  WS-STATCRD-STATUS           PIC X(02) VALUE SPACES.
010100     05  WS-SUMMRPT-STATUS           PIC X(02) VALUE SPACES.
010200     05  FILLER                      PIC X(10).
010300*
010400 01  WS-EOF-SWITCHES.
010500     05  WS-MERGDTA-EOF-SW           PIC X(01) VALUE 'N'.
010600         88  WS-MERGDTA-EOF              VALUE 'Y'.
010700     05  WS-STATCRD-EOF-SW           PIC X(01) VALUE 'N'.
010800         88  WS-STATCRD-EOF              VALUE 'Y'.
010900*
011000 COPY ORDCLNR.
011100 COPY STATCRD.
011200 COPY DTWORK.
011300*
011400****************************************************************
011500*   WS-CUSTOMER-KPI-TABLE - ONE ENTRY PER DISTINCT CUSTOMER-ID *
011600*   SEEN IN THE MERGED FILE (BUILT BY 220-ACCUM-CUSTOMER)       *
011700****************************************************************
011800 01  WS-CUSTOMER-KPI-TABLE.
011900     05  WS-CUST-KPI-ENTRY   OCCURS 2000 TIMES
012000                             INDEXED BY CK-IDX1 CK-IDX2.
012100         10  CK-CUSTOMER-ID          PIC X(10).
012200         10  CK-CUSTOMER-NAME        PIC X(30).
012300         10  CK-REGION               PIC X(15).
012400         10  CK-ORDER-COUNT          PIC S9(5)    COMP-3.
012500         10  CK-REVENUE              PIC S9(9)V99 COMP-3.
012600         10  CK-ITEM-COUNT           PIC S9(7)    COMP-3.
012700 77  WS-CUSTOMER-KPI-CNT             PIC S9(5)    COMP VALUE ZERO.
012800*
012900****************************************************************
013000*   WS-ORDER-KPI-TABLE - ONE ENTRY PER DISTINCT ORDER-ID        *
013100****************************************************************
013200 01  WS-ORDER-KPI-TABLE.
013300     05  WS-ORDER-KPI-ENTRY  OCCURS 5000 TIMES
013400                             INDEXED BY OK-IDX1 OK-IDX2.
013500         10  OK-ORDER-ID             PIC X(10).
013600         10  OK-ORDER-VALUE          PIC S9(7)V99 COMP-3.
013700         10  OK-LINE-COUNT           PIC S9(5)    COMP-3.
013800         10  OK-TOTAL-QTY            PIC S9(7)    COMP-3.
013900 77  WS-ORDER-KPI-CNT                PIC S9(5)    COMP VALUE ZERO.
014000*
014100****************************************************************
014200*   WS-PRODUCT-KPI-TABLE - ONE ENTRY PER DISTINCT SKU-ID.       *
014300*   PK-LAST-ORDER-ID DETECTS A NEW DISTINCT ORDER FOR THE SKU   *
014400*   THE SAME WAY OK-ORDER-VALUE DETECTS A NEW DISTINCT ORDER -  *
014500*   AN ORDER'S LINES ARRIVE TOGETHER IN THE MERGED EXTRACT.     *
014600****************************************************************
014700 01  WS-PRODUCT-KPI-TABLE.
014800     05  WS-PRODUCT-KPI-ENTRY OCCURS 1000 TIMES
014900                              INDEXED BY PK-IDX1 PK-IDX2.
015000         10  PK-SKU-ID               PIC X(10).
015100         10  PK-TOTAL-QTY            PIC S9(7)    COMP-3.
015200         10  PK-LINE-COUNT           PIC S9(5)    COMP-3.
015300         10  PK-ORDER-COUNT          PIC S9(5)    COMP-3.
015400         10  PK-LAST-ORDER-ID        PIC X(10).
015500 77  WS-PRODUCT-KPI-CNT              PIC S9(5)    COMP VALUE ZERO.
015600*
015700****************************************************************
015800*   WS-REGION-KPI-TABLE - ONE ENTRY PER DISTINCT REGION TEXT.  *
015900*   BLANK REGION IS A VALID ENTRY - UNMATCHED (NO CUSTOMER)    *
016000*   MERGED LINES CARRY A BLANK CO-REGION.                       *
016100****************************************************************
016200 01  WS-REGION-KPI-TABLE.
016300     05  WS-REGION-KPI-ENTRY OCCURS 30 TIMES
016400                             INDEXED BY RK-IDX1 RK-IDX2.
016500         10  RK-REGION               PIC X(15).
016600         10  RK-ORDER-COUNT          PIC S9(5)    COMP-3.
016700         10  RK-CUSTOMER-COUNT       PIC S9(5)    COMP-3.
016800         10  RK-REVENUE              PIC S9(9)V99 COMP-3.
016900         10  RK-LAST-ORDER-ID        PIC X(10).
017000 77  WS-REGION-KPI-CNT               PIC S9(5)    COMP VALUE ZERO.
017100*
017200****************************************************************
017300*   WS-YRMO-KPI-TABLE - DISTINCT-ORDER COUNTS AND REVENUE BY   *
017400*   CALENDAR YEAR/MONTH (U3 TEMPORAL GROUP - NOT PRINTED ON    *
017500*   THE SUMMARY REPORT, BUT KEPT FOR THE SAME REASON THE OLD   *
017600*   SAM3ABND JOB KEPT MONTH TOTALS EVEN ON MONTHS NOBODY ASKED *
017700*   TO SEE - SO THE NEXT REQUEST DOESN'T NEED A RERUN.          *
017800****************************************************************
017900 01  WS-YRMO-KPI-TABLE.
018000     05  WS-YRMO-KPI-ENTRY   OCCURS 120 TIMES
018100                             INDEXED BY YK-IDX1 YK-IDX2.
018200         10  YK-YEAR                 PIC 9(04).
018300         10  YK-MONTH                PIC 9(02).
018400         10  YK-ORDER-COUNT          PIC S9(5)    COMP-3.
018500         10  YK-REVENUE              PIC S9(9)V99 COMP-3.
018600         10  YK-LAST-ORDER-ID        PIC X(10).
018700 77  WS-YRMO-KPI-CNT                 PIC S9(5)    COMP VALUE ZERO.
018800*
018900****************************************************************
019000*   WS-HOUR-KPI-TABLE - FIXED 24-SLOT TABLE, ONE PER HOUR 0-23 *
019100*   WS-WEEKDAY-KPI-TABLE - FIXED 7-SLOT TABLE, PRELOADED FROM  *
019200*   DW-WEEKDAY-TABLE (DTWORK COPYBOOK) IN 052-INIT-ONE-WEEKDAY *
019300****************************************************************
019400 01  WS-HOUR-KPI-TABLE.
019500     05  WS-HOUR-KPI-ENTRY   OCCURS 24 TIMES
019600                             INDEXED BY HK-IDX.
019700         10  HK-ORDER-COUNT          PIC S9(5)    COMP-3.
019800         10  HK-LAST-ORDER-ID        PIC X(10).
019900*
020000 01  WS-WEEKDAY-KPI-TABLE.
020100     05  WS-WEEKDAY-KPI-ENTRY OCCURS 7 TIMES
020200                              INDEXED BY DK-IDX1 DK-IDX2.
020300         10  DK-WEEKDAY-NAME         PIC X(09).
020400         10  DK-ORDER-COUNT          PIC S9(5)    COMP-3.
020500         10  DK-LAST-ORDER-ID        PIC X(10).
020600*
020700****************************************************************
020800*   TOP-5 CUSTOMER PICK LIST (U3 TOP PERFORMERS GROUP)          *
020900****************************************************************
021000 01  WS-TOP5-TABLE.
021100     05  WS-TOP5-ENTRY       OCCURS 5 TIMES.
021200         10  T5-CUSTOMER-NAME        PIC X(30).
021300         10  T5-REGION               PIC X(15).
021400         10  T5-REVENUE              PIC S9(9)V99 COMP-3.
021500         10  T5-ORDER-COUNT          PIC S9(5)    COMP-3.
021600 01  WS-CUST-SELECTED-AREA.
021700     05  WS-CUST-SELECTED    OCCURS 2000 TIMES
021800                             PIC X(01) VALUE 'N'.
021900*
022000****************************************************************
022100*   TOP-10 SKU PICK LIST - 2024 ADD-ON FOR THE PRODUCT METRICS  *
022200*   GROUP, SAME SHAPE AS THE TOP-5 CUSTOMER LIST ABOVE.         *
022300****************************************************************
022400 01  WS-TOP10-SKU-TABLE.
022500     05  WS-TOP10-SKU-ENTRY  OCCURS 10 TIMES.
022600         10  T10-SKU-ID              PIC X(10).
022700         10  T10-TOTAL-QTY           PIC S9(7)    COMP-3.
022800         10  T10-ORDER-COUNT         PIC S9(5)    COMP-3.
022900 77  WS-TOP10-SKU-CNT                PIC S9(3)    COMP.
023000 01  WS-PRODUCT-SELECTED-AREA.
023100     05  WS-PRODUCT-SELECTED OCCURS 1000 TIMES
023200                             PIC X(01) VALUE 'N'.
023300*
024000****************************************************************
024100*   ORDER-VALUE EDIT WORK - TKT-6910 KEEPS MIN/MAX SIGNED SO    *
024200*   REFUND CREDITS (NEGATIVE TOTAL-AMOUNT) SHOW AS THE LOW END  *
024300*   OF THE RANGE; WS-OVE-UNSIGNED KEPT ONLY FOR THE OLD REPORT  *
024400*   FORMAT THAT PRINTED THE RANGE IN ABSOLUTE VALUE.            *
024500****************************************************************
024600 01  WS-ORDER-VALUE-EDIT-WORK.
024700     05  WS-OVE-AMOUNT               PIC S9(7)V99 COMP-3.
024800 01  WS-ORDER-VALUE-EDIT-ALT REDEFINES
024900     WS-ORDER-VALUE-EDIT-WORK.
025000     05  WS-OVE-UNSIGNED             PIC 9(07)V99.
025100*
025200 01  WS-KPI-AGGREGATES.
025300     05  WS-AGG-AVG-ORDERS-PER-CUST  PIC S9(5)V99 COMP-3.
025400     05  WS-AGG-AVG-REV-PER-CUST     PIC S9(9)V99 COMP-3.
025500     05  WS-AGG-AVG-ITEMS-PER-CUST   PIC S9(5)V99 COMP-3.
025600     05  WS-AGG-AVG-LINES-PER-ORDER  PIC S9(5)V99 COMP-3.
025700     05  WS-AGG-AVG-QTY-PER-ORDER    PIC S9(5)V99 COMP-3.
025800     05  WS-AGG-AVG-ORDER-VALUE      PIC S9(7)V99 COMP-3.
025900     05  WS-AGG-MIN-ORDER-VALUE      PIC S9(7)V99 COMP-3.
026000     05  WS-AGG-MAX-ORDER-VALUE      PIC S9(7)V99 COMP-3.
026100     05  WS-AGG-TOTAL-REVENUE        PIC S9(9)V99 COMP-3.
026200     05  WS-AGG-AVG-REV-PER-ORDER    PIC S9(7)V99 COMP-3.
026300     05  WS-AGG-TOTAL-ITEMS-SOLD     PIC S9(9)    COMP-3.
026400     05  WS-AGG-AVG-REV-PER-ITEM     PIC S9(7)V99 COMP-3.
026500     05  WS-AGG-AVG-QTY-PER-SKU      PIC S9(7)V99 COMP-3.
026600     05  WS-AGG-TOP-REGION-NAME      PIC X(15).
026700     05  WS-AGG-TOP-REGION-REVENUE   PIC S9(9)V99 COMP-3.
026800     05  WS-AGG-MOST-SOLD-SKU        PIC X(10).
026900     05  WS-AGG-MOST-SOLD-QTY        PIC S9(7)    COMP-3.
027000     05  WS-AGG-BUSIEST-HOUR         PIC 9(02).
027100     05  WS-AGG-BUSIEST-HOUR-CNT     PIC S9(5)    COMP-3.
027200     05  WS-AGG-BUSIEST-WEEKDAY      PIC X(09).
027300     05  WS-AGG-BUSIEST-WEEKDAY-CNT  PIC S9(5)    COMP-3.
027400     05  WS-AGG-TOP-CUST-NAME        PIC X(30).
027500     05  WS-AGG-TOP-CUST-REVENUE     PIC S9(9)V99 COMP-3.
027600     05  WS-AGG-TOP-CUST-ORDERS      PIC S9(5)    COMP-3.
027650     05  WS-AGG-CUST-LINE-ITEMS      PIC S9(9)    COMP-3.
027660     05  WS-AGG-ORDER-QTY-TOTAL      PIC S9(9)    COMP-3.
027670     05  WS-AGG-SKU-QTY-TOTAL        PIC S9(9)    COMP-3.
028700*
028800 77  WS-TEST-RUN-SWITCH              PIC X(01) VALUE 'N'.
028900 77  WS-NEW-ORDER-SW                 PIC X(01) VALUE 'N'.
029000     88  WS-IS-NEW-ORDER                 VALUE 'Y'.
029100 77  WS-MATCH-FOUND-SW               PIC X(01) VALUE 'N'.
029200     88  WS-MATCH-WAS-FOUND              VALUE 'Y'.
029300 77  WS-SELECTED-SW                  PIC X(01) VALUE 'N'.
029400 77  WS-MAX-REV                      PIC S9(9)V99 COMP-3.
029500 77  WS-MAX-IDX                      PIC S9(5)    COMP.
029600 77  WS-MERGED-READ-CNT              PIC S9(7)    COMP-3.
029700 77  WS-SUB1                         PIC S9(5)    COMP.
029800 77  WS-TOP-N-SUB                    PIC S9(3)    COMP.
029900*
030000 01  WS-ORDER-TIMESTAMP-RANGE.
030100     05  WS-FIRST-ORDER-TS           PIC X(19) VALUE SPACES.
030200     05  WS-LAST-ORDER-TS            PIC X(19) VALUE SPACES.
030300****************************************************************
030400*   WS-ORDER-TS-RANGE-ALT - PRE-TKT-4512 DEBUG TRACE THAT       *
030500*   PRINTED THE FIRST/LAST TIMESTAMPS AS PLAIN 8-BYTE DATE      *
030600*   STAMPS ON THE OPERATOR CONSOLE.  LEFT IN PLACE BECAUSE THE  *
030700*   SHIFT LEAD STILL ASKS FOR IT WHEN THE REPORT LOOKS SHORT.   *
030800****************************************************************
030900 01  WS-ORDER-TS-RANGE-ALT REDEFINES WS-ORDER-TIMESTAMP-RANGE.
031000     05  WS-FIRST-ORDER-DATE-ONLY    PIC X(10).
031100     05  FILLER                     PIC X(09).
031200     05  WS-LAST-ORDER-DATE-ONLY     PIC X(10).
031300     05  FILLER                     PIC X(09).
031400*
031500 01  WS-REPORT-LINE-AREAS.
031600     05  WS-RPT-LINE-01              PIC X(132) VALUE SPACES.
031700     05  WS-RPT-LINE-02              PIC X(132) VALUE SPACES.
031800     05  FILLER                      PIC X(20).
031900****************************************************************
032000*   WS-RPT-LINE-AREAS-ALT - CARRIED OVER FROM SAM3ABND, WHICH   *
032100*   SPLIT ITS PRINT-LINE WORK AREA INTO TWO 66-BYTE HALVES FOR  *
032200*   THE OLD NARROW-CARRIAGE PRINTER.  NOBODY HAS TOUCHED THIS   *
032300*   SINCE THE PRINTER WAS REPLACED BUT IT COSTS NOTHING TO KEEP.*
032400****************************************************************
032500 01  WS-RPT-LINE-AREAS-ALT REDEFINES WS-REPORT-LINE-AREAS.
032600     05  WS-RPT-LINE-LEFT-HALF       PIC X(66).
032700     05  WS-RPT-LINE-RIGHT-HALF      PIC X(66).
032800     05  FILLER                     PIC X(152).
032900*
033000****************************************************************
033100*   GENERIC "CANNED" REPORT LINES - ONE RECORD SHAPE REUSED FOR *
033200*   EVERY COUNT/MONEY/TEXT LINE ON THE SUMMARY REPORT, THE SAME *
033300*   WAY SAM1'S PRINT-LINE WORK AREA WAS REUSED ACROSS SECTIONS. *
033400****************************************************************
033500 01  RPT-COUNT-LINE.
033600     05  RPT-CL-TEXT                 PIC X(50) VALUE SPACES.
033700     05  RPT-CL-VALUE                PIC ZZZ,ZZZ,ZZ9.
033800     05  FILLER                      PIC X(71) VALUE SPACES.
033900 01  RPT-MONEY-LINE.
034000     05  RPT-ML-TEXT                 PIC X(50) VALUE SPACES.
034100     05  RPT-ML-VALUE                PIC Z,ZZZ,ZZZ,ZZ9.99-.
034200     05  FILLER                      PIC X(65) VALUE SPACES.
034300 01  RPT-TEXT-LINE.
034400     05  RPT-TL-TEXT                 PIC X(80) VALUE SPACES.
034500     05  FILLER                      PIC X(52) VALUE SPACES.
034600 01  RPT-TOPCUST-LINE.
034700     05  RPT-TC-NAME                 PIC X(30) VALUE SPACES.
034800     05  FILLER                      PIC X(03) VALUE ' - '.
034900     05  RPT-TC-REVENUE              PIC Z,ZZZ,ZZZ,ZZ9.99.
035000     05  FILLER                      PIC X(02) VALUE ' ('.
035100     05  RPT-TC-ORDERS               PIC ZZ9.
035200     05  FILLER                      PIC X(08) VALUE ' ORDERS)'.
035300     05  FILLER                      PIC X(70) VALUE SPACES.
035400*
035500 01  RPT-TOPSKU-LINE.
035600     05  RPT-TS-SKU                  PIC X(10) VALUE SPACES.
035700     05  FILLER                      PIC X(03) VALUE ' - '.
035800     05  RPT-TS-QTY                  PIC Z,ZZZ,ZZ9.
035900     05  FILLER                      PIC X(02) VALUE ' ('.
036000     05  RPT-TS-ORDERS               PIC ZZ9.
036100     05  FILLER                      PIC X(08) VALUE ' ORDERS)'.
036200     05  FILLER                      PIC X(97) VALUE SPACES.
036300*
036500****************************************************************
036600 PROCEDURE DIVISION.
036700****************************************************************
036800*
036900 000-MAIN-CONTROL.
037000     DISPLAY 'ORDKPI1 STARTING - KPI ACCUMULATION PASS'.
037100     PERFORM 800-OPEN-FILES.
037200     PERFORM 050-INITIALIZE-TABLES.
037300     PERFORM 060-READ-STATS-CARD.
037400*
037500     PERFORM 100-READ-MERGED-RECORD.
037600     PERFORM 200-PROCESS-ONE-RECORD
037700         UNTIL WS-MERGDTA-EOF.
037800*
037900     PERFORM 500-FINISH-CUSTOMER-METRICS.
038000     PERFORM 510-FINISH-ORDER-METRICS.
038100     PERFORM 515-FINISH-REVENUE-METRICS.
038200     PERFORM 520-FINISH-REGION-METRICS.
038300     PERFORM 530-FINISH-PRODUCT-METRICS.
038400     PERFORM 540-FINISH-TEMPORAL-METRICS.
038500     PERFORM 550-FINISH-TOP-PERFORMERS.
038550     PERFORM 560-FINISH-TOP-SKUS.
038600*
038700     PERFORM 850-PRINT-SUMMARY-REPORT.
038800     PERFORM 900-CLOSE-FILES.
038900     DISPLAY 'ORDKPI1 COMPLETE - SUMMARY REPORT WRITTEN'.
039000     GOBACK.
039100*
039200 050-INITIALIZE-TABLES.
039300     MOVE ZERO TO WS-CUSTOMER-KPI-CNT WS-ORDER-KPI-CNT
039400         WS-PRODUCT-KPI-CNT WS-REGION-KPI-CNT
039500         WS-YRMO-KPI-CNT.
039600     MOVE ZERO TO WS-AGG-BUSIEST-HOUR-CNT
039700         WS-AGG-BUSIEST-WEEKDAY-CNT.
039750     MOVE ZERO TO WS-AGG-TOTAL-ITEMS-SOLD.
039800     SET DK-IDX1 TO 1.
039900     PERFORM 052-INIT-ONE-WEEKDAY
040000         VARYING DK-IDX1 FROM 1 BY 1 UNTIL DK-IDX1 > 7.
040100     SET HK-IDX TO 1.
040200     PERFORM 054-INIT-ONE-HOUR
040300         VARYING HK-IDX FROM 1 BY 1 UNTIL HK-IDX > 24.
040400*
040500 052-INIT-ONE-WEEKDAY.
040600     MOVE DW-WEEKDAY-NAME (DK-IDX1)
040700                         TO DK-WEEKDAY-NAME (DK-IDX1).
040800     MOVE ZERO           TO DK-ORDER-COUNT (DK-IDX1).
040900     MOVE SPACES         TO DK-LAST-ORDER-ID (DK-IDX1).
041000*
041100 054-INIT-ONE-HOUR.
041200     MOVE ZERO           TO HK-ORDER-COUNT (HK-IDX).
041300     MOVE SPACES         TO HK-LAST-ORDER-ID (HK-IDX).
041400*
041500 060-READ-STATS-CARD.
041600     READ STATS-CARD-FILE INTO STATS-CARD-REC
041700         AT END
041800             MOVE 'Y' TO WS-STATCRD-EOF-SW
041900             DISPLAY 'ORDKPI1 WARNING - NO STATS CARD FOUND'
042000     END-READ.
042100*
042200 100-READ-MERGED-RECORD.
042300     READ MERGED-DATA-FILE INTO CLEAN-ORDER-REC
042400         AT END
042500             MOVE 'Y' TO WS-MERGDTA-EOF-SW
042600     END-READ.
042700     IF NOT WS-MERGDTA-EOF
042800         ADD 1 TO WS-MERGED-READ-CNT
042900     END-IF.
043000*
043100 200-PROCESS-ONE-RECORD.
043200     PERFORM 210-ACCUM-ORDER.
043300     IF NOT CO-NO-CUSTOMER-MATCH
043400         PERFORM 220-ACCUM-CUSTOMER
043500     END-IF.
043600     PERFORM 230-ACCUM-PRODUCT.
043700     PERFORM 240-ACCUM-REGION.
043800     IF NOT CO-DATE-WAS-UNPARSEABLE
043900         PERFORM 250-ACCUM-YRMO
044000         PERFORM 260-ACCUM-WEEKDAY
044100         PERFORM 270-ACCUM-HOUR
044200     END-IF.
044300     PERFORM 280-TRACK-FIRST-LAST-TIMESTAMP.
044400     PERFORM 100-READ-MERGED-RECORD.
044500*
044600****************************************************************
044700*   210-ACCUM-ORDER - THE ONE PLACE "ORDER REVENUE" IS FIXED   *
044800*   FOR AN ORDER-ID (FIRST TOTAL-AMOUNT SEEN).  WS-NEW-ORDER-SW *
044900*   DRIVES EVERY OTHER GROUP'S DISTINCT-ORDER COUNTING BELOW.  *
045000****************************************************************
045100 210-ACCUM-ORDER.
045200     MOVE 'N' TO WS-MATCH-FOUND-SW.
045300     IF WS-ORDER-KPI-CNT > 0
045400         PERFORM 212-SEARCH-FOR-ORDER
045500             VARYING OK-IDX1 FROM 1 BY 1
045600             UNTIL OK-IDX1 > WS-ORDER-KPI-CNT
045700                OR WS-MATCH-WAS-FOUND
045800     END-IF.
045900     IF WS-MATCH-WAS-FOUND
046000         MOVE 'N' TO WS-NEW-ORDER-SW
046100         SET OK-IDX2 TO OK-IDX1
046200         SUBTRACT 1 FROM OK-IDX2
046300     ELSE
046400         MOVE 'Y' TO WS-NEW-ORDER-SW
046500         ADD 1 TO WS-ORDER-KPI-CNT
046600         SET OK-IDX2 TO WS-ORDER-KPI-CNT
046700         MOVE CO-ORDER-ID    TO OK-ORDER-ID (OK-IDX2)
046800         MOVE CO-TOTAL-AMOUNT TO OK-ORDER-VALUE (OK-IDX2)
046900         MOVE ZERO           TO OK-LINE-COUNT (OK-IDX2)
047000         MOVE ZERO           TO OK-TOTAL-QTY (OK-IDX2)
047100     END-IF.
047200     ADD 1             TO OK-LINE-COUNT (OK-IDX2).
047300     ADD CO-SKU-COUNT  TO OK-TOTAL-QTY (OK-IDX2).
047400*
047500 212-SEARCH-FOR-ORDER.
047600     IF OK-ORDER-ID (OK-IDX1) = CO-ORDER-ID
047700         MOVE 'Y' TO WS-MATCH-FOUND-SW
047800     END-IF.
047900*
048000 220-ACCUM-CUSTOMER.
048100     MOVE 'N' TO WS-MATCH-FOUND-SW.
048200     IF WS-CUSTOMER-KPI-CNT > 0
048300         PERFORM 222-SEARCH-FOR-CUSTOMER
048400             VARYING CK-IDX1 FROM 1 BY 1
048500             UNTIL CK-IDX1 > WS-CUSTOMER-KPI-CNT
048600                OR WS-MATCH-WAS-FOUND
048700     END-IF.
048800     IF WS-MATCH-WAS-FOUND
048900         SET CK-IDX2 TO CK-IDX1
049000         SUBTRACT 1 FROM CK-IDX2
049100     ELSE
049200         ADD 1 TO WS-CUSTOMER-KPI-CNT
049300         SET CK-IDX2 TO WS-CUSTOMER-KPI-CNT
049400         MOVE CO-CUSTOMER-ID   TO CK-CUSTOMER-ID (CK-IDX2)
049500         MOVE CO-CUSTOMER-NAME TO CK-CUSTOMER-NAME (CK-IDX2)
049600         MOVE CO-REGION        TO CK-REGION (CK-IDX2)
049700         MOVE ZERO TO CK-ORDER-COUNT (CK-IDX2)
049800         MOVE ZERO TO CK-REVENUE (CK-IDX2)
049900         MOVE ZERO TO CK-ITEM-COUNT (CK-IDX2)
050000     END-IF.
050100     ADD 1 TO CK-ITEM-COUNT (CK-IDX2).
050200     IF WS-IS-NEW-ORDER
050300         ADD 1 TO CK-ORDER-COUNT (CK-IDX2)
050400         ADD CO-TOTAL-AMOUNT TO CK-REVENUE (CK-IDX2)
050500     END-IF.
050600*
050700 222-SEARCH-FOR-CUSTOMER.
050800     IF CK-CUSTOMER-ID (CK-IDX1) = CO-CUSTOMER-ID
050900         MOVE 'Y' TO WS-MATCH-FOUND-SW
051000     END-IF.
051100*
051200 230-ACCUM-PRODUCT.
051300     MOVE 'N' TO WS-MATCH-FOUND-SW.
051400     IF WS-PRODUCT-KPI-CNT > 0
051500         PERFORM 232-SEARCH-FOR-PRODUCT
051600             VARYING PK-IDX1 FROM 1 BY 1
051700             UNTIL PK-IDX1 > WS-PRODUCT-KPI-CNT
051800                OR WS-MATCH-WAS-FOUND
051900     END-IF.
052000     IF WS-MATCH-WAS-FOUND
052100         SET PK-IDX2 TO PK-IDX1
052200         SUBTRACT 1 FROM PK-IDX2
052300     ELSE
052400         ADD 1 TO WS-PRODUCT-KPI-CNT
052500         SET PK-IDX2 TO WS-PRODUCT-KPI-CNT
052600         MOVE CO-SKU-ID TO PK-SKU-ID (PK-IDX2)
052700         MOVE ZERO      TO PK-TOTAL-QTY (PK-IDX2)
052800         MOVE ZERO      TO PK-LINE-COUNT (PK-IDX2)
052900         MOVE ZERO      TO PK-ORDER-COUNT (PK-IDX2)
053000         MOVE SPACES    TO PK-LAST-ORDER-ID (PK-IDX2)
053100     END-IF.
053200     ADD CO-SKU-COUNT TO PK-TOTAL-QTY (PK-IDX2).
053250     ADD CO-SKU-COUNT TO WS-AGG-TOTAL-ITEMS-SOLD.
053300     ADD 1            TO PK-LINE-COUNT (PK-IDX2).
053400     IF PK-LAST-ORDER-ID (PK-IDX2) NOT = CO-ORDER-ID
053500         ADD 1 TO PK-ORDER-COUNT (PK-IDX2)
053600         MOVE CO-ORDER-ID TO PK-LAST-ORDER-ID (PK-IDX2)
053700     END-IF.
053800*
053900 232-SEARCH-FOR-PRODUCT.
054000     IF PK-SKU-ID (PK-IDX1) = CO-SKU-ID
054100         MOVE 'Y' TO WS-MATCH-FOUND-SW
054200     END-IF.
054300*
054400 240-ACCUM-REGION.
054500     MOVE 'N' TO WS-MATCH-FOUND-SW.
054600     IF WS-REGION-KPI-CNT > 0
054700         PERFORM 242-SEARCH-FOR-REGION
054800             VARYING RK-IDX1 FROM 1 BY 1
054900             UNTIL RK-IDX1 > WS-REGION-KPI-CNT
055000                OR WS-MATCH-WAS-FOUND
055100     END-IF.
055200     IF WS-MATCH-WAS-FOUND
055300         SET RK-IDX2 TO RK-IDX1
055400         SUBTRACT 1 FROM RK-IDX2
055500     ELSE
055600         ADD 1 TO WS-REGION-KPI-CNT
055700         SET RK-IDX2 TO WS-REGION-KPI-CNT
055800         MOVE CO-REGION TO RK-REGION (RK-IDX2)
055900         MOVE ZERO      TO RK-ORDER-COUNT (RK-IDX2)
056000         MOVE ZERO      TO RK-CUSTOMER-COUNT (RK-IDX2)
056100         MOVE ZERO      TO RK-REVENUE (RK-IDX2)
056200         MOVE SPACES    TO RK-LAST-ORDER-ID (RK-IDX2)
056300     END-IF.
056400     IF RK-LAST-ORDER-ID (RK-IDX2) NOT = CO-ORDER-ID
056500         ADD 1 TO RK-ORDER-COUNT (RK-IDX2)
056600         MOVE CO-ORDER-ID TO RK-LAST-ORDER-ID (RK-IDX2)
056700         ADD CO-TOTAL-AMOUNT TO RK-REVENUE (RK-IDX2)
056800     END-IF.
056900*
057000 242-SEARCH-FOR-REGION.
057100     IF RK-REGION (RK-IDX1) = CO-REGION
057200         MOVE 'Y' TO WS-MATCH-FOUND-SW
057300     END-IF.
057400*
057500 250-ACCUM-YRMO.
057600     MOVE 'N' TO WS-MATCH-FOUND-SW.
057700     IF WS-YRMO-KPI-CNT > 0
057800         PERFORM 252-SEARCH-FOR-YRMO
057900             VARYING YK-IDX1 FROM 1 BY 1
058000             UNTIL YK-IDX1 > WS-YRMO-KPI-CNT
058100                OR WS-MATCH-WAS-FOUND
058200     END-IF.
058300     IF WS-MATCH-WAS-FOUND
058400         SET YK-IDX2 TO YK-IDX1
058500         SUBTRACT 1 FROM YK-IDX2
058600     ELSE
058700         ADD 1 TO WS-YRMO-KPI-CNT
058800         SET YK-IDX2 TO WS-YRMO-KPI-CNT
058900         MOVE CO-ORDER-YEAR  TO YK-YEAR (YK-IDX2)
059000         MOVE CO-ORDER-MONTH TO YK-MONTH (YK-IDX2)
059100         MOVE ZERO           TO YK-ORDER-COUNT (YK-IDX2)
059200         MOVE ZERO           TO YK-REVENUE (YK-IDX2)
059300         MOVE SPACES         TO YK-LAST-ORDER-ID (YK-IDX2)
059400     END-IF.
059500     IF YK-LAST-ORDER-ID (YK-IDX2) NOT = CO-ORDER-ID
059600         ADD 1 TO YK-ORDER-COUNT (YK-IDX2)
059700         MOVE CO-ORDER-ID TO YK-LAST-ORDER-ID (YK-IDX2)
059800         ADD CO-TOTAL-AMOUNT TO YK-REVENUE (YK-IDX2)
059900     END-IF.
060000*
060100 252-SEARCH-FOR-YRMO.
060200     IF YK-YEAR (YK-IDX1) = CO-ORDER-YEAR
060300        AND YK-MONTH (YK-IDX1) = CO-ORDER-MONTH
060400         MOVE 'Y' TO WS-MATCH-FOUND-SW
060500     END-IF.
060600*
060700 260-ACCUM-WEEKDAY.
060800     MOVE 'N' TO WS-MATCH-FOUND-SW.
060900     PERFORM 262-SEARCH-FOR-WEEKDAY
061000         VARYING DK-IDX1 FROM 1 BY 1
061100         UNTIL DK-IDX1 > 7 OR WS-MATCH-WAS-FOUND.
061200     IF WS-MATCH-WAS-FOUND
061300         SET DK-IDX2 TO DK-IDX1
061400         SUBTRACT 1 FROM DK-IDX2
061500         IF DK-LAST-ORDER-ID (DK-IDX2) NOT = CO-ORDER-ID
061600             ADD 1 TO DK-ORDER-COUNT (DK-IDX2)
061700             MOVE CO-ORDER-ID TO DK-LAST-ORDER-ID (DK-IDX2)
061800         END-IF
061900     END-IF.
062000*
062100 262-SEARCH-FOR-WEEKDAY.
062200     IF DK-WEEKDAY-NAME (DK-IDX1) = CO-ORDER-WEEKDAY
062300         MOVE 'Y' TO WS-MATCH-FOUND-SW
062400     END-IF.
062500*
062600 270-ACCUM-HOUR.
062700     SET HK-IDX TO CO-ORDER-HOUR.
062800     SET HK-IDX UP BY 1.
062900     IF HK-LAST-ORDER-ID (HK-IDX) NOT = CO-ORDER-ID
063000         ADD 1 TO HK-ORDER-COUNT (HK-IDX)
063100         MOVE CO-ORDER-ID TO HK-LAST-ORDER-ID (HK-IDX)
063200     END-IF.
063300*
063400 280-TRACK-FIRST-LAST-TIMESTAMP.
063500     IF WS-MERGED-READ-CNT = 1
063600         MOVE CO-ORDER-DATE-TIME TO WS-FIRST-ORDER-TS
063700         MOVE CO-ORDER-DATE-TIME TO WS-LAST-ORDER-TS
063800     ELSE
063900         IF CO-ORDER-DATE-TIME < WS-FIRST-ORDER-TS
064000             MOVE CO-ORDER-DATE-TIME TO WS-FIRST-ORDER-TS
064100         END-IF
064200         IF CO-ORDER-DATE-TIME > WS-LAST-ORDER-TS
064300             MOVE CO-ORDER-DATE-TIME TO WS-LAST-ORDER-TS
064400         END-IF
064500     END-IF.
064600*
064700****************************************************************
064800*   FINISH PARAGRAPHS - DERIVE AVERAGES/EXTREMES ONCE THE       *
064900*   MERGED FILE HAS BEEN FULLY READ                             *
065000****************************************************************
065100 500-FINISH-CUSTOMER-METRICS.
065200     PERFORM 502-SUM-CUSTOMER-TOTALS
065300         VARYING CK-IDX1 FROM 1 BY 1
065400         UNTIL CK-IDX1 > WS-CUSTOMER-KPI-CNT.
065500     IF WS-CUSTOMER-KPI-CNT > 0
065600         COMPUTE WS-AGG-AVG-ORDERS-PER-CUST ROUNDED =
065700             WS-AGG-TOP-CUST-ORDERS / WS-CUSTOMER-KPI-CNT
065800         COMPUTE WS-AGG-AVG-REV-PER-CUST ROUNDED =
065900             WS-AGG-TOTAL-REVENUE / WS-CUSTOMER-KPI-CNT
066000         COMPUTE WS-AGG-AVG-ITEMS-PER-CUST ROUNDED =
066100             WS-AGG-CUST-LINE-ITEMS / WS-CUSTOMER-KPI-CNT
066200     END-IF.
066300*
066400 502-SUM-CUSTOMER-TOTALS.
066500     ADD CK-ORDER-COUNT (CK-IDX1) TO WS-AGG-TOP-CUST-ORDERS.
066600     ADD CK-REVENUE (CK-IDX1)     TO WS-AGG-TOTAL-REVENUE.
066700     ADD CK-ITEM-COUNT (CK-IDX1)  TO WS-AGG-CUST-LINE-ITEMS.
067000*
067100 510-FINISH-ORDER-METRICS.
067200     MOVE ZERO TO WS-AGG-MIN-ORDER-VALUE WS-AGG-MAX-ORDER-VALUE.
067250     MOVE ZERO TO WS-AGG-ORDER-QTY-TOTAL.
067300     IF WS-ORDER-KPI-CNT > 0
067400         MOVE OK-ORDER-VALUE (1) TO WS-AGG-MIN-ORDER-VALUE
067500         MOVE OK-ORDER-VALUE (1) TO WS-AGG-MAX-ORDER-VALUE
067600     END-IF.
067700     PERFORM 512-SCAN-ONE-ORDER
067800         VARYING OK-IDX1 FROM 1 BY 1
067900         UNTIL OK-IDX1 > WS-ORDER-KPI-CNT.
068000     IF WS-ORDER-KPI-CNT > 0
068100         COMPUTE WS-AGG-AVG-LINES-PER-ORDER ROUNDED =
068200             WS-MERGED-READ-CNT / WS-ORDER-KPI-CNT
068250         COMPUTE WS-AGG-AVG-QTY-PER-ORDER ROUNDED =
068270             WS-AGG-ORDER-QTY-TOTAL / WS-ORDER-KPI-CNT
068300         COMPUTE WS-AGG-AVG-ORDER-VALUE ROUNDED =
068400             WS-AGG-TOTAL-REVENUE / WS-ORDER-KPI-CNT
068500     END-IF.
068600*
068700 512-SCAN-ONE-ORDER.
068750     ADD OK-TOTAL-QTY (OK-IDX1) TO WS-AGG-ORDER-QTY-TOTAL.
068800     MOVE OK-ORDER-VALUE (OK-IDX1) TO WS-OVE-AMOUNT.
068900     IF OK-ORDER-VALUE (OK-IDX1) < WS-AGG-MIN-ORDER-VALUE
069000         MOVE OK-ORDER-VALUE (OK-IDX1) TO
069100             WS-AGG-MIN-ORDER-VALUE
069200     END-IF.
069300     IF OK-ORDER-VALUE (OK-IDX1) > WS-AGG-MAX-ORDER-VALUE
069400         MOVE OK-ORDER-VALUE (OK-IDX1) TO
069500             WS-AGG-MAX-ORDER-VALUE
069600     END-IF.
069700*
069800 515-FINISH-REVENUE-METRICS.
069900     IF WS-AGG-TOTAL-ITEMS-SOLD > 0
070000         COMPUTE WS-AGG-AVG-REV-PER-ITEM ROUNDED =
070100             WS-AGG-TOTAL-REVENUE / WS-AGG-TOTAL-ITEMS-SOLD
070200     END-IF.
070300     IF WS-ORDER-KPI-CNT > 0
070400         COMPUTE WS-AGG-AVG-REV-PER-ORDER ROUNDED =
070500             WS-AGG-TOTAL-REVENUE / WS-ORDER-KPI-CNT
070600     END-IF.
070700*
070800 520-FINISH-REGION-METRICS.
070900     PERFORM 522-ROLLUP-ONE-CUSTOMER
071000         VARYING CK-IDX1 FROM 1 BY 1
071100         UNTIL CK-IDX1 > WS-CUSTOMER-KPI-CNT.
071200     MOVE ZERO TO WS-MAX-REV.
071300     MOVE SPACES TO WS-AGG-TOP-REGION-NAME.
071400     PERFORM 524-SCAN-ONE-REGION
071500         VARYING RK-IDX1 FROM 1 BY 1
071600         UNTIL RK-IDX1 > WS-REGION-KPI-CNT.
071700*
071800 522-ROLLUP-ONE-CUSTOMER.
071900     MOVE 'N' TO WS-MATCH-FOUND-SW.
072000     PERFORM 242-SEARCH-FOR-REGION
072100         VARYING RK-IDX1 FROM 1 BY 1
072200         UNTIL RK-IDX1 > WS-REGION-KPI-CNT
072300            OR RK-REGION (RK-IDX1) = CK-REGION (CK-IDX1).
072400     IF RK-IDX1 <= WS-REGION-KPI-CNT
072500         SET RK-IDX2 TO RK-IDX1
072600         ADD 1 TO RK-CUSTOMER-COUNT (RK-IDX2)
072700     END-IF.
072800*
072900 524-SCAN-ONE-REGION.
073000     IF RK-REVENUE (RK-IDX1) > WS-MAX-REV
073100         MOVE RK-REVENUE (RK-IDX1) TO WS-MAX-REV
073200         MOVE RK-REGION (RK-IDX1)  TO WS-AGG-TOP-REGION-NAME
073300     END-IF.
073400     MOVE WS-MAX-REV TO WS-AGG-TOP-REGION-REVENUE.
073500*
073600 530-FINISH-PRODUCT-METRICS.
073700     MOVE ZERO TO WS-AGG-MOST-SOLD-QTY.
073750     MOVE ZERO TO WS-AGG-SKU-QTY-TOTAL.
073800     MOVE SPACES TO WS-AGG-MOST-SOLD-SKU.
073900     PERFORM 532-SCAN-ONE-PRODUCT
074000         VARYING PK-IDX1 FROM 1 BY 1
074100         UNTIL PK-IDX1 > WS-PRODUCT-KPI-CNT.
074200     IF WS-PRODUCT-KPI-CNT > 0
074300         COMPUTE WS-AGG-AVG-QTY-PER-SKU ROUNDED =
074400             WS-AGG-SKU-QTY-TOTAL / WS-PRODUCT-KPI-CNT
074500     END-IF.
074600*
074700 532-SCAN-ONE-PRODUCT.
074750     ADD PK-TOTAL-QTY (PK-IDX1) TO WS-AGG-SKU-QTY-TOTAL.
074800     IF PK-TOTAL-QTY (PK-IDX1) > WS-AGG-MOST-SOLD-QTY
074900         MOVE PK-TOTAL-QTY (PK-IDX1) TO WS-AGG-MOST-SOLD-QTY
075000         MOVE PK-SKU-ID (PK-IDX1)    TO WS-AGG-MOST-SOLD-SKU
075100     END-IF.
075200*
075300 540-FINISH-TEMPORAL-METRICS.
075400     SET HK-IDX TO 1.
075500     PERFORM 542-SCAN-ONE-HOUR
075600         VARYING HK-IDX FROM 1 BY 1 UNTIL HK-IDX > 24.
075700     SET DK-IDX1 TO 1.
075800     PERFORM 544-SCAN-ONE-WEEKDAY
075900         VARYING DK-IDX1 FROM 1 BY 1 UNTIL DK-IDX1 > 7.
076000*
076100 542-SCAN-ONE-HOUR.
076200     IF HK-ORDER-COUNT (HK-IDX) > WS-AGG-BUSIEST-HOUR-CNT
076300         MOVE HK-ORDER-COUNT (HK-IDX) TO
076400             WS-AGG-BUSIEST-HOUR-CNT
076500         SET WS-SUB1 TO HK-IDX
076600         SUBTRACT 1 FROM WS-SUB1
076700         MOVE WS-SUB1 TO WS-AGG-BUSIEST-HOUR
076800     END-IF.
076900*
077000 544-SCAN-ONE-WEEKDAY.
077100     IF DK-ORDER-COUNT (DK-IDX1) > WS-AGG-BUSIEST-WEEKDAY-CNT
077200         MOVE DK-ORDER-COUNT (DK-IDX1) TO
077300             WS-AGG-BUSIEST-WEEKDAY-CNT
077400         MOVE DK-WEEKDAY-NAME (DK-IDX1) TO
077500             WS-AGG-BUSIEST-WEEKDAY
077600     END-IF.
077700*
077800****************************************************************
077900*   550-FINISH-TOP-PERFORMERS - CLASSIC FIVE-PASS "FIND THE    *
078000*   UNSELECTED MAXIMUM" SELECTION, THE SAME TECHNIQUE SAM3ABND *
078100*   USED FOR ITS TOP-BALANCE LISTING BEFORE THIS SHOP HAD A    *
078200*   SORT UTILITY ON THE NIGHTLY CLASS.                          *
078300****************************************************************
078400 550-FINISH-TOP-PERFORMERS.
078500     MOVE SPACES TO WS-CUST-SELECTED-AREA.
078600     MOVE ZERO TO WS-TOP-N-SUB.
078700     PERFORM 552-PICK-ONE-TOP-CUSTOMER
078800         VARYING WS-TOP-N-SUB FROM 1 BY 1
078900         UNTIL WS-TOP-N-SUB > 5.
079000     IF WS-CUSTOMER-KPI-CNT > 0
079100         MOVE T5-CUSTOMER-NAME (1) TO WS-AGG-TOP-CUST-NAME
079200         MOVE T5-REVENUE (1)       TO WS-AGG-TOP-CUST-REVENUE
079300         MOVE T5-ORDER-COUNT (1)   TO WS-AGG-TOP-CUST-ORDERS
079400     END-IF.
079500*
079600 552-PICK-ONE-TOP-CUSTOMER.
079700     MOVE ZERO TO WS-MAX-REV.
079800     MOVE ZERO TO WS-MAX-IDX.
079900     PERFORM 554-CHECK-ONE-CANDIDATE
080000         VARYING CK-IDX1 FROM 1 BY 1
080100         UNTIL CK-IDX1 > WS-CUSTOMER-KPI-CNT.
080200     IF WS-MAX-IDX > 0
080300         MOVE 'Y' TO WS-CUST-SELECTED (WS-MAX-IDX)
080400         SET CK-IDX1 TO WS-MAX-IDX
080500         MOVE CK-CUSTOMER-NAME (CK-IDX1) TO
080600             T5-CUSTOMER-NAME (WS-TOP-N-SUB)
080700         MOVE CK-REGION (CK-IDX1) TO
080800             T5-REGION (WS-TOP-N-SUB)
080900         MOVE CK-REVENUE (CK-IDX1) TO
081000             T5-REVENUE (WS-TOP-N-SUB)
081100         MOVE CK-ORDER-COUNT (CK-IDX1) TO
081200             T5-ORDER-COUNT (WS-TOP-N-SUB)
081300     END-IF.
081400*
081500 554-CHECK-ONE-CANDIDATE.
081600     IF WS-CUST-SELECTED (CK-IDX1) NOT = 'Y'
081700         IF CK-REVENUE (CK-IDX1) > WS-MAX-REV
081800             MOVE CK-REVENUE (CK-IDX1) TO WS-MAX-REV
081900             SET WS-MAX-IDX TO CK-IDX1
082000         END-IF
082100     END-IF.
082200*
082210****************************************************************
082220*   560-FINISH-TOP-SKUS - 2024 ADD-ON.  BORROWS THE SAME FIVE-  *
082230*   PASS UNSELECTED-MAXIMUM TECHNIQUE 550 USES FOR TOP CUSTOMERS*
082240*   BUT RUNS IT TEN PASSES DEEP AND KEYS OFF PK-TOTAL-QTY       *
082250*   INSTEAD OF REVENUE.  WS-MAX-REV/WS-MAX-IDX/WS-TOP-N-SUB ARE *
082260*   THE SAME SCRATCH FIELDS 550 AND 520 ALREADY SHARE.          *
082270****************************************************************
082280 560-FINISH-TOP-SKUS.
082290     MOVE SPACES TO WS-PRODUCT-SELECTED-AREA.
082300     MOVE ZERO TO WS-TOP-N-SUB.
082310     MOVE ZERO TO WS-TOP10-SKU-CNT.
082320     PERFORM 562-PICK-ONE-TOP-SKU
082330         VARYING WS-TOP-N-SUB FROM 1 BY 1
082340         UNTIL WS-TOP-N-SUB > 10.
082350*
082360 562-PICK-ONE-TOP-SKU.
082370     MOVE ZERO TO WS-MAX-REV.
082380     MOVE ZERO TO WS-MAX-IDX.
082390     PERFORM 564-CHECK-ONE-SKU-CANDIDATE
082400         VARYING PK-IDX1 FROM 1 BY 1
082410         UNTIL PK-IDX1 > WS-PRODUCT-KPI-CNT.
082420     IF WS-MAX-IDX > 0
082430         MOVE 'Y' TO WS-PRODUCT-SELECTED (WS-MAX-IDX)
082440         SET PK-IDX1 TO WS-MAX-IDX
082450         ADD 1 TO WS-TOP10-SKU-CNT
082460         MOVE PK-SKU-ID (PK-IDX1) TO
082470             T10-SKU-ID (WS-TOP-N-SUB)
082480         MOVE PK-TOTAL-QTY (PK-IDX1) TO
082490             T10-TOTAL-QTY (WS-TOP-N-SUB)
082500         MOVE PK-ORDER-COUNT (PK-IDX1) TO
082510             T10-ORDER-COUNT (WS-TOP-N-SUB)
082520     END-IF.
082530*
082540 564-CHECK-ONE-SKU-CANDIDATE.
082550     IF WS-PRODUCT-SELECTED (PK-IDX1) NOT = 'Y'
082560         IF PK-TOTAL-QTY (PK-IDX1) > WS-MAX-REV
082570             MOVE PK-TOTAL-QTY (PK-IDX1) TO WS-MAX-REV
082580             SET WS-MAX-IDX TO PK-IDX1
082590         END-IF
082600     END-IF.
082610*
092300****************************************************************
092400*   REPORT PRINTING                                             *
092500****************************************************************
092600 800-OPEN-FILES.
092700     OPEN INPUT  MERGED-DATA-FILE.
092800     OPEN INPUT  STATS-CARD-FILE.
092900     OPEN OUTPUT SUMMARY-RPT-FILE.
093000     IF WS-MERGDTA-STATUS NOT = '00'
093100         DISPLAY 'ORDKPI1 ERROR OPENING MERGED-DATA-FILE'
093200     END-IF.
093300*
093400 850-PRINT-SUMMARY-REPORT.
093500     MOVE SPACES TO WS-RPT-LINE-01.
093600     MOVE 'AKASA AIR - DATA PIPELINE SUMMARY REPORT' TO
093700         WS-RPT-LINE-01.
093800     WRITE SUMMRPT-OUT-REC FROM WS-RPT-LINE-01.
093900     MOVE ALL '=' TO WS-RPT-LINE-01.
094000     WRITE SUMMRPT-OUT-REC FROM WS-RPT-LINE-01.
094100     PERFORM 852-PRINT-DATA-QUALITY.
094200     PERFORM 854-PRINT-KPI-SECTION.
094300*
094400****************************************************************
094500*   852-PRINT-DATA-QUALITY - THE THREE REJECT CATEGORY COUNTS  *
094600*   PRINTED ARE BAD-SKU, NEG-AMT AND MISS-KEY (RULES R1/R2,    *
094700*   R3 AND R4) - BAD-DATE AND NO-MATCH ARE NOT REJECTS, THEY   *
094800*   ARE COUNTED ELSEWHERE ON THIS SAME STATS CARD.              *
094900****************************************************************
095000 852-PRINT-DATA-QUALITY.
095100     MOVE SPACES TO RPT-TL-TEXT.
095200     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
095300     MOVE 'DATA QUALITY SUMMARY' TO RPT-TL-TEXT.
095400     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
095500     MOVE ALL '-' TO RPT-TL-TEXT.
095600     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
095700     MOVE 'CUSTOMERS - ORIGINAL' TO RPT-CL-TEXT.
095800     MOVE SC-CUST-ORIGINAL-CNT TO RPT-CL-VALUE.
095900     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
096000     MOVE 'CUSTOMERS - CLEAN (FINAL)' TO RPT-CL-TEXT.
096100     MOVE SC-CUST-FINAL-CNT TO RPT-CL-VALUE.
096200     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
096300     MOVE 'CUSTOMERS - DUPLICATES REMOVED' TO RPT-CL-TEXT.
096400     MOVE SC-CUST-DUPLICATE-CNT TO RPT-CL-VALUE.
096500     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
096600     MOVE 'ORDER LINES - ORIGINAL' TO RPT-CL-TEXT.
096700     MOVE SC-ORDER-ORIGINAL-CNT TO RPT-CL-VALUE.
096800     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
096900     MOVE 'ORDER LINES - VALID' TO RPT-CL-TEXT.
097000     MOVE SC-ORDER-VALID-CNT TO RPT-CL-VALUE.
097100     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
097200     MOVE 'ORDER LINES - INVALID' TO RPT-CL-TEXT.
097300     MOVE SC-ORDER-INVALID-CNT TO RPT-CL-VALUE.
097400     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
097500     MOVE '  REJECTS - BAD SKU-COUNT' TO RPT-CL-TEXT.
097600     MOVE SC-ORDER-BAD-SKU-CNT TO RPT-CL-VALUE.
097700     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
097800     MOVE '  REJECTS - NEGATIVE AMOUNT' TO RPT-CL-TEXT.
097900     MOVE SC-ORDER-NEG-AMT-CNT TO RPT-CL-VALUE.
098000     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
098100     MOVE '  REJECTS - MISSING KEY FIELD' TO RPT-CL-TEXT.
098200     MOVE SC-ORDER-MISS-KEY-CNT TO RPT-CL-VALUE.
098300     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
098400*
098500****************************************************************
098600*   854-PRINT-KPI-SECTION - ORDER OF THE GROUPS MATCHES THE    *
098700*   SALES/FINANCE REQUEST THAT CAME IN ON TKT-4782 - CUSTOMER, *
098800*   ORDER, REVENUE, PRODUCT, REGIONAL, TEMPORAL, TOP CUSTOMER. *
098900****************************************************************
099000 854-PRINT-KPI-SECTION.
099100     MOVE SPACES TO RPT-TL-TEXT.
099200     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
099300     MOVE 'KEY PERFORMANCE INDICATORS' TO RPT-TL-TEXT.
099400     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
099500     MOVE ALL '-' TO RPT-TL-TEXT.
099600     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
099700     MOVE 'TOTAL CUSTOMERS' TO RPT-CL-TEXT.
099800     MOVE WS-CUSTOMER-KPI-CNT TO RPT-CL-VALUE.
099900     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
100000     MOVE 'AVG ORDERS PER CUSTOMER' TO RPT-ML-TEXT.
100100     MOVE WS-AGG-AVG-ORDERS-PER-CUST TO RPT-ML-VALUE.
100200     WRITE SUMMRPT-OUT-REC FROM RPT-MONEY-LINE.
100300     MOVE 'AVG REVENUE PER CUSTOMER' TO RPT-ML-TEXT.
100400     MOVE WS-AGG-AVG-REV-PER-CUST TO RPT-ML-VALUE.
100500     WRITE SUMMRPT-OUT-REC FROM RPT-MONEY-LINE.
100550     MOVE 'AVG ITEMS PER CUSTOMER' TO RPT-ML-TEXT.
100570     MOVE WS-AGG-AVG-ITEMS-PER-CUST TO RPT-ML-VALUE.
100590     WRITE SUMMRPT-OUT-REC FROM RPT-MONEY-LINE.
100600     MOVE 'TOTAL ORDERS' TO RPT-CL-TEXT.
100700     MOVE WS-ORDER-KPI-CNT TO RPT-CL-VALUE.
100800     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
100900     MOVE 'AVERAGE ORDER VALUE' TO RPT-ML-TEXT.
101000     MOVE WS-AGG-AVG-ORDER-VALUE TO RPT-ML-VALUE.
101100     WRITE SUMMRPT-OUT-REC FROM RPT-MONEY-LINE.
101120     MOVE 'AVG QUANTITY PER ORDER' TO RPT-ML-TEXT.
101140     MOVE WS-AGG-AVG-QTY-PER-ORDER TO RPT-ML-VALUE.
101160     WRITE SUMMRPT-OUT-REC FROM RPT-MONEY-LINE.
101200     MOVE 'MINIMUM ORDER VALUE' TO RPT-ML-TEXT.
101300     MOVE WS-AGG-MIN-ORDER-VALUE TO RPT-ML-VALUE.
101400     WRITE SUMMRPT-OUT-REC FROM RPT-MONEY-LINE.
101500     MOVE 'MAXIMUM ORDER VALUE' TO RPT-ML-TEXT.
101600     MOVE WS-AGG-MAX-ORDER-VALUE TO RPT-ML-VALUE.
101700     WRITE SUMMRPT-OUT-REC FROM RPT-MONEY-LINE.
101800     MOVE 'TOTAL REVENUE' TO RPT-ML-TEXT.
101900     MOVE WS-AGG-TOTAL-REVENUE TO RPT-ML-VALUE.
102000     WRITE SUMMRPT-OUT-REC FROM RPT-MONEY-LINE.
102100     MOVE 'TOTAL ITEMS SOLD' TO RPT-CL-TEXT.
102200     MOVE WS-AGG-TOTAL-ITEMS-SOLD TO RPT-CL-VALUE.
102300     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
102400     MOVE 'UNIQUE SKUS SOLD' TO RPT-CL-TEXT.
102500     MOVE WS-PRODUCT-KPI-CNT TO RPT-CL-VALUE.
102600     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
102700     MOVE SPACES TO RPT-TL-TEXT.
102800     STRING 'MOST-SOLD SKU - ' DELIMITED BY SIZE
102900         WS-AGG-MOST-SOLD-SKU DELIMITED BY SIZE
103000         INTO RPT-TL-TEXT.
103100     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
103200     MOVE 'MOST-SOLD SKU - QUANTITY' TO RPT-CL-TEXT.
103300     MOVE WS-AGG-MOST-SOLD-QTY TO RPT-CL-VALUE.
103400     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
103500     MOVE SPACES TO RPT-TL-TEXT.
103600     STRING 'TOP REGION BY REVENUE - '
103700             DELIMITED BY SIZE
103800         WS-AGG-TOP-REGION-NAME DELIMITED BY SIZE
103900         INTO RPT-TL-TEXT.
104000     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
104100     MOVE 'BUSIEST HOUR OF DAY' TO RPT-CL-TEXT.
104200     MOVE WS-AGG-BUSIEST-HOUR TO RPT-CL-VALUE.
104300     WRITE SUMMRPT-OUT-REC FROM RPT-COUNT-LINE.
104400     MOVE SPACES TO RPT-TL-TEXT.
104500     STRING 'BUSIEST WEEKDAY - ' DELIMITED BY SIZE
104600         WS-AGG-BUSIEST-WEEKDAY DELIMITED BY SIZE
104700         INTO RPT-TL-TEXT.
104800     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
104900     MOVE SPACES TO RPT-TL-TEXT.
105000     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
105100     MOVE 'TOP CUSTOMER' TO RPT-TL-TEXT.
105200     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
105300     MOVE WS-AGG-TOP-CUST-NAME TO RPT-TC-NAME.
105400     MOVE WS-AGG-TOP-CUST-REVENUE TO RPT-TC-REVENUE.
105500     MOVE WS-AGG-TOP-CUST-ORDERS TO RPT-TC-ORDERS.
105600     WRITE SUMMRPT-OUT-REC FROM RPT-TOPCUST-LINE.
105700*
105800     MOVE SPACES TO RPT-TL-TEXT.
105900     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
106000     MOVE 'TOP 10 SKUS BY QUANTITY' TO RPT-TL-TEXT.
106100     WRITE SUMMRPT-OUT-REC FROM RPT-TEXT-LINE.
106200     PERFORM 856-PRINT-ONE-TOP-SKU
106300         VARYING WS-TOP-N-SUB FROM 1 BY 1
106400         UNTIL WS-TOP-N-SUB > WS-TOP10-SKU-CNT.
106500*
106600 856-PRINT-ONE-TOP-SKU.
106650     MOVE T10-SKU-ID (WS-TOP-N-SUB)      TO RPT-TS-SKU.
106670     MOVE T10-TOTAL-QTY (WS-TOP-N-SUB)   TO RPT-TS-QTY.
106690     MOVE T10-ORDER-COUNT (WS-TOP-N-SUB) TO RPT-TS-ORDERS.
106700     WRITE SUMMRPT-OUT-REC FROM RPT-TOPSKU-LINE.
106750*
106800 900-CLOSE-FILES.
106900     CLOSE MERGED-DATA-FILE STATS-CARD-FILE SUMMARY-RPT-FILE.
107000*
107100****************************************************************
107200*   END OF PROGRAM ORDKPI1                                      *
107300****************************************************************
