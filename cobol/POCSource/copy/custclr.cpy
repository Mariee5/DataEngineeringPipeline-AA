000100****************************************************************
000200*                                                              *
000300*   COPYBOOK    :  CUSTCLR                                    *
000400*   DESCRIPTION :  CLEANED CUSTOMER EXTRACT RECORD             *
000500*                                                              *
000600*   WRITTEN BY ORDCLN1 TO CUST-CLEAN-FILE AFTER DEDUP/DEFAULT/ *
000700*   TRIM/TITLE-CASE STANDARDIZATION (PARA 210-EDIT-CUSTOMER).  *
000800*   READ BACK BY STORLD1 FOR THE CUSTOMER-STORE UPSERT.        *
000900*                                                              *
001000****************************************************************
001100*                                                              *
001200*   CHANGE LOG                                                *
001300*   ----------------------------------------------------      *
001400*   04/14/09  RJT  TKT-4414  ORIGINAL COPYBOOK                 *
001500*                                                              *
001600****************************************************************
001700*
001800 01  CLEAN-CUSTOMER-REC.
001900     05  CC-CUSTOMER-ID                  PIC X(10).
002000     05  CC-CUSTOMER-NAME                PIC X(30).
002100     05  CC-MOBILE-NUMBER                PIC X(12).
002200     05  CC-REGION                       PIC X(15).
002300     05  FILLER                          PIC X(25).
002400*
002500****************************************************************
002600*   END OF CUSTCLR COPYBOOK                                   *
002700****************************************************************
