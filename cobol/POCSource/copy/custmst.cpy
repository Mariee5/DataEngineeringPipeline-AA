000100****************************************************************
000200*                                                              *
000300*   COPYBOOK    :  CUSTMST                                    *
000400*   DESCRIPTION :  CUSTOMER MASTER RECORD LAYOUT - NIGHTLY     *
000500*                  E-COMMERCE ORDER PIPELINE                  *
000600*                                                              *
000700*   USED BY     :  ORDCLN1 (BUILDS THE IN-MEMORY CUSTOMER     *
000800*                  TABLE AND WRITES THE CLEAN EXTRACT)        *
000900*                  STORLD1 (READS THE CLEAN EXTRACT FOR THE   *
001000*                  KEYED CUSTOMER-STORE LOAD)                 *
001100*                                                              *
001200*   SOURCE FEED IS A COMMA-DELIMITED FLAT FILE FROM THE       *
001300*   RESERVATIONS EXTRACT JOB (RESV240).  THE RAW LINE IS      *
001400*   UNSTRUNG INTO CM-RAW-FIELD(1) THRU CM-RAW-FIELD(4) AND    *
001500*   THEN MOVED INTO THE FIXED FIELDS BELOW BY THE CALLING     *
001600*   PROGRAM'S EDIT PARAGRAPH.                                 *
001700*                                                              *
001800****************************************************************
001900*                                                              *
002000*   CHANGE LOG                                                *
002100*   ----------------------------------------------------      *
002200*   02/11/09  RJT  TKT-4410  ORIGINAL COPYBOOK                 *
002300*   06/03/11  LMH  TKT-4901  WIDENED CUSTOMER-NAME TO X(30)    *
002400*                            PER FARE-CLASS RENAME PROJECT     *
002500*   09/22/14  PKS  TKT-5587  ADDED CM-REGION-R REDEFINES FOR   *
002600*                            TITLE-CASE STANDARDIZATION        *
002700*   01/14/19  DBH  TKT-6120  ADDED CM-STATUS-FLAGS GROUP (IN-  *
002800*                            MEMORY ONLY; NOT WRITTEN TO FILE) *
002900*                                                              *
003000****************************************************************
003100*
003200 01  CM-RAW-LINE.
003300     05  CM-RAW-FIELD                OCCURS 4 TIMES
003400                                      PIC X(30).
003500*
003600 01  CUSTOMER-MASTER-REC.
003700*    ----------------------------------------------------------
003800*    PRIMARY KEY AND JOIN KEY
003900*    ----------------------------------------------------------
004000     05  CM-CUSTOMER-ID                  PIC X(10).
004100     05  CM-CUSTOMER-NAME                PIC X(30).
004200     05  CM-MOBILE-NUMBER                PIC X(12).
004300     05  CM-MOBILE-NUMBER-R REDEFINES
004400         CM-MOBILE-NUMBER.
004500         10  CM-MOBILE-COUNTRY           PIC X(03).
004600         10  CM-MOBILE-SUBSCRIBER        PIC X(09).
004700     05  CM-REGION                       PIC X(15).
004800*    ----------------------------------------------------------
004900*    STANDARDIZATION INDICATORS - SET BY ORDCLN1, NOT PRESENT
005000*    ON THE INBOUND FEED
005100*    ----------------------------------------------------------
005200     05  CM-STATUS-FLAGS.
005300         10  CM-NAME-DEFAULTED-SW        PIC X(01) VALUE SPACE.
005400             88  CM-NAME-WAS-BLANK           VALUE 'Y'.
005500         10  CM-REGION-DEFAULTED-SW      PIC X(01) VALUE SPACE.
005600             88  CM-REGION-WAS-BLANK         VALUE 'Y'.
005700         10  CM-DUPLICATE-SW             PIC X(01) VALUE SPACE.
005800             88  CM-IS-DUPLICATE             VALUE 'Y'.
005900         10  CM-DROPPED-SW               PIC X(01) VALUE SPACE.
006000             88  CM-WAS-DROPPED              VALUE 'Y'.
006100     05  FILLER                          PIC X(20).
006200*
006300****************************************************************
006400*   END OF CUSTMST COPYBOOK                                   *
006500****************************************************************
