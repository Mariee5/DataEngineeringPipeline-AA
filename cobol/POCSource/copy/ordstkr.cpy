000100****************************************************************
000200*                                                              *
000300*   COPYBOOK    :  ORDSTKR                                    *
000400*   DESCRIPTION :  ORDER-STORE RECORD (SEQUENTIAL, SURROGATE   *
000500*                  RECORD NUMBER ASSIGNED ON APPEND)           *
000600*                                                              *
000700*   BUILT BY STORLD1 PARA 200-LOAD-ORDER-STORE. OS-RECORD-NBR  *
000800*   IS A PROGRAM-ASSIGNED SEQUENCE, NOT PART OF THE INBOUND    *
000900*   FEED - IT LETS A DOWNSTREAM JOB REBUILD LOAD ORDER.        *
001000*                                                              *
001100****************************************************************
001200*                                                              *
001300*   CHANGE LOG                                                *
001400*   ----------------------------------------------------      *
001500*   04/21/09  RJT  TKT-4416  ORIGINAL COPYBOOK                 *
001600*                                                              *
001700****************************************************************
001800*
001900 01  ORDER-STORE-REC.
002000     05  OS-RECORD-NBR                   PIC 9(09)    COMP-3.
002100     05  OS-ORDER-ID                     PIC X(10).
002200     05  OS-MOBILE-NUMBER                PIC X(12).
002300     05  OS-ORDER-DATE-TIME              PIC X(19).
002400     05  OS-SKU-ID                       PIC X(10).
002500     05  OS-SKU-COUNT                    PIC S9(5)    COMP-3.
002600     05  OS-TOTAL-AMOUNT                 PIC S9(7)V99 COMP-3.
002700     05  FILLER                          PIC X(14).
002800*
002900****************************************************************
003000*   END OF ORDSTKR COPYBOOK                                   *
003100****************************************************************
