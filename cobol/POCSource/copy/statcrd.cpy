000100****************************************************************
000200*                                                              *
000300*   COPYBOOK    :  STATCRD                                    *
000400*   DESCRIPTION :  DATA-QUALITY CONTROL-TOTAL CARD             *
000500*                                                              *
000600*   ORDCLN1 PUNCHES ONE OF THESE AT END-OF-JOB WITH THE LOAD   *
000700*   AND EDIT COUNTS; ORDKPI1 READS IT BACK TO BUILD THE DATA   *
000800*   QUALITY SUMMARY SECTION OF THE PRINTED REPORT.  THIS IS    *
000900*   THE SAME PATTERN THE SCHEDULING GROUP USES TO PASS          *
001000*   CONTROL TOTALS BETWEEN JOB STEPS WITHOUT A SHARED DATABASE. *
001100*                                                              *
001200****************************************************************
001300*                                                              *
001400*   CHANGE LOG                                                *
001500*   ----------------------------------------------------      *
001600*   05/11/09  RJT  TKT-4421  ORIGINAL COPYBOOK                 *
001700*                                                              *
001800****************************************************************
001900*
002000 01  STATS-CARD-REC.
002100     05  SC-CUSTOMER-COUNTS.
002200         10  SC-CUST-ORIGINAL-CNT         PIC 9(07)    COMP-3.
002300         10  SC-CUST-FINAL-CNT            PIC 9(07)    COMP-3.
002400         10  SC-CUST-DUPLICATE-CNT        PIC 9(07)    COMP-3.
002500         10  SC-CUST-DROPPED-CNT          PIC 9(07)    COMP-3.
002600     05  SC-ORDER-COUNTS.
002700         10  SC-ORDER-ORIGINAL-CNT        PIC 9(07)    COMP-3.
002800         10  SC-ORDER-VALID-CNT           PIC 9(07)    COMP-3.
002900         10  SC-ORDER-INVALID-CNT         PIC 9(07)    COMP-3.
003000         10  SC-ORDER-BAD-SKU-CNT         PIC 9(07)    COMP-3.
003100         10  SC-ORDER-NEG-AMT-CNT         PIC 9(07)    COMP-3.
003200         10  SC-ORDER-MISS-KEY-CNT        PIC 9(07)    COMP-3.
003300         10  SC-ORDER-BAD-DATE-CNT        PIC 9(07)    COMP-3.
003400         10  SC-ORDER-NO-MATCH-CNT        PIC 9(07)    COMP-3.
003500         10  SC-ORDER-SKIPPED-CNT         PIC 9(07)    COMP-3.
003600     05  FILLER                          PIC X(20).
003700*
003800****************************************************************
003900*   END OF STATCRD COPYBOOK                                   *
004000****************************************************************
