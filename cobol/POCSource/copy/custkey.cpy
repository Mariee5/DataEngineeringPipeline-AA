000100****************************************************************
000200*                                                              *
000300*   COPYBOOK    :  CUSTKEY                                    *
000400*   DESCRIPTION :  CUSTOMER-STORE INDEXED RECORD (KEYED ON     *
000500*                  CS-CUSTOMER-ID)                              *
000600*                                                              *
000700*   UPSERT TARGET FOR STORLD1 PARA 100-LOAD-CUSTOMER-STORE.    *
000800*   NEW CUSTOMER-ID VALUES ARE WRITTEN; EXISTING ONES ARE      *
000900*   REWRITTEN WITH THE LATEST NAME/MOBILE/REGION.              *
001000*                                                              *
001100****************************************************************
001200*                                                              *
001300*   CHANGE LOG                                                *
001400*   ----------------------------------------------------      *
001500*   04/21/09  RJT  TKT-4415  ORIGINAL COPYBOOK                 *
001600*   01/09/20  DBH  TKT-6140  ADDED CS-LAST-UPDATE-DATE FOR      *
001700*                            AUDIT OF UPSERT ACTIVITY           *
001800*                                                              *
001900****************************************************************
002000*
002100 01  CUSTOMER-STORE-REC.
002200     05  CS-CUSTOMER-ID                  PIC X(10).
002300     05  CS-CUSTOMER-NAME                PIC X(30).
002400     05  CS-MOBILE-NUMBER                PIC X(12).
002500     05  CS-REGION                       PIC X(15).
002600     05  CS-LAST-UPDATE-DATE             PIC 9(08)    COMP-3.
002700     05  FILLER                          PIC X(20).
002800*
002900****************************************************************
003000*   END OF CUSTKEY COPYBOOK                                   *
003100****************************************************************
