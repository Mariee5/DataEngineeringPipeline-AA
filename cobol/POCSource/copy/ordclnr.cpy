000100****************************************************************
000200*                                                              *
000300*   COPYBOOK    :  ORDCLNR                                    *
000400*   DESCRIPTION :  CLEANED/MERGED ORDER LINE RECORD            *
000500*                                                              *
000600*   ONE RECORD PER VALID ORDER LINE, WRITTEN BY ORDCLN1 TO     *
000700*   MERGED-DATA-FILE AFTER THE CUSTOMER LEFT-JOIN (PARA        *
000800*   400-MERGE-ORDER-TO-CUSTOMER) AND READ BACK BY ORDKPI1 FOR  *
000900*   THE KPI ACCUMULATION PASS.  WHEN NO CUSTOMER MATCHES THE   *
001000*   ORDER'S MOBILE NUMBER, CO-CUSTOMER-ID ETC. ARE LEFT BLANK  *
001100*   AND CO-NO-CUSTOMER-MATCH-SW IS SET TO 'Y' (LEFT JOIN).     *
001200*                                                              *
001300****************************************************************
001400*                                                              *
001500*   CHANGE LOG                                                *
001600*   ----------------------------------------------------      *
001700*   04/14/09  RJT  TKT-4412  ORIGINAL COPYBOOK                 *
001800*   02/06/13  LMH  TKT-4977  ADDED CO-ORDER-WEEKDAY            *
001900*   03/30/18  PKS  TKT-5634  ADDED CO-NO-CUSTOMER-MATCH-SW     *
002000*                                                              *
002100****************************************************************
002200*
002300 01  CLEAN-ORDER-REC.
002400*    ----------------------------------------------------------
002500*    ORDER LINE FIELDS (CARRIED FORWARD FROM ORDLINE)
002600*    ----------------------------------------------------------
002700     05  CO-ORDER-ID                     PIC X(10).
002800     05  CO-MOBILE-NUMBER                PIC X(12).
002900     05  CO-ORDER-DATE-TIME              PIC X(19).
003000     05  CO-SKU-ID                       PIC X(10).
003100     05  CO-SKU-COUNT                    PIC S9(5)    COMP-3.
003200     05  CO-TOTAL-AMOUNT                 PIC S9(7)V99 COMP-3.
003300*    ----------------------------------------------------------
003400*    DERIVED DATE PARTS (ORDCLN1 PARA 320-DERIVE-DATE-PARTS)
003500*    ----------------------------------------------------------
003600     05  CO-ORDER-DATE-PARTS.
003700         10  CO-ORDER-YEAR                PIC 9(04).
003800         10  CO-ORDER-MONTH               PIC 9(02).
003900         10  CO-ORDER-DAY                 PIC 9(02).
004000         10  CO-ORDER-HOUR                PIC 9(02).
004100     05  CO-ORDER-WEEKDAY                PIC X(09).
004200     05  CO-DATE-UNPARSEABLE-SW          PIC X(01) VALUE SPACE.
004300         88  CO-DATE-WAS-UNPARSEABLE         VALUE 'Y'.
004400*    ----------------------------------------------------------
004500*    JOINED CUSTOMER FIELDS - BLANK WHEN NO MATCH (LEFT JOIN)
004600*    ----------------------------------------------------------
004700     05  CO-CUSTOMER-FIELDS.
004800         10  CO-CUSTOMER-ID               PIC X(10).
004900         10  CO-CUSTOMER-NAME             PIC X(30).
005000         10  CO-REGION                    PIC X(15).
005100     05  CO-NO-CUSTOMER-MATCH-SW         PIC X(01) VALUE SPACE.
005200         88  CO-NO-CUSTOMER-MATCH             VALUE 'Y'.
005300     05  FILLER                          PIC X(18).
005400*
005500****************************************************************
005600*   END OF ORDCLNR COPYBOOK                                   *
005700****************************************************************
