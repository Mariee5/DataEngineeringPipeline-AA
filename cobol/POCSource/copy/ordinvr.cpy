000100****************************************************************
000200*                                                              *
000300*   COPYBOOK    :  ORDINVR                                    *
000400*   DESCRIPTION :  REJECTED ORDER LINE RECORD                  *
000500*                                                              *
000600*   THE RAW ORDER LINE, UNCHANGED, PLUS THE REASON THE LINE    *
000700*   FAILED EDIT (ORDCLN1 PARA 310-EDIT-ORDER).  WHEN MORE THAN *
000800*   ONE EDIT FAILS, IR-REJECT-REASON CARRIES THE FIRST ONE     *
000900*   MATCHED IN R1/R2/R3/R4 ORDER; ALL FAILURES STILL BUMP      *
001000*   THEIR OWN COUNTER IN ORDCLN1'S STATS-CARD.                 *
001100*                                                              *
001200****************************************************************
001300*                                                              *
001400*   CHANGE LOG                                                *
001500*   ----------------------------------------------------      *
001600*   04/14/09  RJT  TKT-4413  ORIGINAL COPYBOOK                 *
001700*   08/02/15  PKS  TKT-5590  ADDED 88-LEVELS FOR THE FOUR       *
001800*                            STANDARD REJECT REASONS            *
001900*                                                              *
002000****************************************************************
002100*
002200 01  INVALID-ORDER-REC.
002300     05  IR-ORDER-ID                     PIC X(10).
002400     05  IR-MOBILE-NUMBER                PIC X(12).
002500     05  IR-ORDER-DATE-TIME              PIC X(19).
002600     05  IR-SKU-ID                       PIC X(10).
002700     05  IR-SKU-COUNT-TEXT               PIC X(06).
002800     05  IR-TOTAL-AMOUNT-TEXT            PIC X(12).
002900     05  IR-REJECT-REASON                PIC X(20).
003000         88  IR-MISSING-SKU-COUNT     VALUE 'MISSING-SKU-COUNT'.
003100         88  IR-NONPOS-SKU-COUNT      VALUE 'NONPOS-SKU-COUNT'.
003200         88  IR-NEGATIVE-AMOUNT       VALUE 'NEGATIVE-AMOUNT'.
003300         88  IR-MISSING-KEY-FIELD     VALUE 'MISSING-KEY-FIELD'.
003400     05  FILLER                          PIC X(09).
003500*
003600****************************************************************
003700*   END OF ORDINVR COPYBOOK                                   *
003800****************************************************************
