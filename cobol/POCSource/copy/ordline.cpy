000100****************************************************************
000200*                                                              *
000300*   COPYBOOK    :  ORDLINE                                    *
000400*   DESCRIPTION :  ORDER LINE-ITEM RECORD LAYOUT (RAW FEED)   *
000500*                                                              *
000600*   THE SOURCE SYSTEM FEEDS ONE XML ELEMENT PER LINE ITEM;    *
000700*   THE EXTRACT JOB (RESV241) FLATTENS THAT TO ONE COMMA-     *
000800*   DELIMITED RECORD PER LINE ITEM BEFORE THIS SYSTEM EVER    *
000900*   SEES IT.  TOTAL-AMOUNT IS THE ORDER-LEVEL TOTAL, REPEATED *
001000*   ON EVERY LINE OF THE SAME ORDER-ID - DO NOT SUM IT ACROSS *
001100*   LINES OF ONE ORDER (SEE ORDKPI1 PARA 120-ACCUM-ORDER).    *
001200*                                                              *
001300****************************************************************
001400*                                                              *
001500*   CHANGE LOG                                                *
001600*   ----------------------------------------------------      *
001700*   03/02/09  RJT  TKT-4411  ORIGINAL COPYBOOK                 *
001800*   07/19/12  LMH  TKT-4955  ADDED OL-SKU-COUNT-N/OL-TOTAL-    *
001900*                            AMOUNT-N PACKED REDEFINES FOR     *
002000*                            EDITED NUMERIC WORK                *
002100*   11/08/17  PKS  TKT-5611  ADDED OL-ORDER-DATE-R REDEFINES   *
002200*                            TO SPLIT THE TIMESTAMP             *
002300*                                                              *
002400****************************************************************
002500*
002600 01  OL-RAW-LINE.
002700     05  OL-RAW-FIELD                OCCURS 6 TIMES
002800                                      PIC X(19).
002900*
003000 01  ORDER-LINE-ITEM-REC.
003100*    ----------------------------------------------------------
003200*    KEYS
003300*    ----------------------------------------------------------
003400     05  OL-ORDER-ID                     PIC X(10).
003500     05  OL-MOBILE-NUMBER                PIC X(12).
003600*    ----------------------------------------------------------
003700*    ORDER TIMESTAMP - YYYY-MM-DD HH:MM:SS AS RECEIVED
003800*    ----------------------------------------------------------
003900     05  OL-ORDER-DATE-TIME              PIC X(19).
004000     05  OL-ORDER-DATE-TIME-R REDEFINES
004100         OL-ORDER-DATE-TIME.
004200         10  OL-DT-YEAR                  PIC X(04).
004300         10  FILLER                      PIC X(01).
004400         10  OL-DT-MONTH                 PIC X(02).
004500         10  FILLER                      PIC X(01).
004600         10  OL-DT-DAY                   PIC X(02).
004700         10  FILLER                      PIC X(01).
004800         10  OL-DT-HOUR                  PIC X(02).
004900         10  FILLER                      PIC X(01).
005000         10  OL-DT-MINUTE                PIC X(02).
005100         10  FILLER                      PIC X(01).
005200         10  OL-DT-SECOND                PIC X(02).
005300*    ----------------------------------------------------------
005400*    PRODUCT AND QUANTITY - TEXT AS RECEIVED, MAY BE DIRTY
005500*    ----------------------------------------------------------
005600     05  OL-SKU-ID                       PIC X(10).
005700     05  OL-SKU-COUNT-TEXT               PIC X(06).
005800     05  OL-TOTAL-AMOUNT-TEXT            PIC X(12).
005900*    ----------------------------------------------------------
006000*    EDITED NUMERIC WORK FIELDS - BUILT BY ORDCLN1 AFTER THE
006100*    RECORD PASSES VALIDATION (310-EDIT-ORDER). NOT PRESENT ON
006200*    THE RAW FEED.
006300*    ----------------------------------------------------------
006400     05  OL-NUMERIC-WORK.
006500         10  OL-SKU-COUNT-N               PIC S9(5)      COMP-3.
006600         10  OL-TOTAL-AMOUNT-N            PIC S9(7)V99   COMP-3.
006700     05  OL-EDIT-SWITCHES.
006800         10  OL-SKU-COUNT-NUMERIC-SW      PIC X(01) VALUE 'N'.
006900             88  OL-SKU-COUNT-IS-NUMERIC      VALUE 'Y'.
007000         10  OL-AMOUNT-NUMERIC-SW         PIC X(01) VALUE 'N'.
007100             88  OL-AMOUNT-IS-NUMERIC         VALUE 'Y'.
007200     05  FILLER                          PIC X(15).
007300*
007400****************************************************************
007500*   END OF ORDLINE COPYBOOK                                   *
007600****************************************************************
