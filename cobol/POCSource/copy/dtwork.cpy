000100****************************************************************
000200*                                                              *
000300*   COPYBOOK    :  DTWORK                                     *
000400*   DESCRIPTION :  SHARED DATE/WEEKDAY WORK FIELDS             *
000500*                                                              *
000600*   COMMON TO ORDCLN1 (DERIVES YEAR/MONTH/DAY/HOUR/WEEKDAY     *
000700*   FROM THE ORDER TIMESTAMP) AND ORDANL1 (COMPUTES THE RUN-   *
000800*   DATE-MINUS-30-DAYS WINDOW FOR THE TOP-CUSTOMERS KPI).      *
000900*   DW-WEEKDAY-TABLE IS INDEXED BY DW-ZELLER-DOW, THE RESULT   *
001000*   OF ZELLER'S CONGRUENCE (DW-ZELLER-DOW: 0=SATURDAY).        *
001100*                                                              *
001200****************************************************************
001300*                                                              *
001400*   CHANGE LOG                                                *
001500*   ----------------------------------------------------      *
001600*   05/02/09  RJT  TKT-4420  ORIGINAL COPYBOOK                 *
001700*   02/14/19  DBH  TKT-6125  ADDED DW-DAYS-IN-MONTH-TABLE AND  *
001800*                            DW-DATE-MINUS-30 WORK FOR THE     *
001900*                            LAST-30-DAYS ANALYTIC KPI          *
002000*   08/30/21  DBH  TKT-6288  ADDED ZELLER INTERMEDIATE TERMS   *
002100*                            DW-ZW-TERM1/2/3 - MUST TRUNCATE   *
002200*                            EACH DIVISION SEPARATELY, NOT AS  *
002300*                            ONE COMPUTE, OR THE DOW IS WRONG  *
002400*                                                              *
002500****************************************************************
002600*
002700 01  DW-WEEKDAY-WORK.
002800     05  DW-CENTURY                      PIC 9(02)    COMP-3.
002900     05  DW-YR-OF-CENTURY                PIC 9(02)    COMP-3.
003000     05  DW-MONTH-ADJ                    PIC 9(02)    COMP-3.
003100     05  DW-YEAR-ADJ                     PIC 9(04)    COMP-3.
003200     05  DW-ZELLER-DOW                   PIC 9(01)    COMP-3.
003300     05  DW-ZELLER-WORK                  PIC S9(5)    COMP-3.
003400     05  DW-ZW-TERM1                     PIC S9(5)    COMP-3.
003500     05  DW-ZW-TERM2                     PIC S9(5)    COMP-3.
003600     05  DW-ZW-TERM3                     PIC S9(5)    COMP-3.
003700*
003800 01  DW-WEEKDAY-TABLE-AREA.
003900     05  FILLER PIC X(09) VALUE 'SATURDAY '.
004000     05  FILLER PIC X(09) VALUE 'SUNDAY   '.
004100     05  FILLER PIC X(09) VALUE 'MONDAY   '.
004200     05  FILLER PIC X(09) VALUE 'TUESDAY  '.
004300     05  FILLER PIC X(09) VALUE 'WEDNESDAY'.
004400     05  FILLER PIC X(09) VALUE 'THURSDAY '.
004500     05  FILLER PIC X(09) VALUE 'FRIDAY   '.
004600 01  DW-WEEKDAY-TABLE REDEFINES DW-WEEKDAY-TABLE-AREA.
004700     05  DW-WEEKDAY-NAME  OCCURS 7 TIMES
004800                          PIC X(09).
004900*
005000 01  DW-DAYS-IN-MONTH-AREA.
005100     05  FILLER PIC 9(02) VALUE 31.
005200     05  FILLER PIC 9(02) VALUE 28.
005300     05  FILLER PIC 9(02) VALUE 31.
005400     05  FILLER PIC 9(02) VALUE 30.
005500     05  FILLER PIC 9(02) VALUE 31.
005600     05  FILLER PIC 9(02) VALUE 30.
005700     05  FILLER PIC 9(02) VALUE 31.
005800     05  FILLER PIC 9(02) VALUE 31.
005900     05  FILLER PIC 9(02) VALUE 30.
006000     05  FILLER PIC 9(02) VALUE 31.
006100     05  FILLER PIC 9(02) VALUE 30.
006200     05  FILLER PIC 9(02) VALUE 31.
006300 01  DW-DAYS-IN-MONTH-TABLE REDEFINES
006400     DW-DAYS-IN-MONTH-AREA.
006500     05  DW-DAYS-IN-MONTH    OCCURS 12 TIMES
006600                             PIC 9(02).
006700*
006800 01  DW-JULIAN-WORK.
006900     05  DW-JULIAN-DAY-NBR               PIC 9(07)    COMP-3.
007000     05  DW-JULIAN-YEAR                  PIC 9(04)    COMP-3.
007100     05  DW-JULIAN-MONTH                 PIC 9(02)    COMP-3.
007200     05  DW-JULIAN-DAY                   PIC 9(02)    COMP-3.
007300     05  DW-MINUS-30-JULIAN              PIC 9(07)    COMP-3.
007400     05  DW-DATE-MINUS-30                PIC 9(08)    COMP-3.
007500     05  DW-LEAP-YEAR-SW                 PIC X(01) VALUE 'N'.
007600         88  DW-IS-LEAP-YEAR                  VALUE 'Y'.
007700*
007800****************************************************************
007900*   END OF DTWORK COPYBOOK                                    *
008000****************************************************************
